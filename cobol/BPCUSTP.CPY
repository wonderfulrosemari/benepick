000100******************************************************************
000110*    COPY        : BPCUSTP                                      *
000120*    APLICACION  : BENEPICK - MOTOR DE RECOMENDACION            *
000130*    DESCRIPCION : PERFIL DEL CLIENTE QUE SOLICITA UNA CORRIDA  *
000140*                : DE SIMULACION. SE RECIBE UN REGISTRO POR     *
000150*                : EJECUCION, VIA SYSIN, EN BNPRC101.           *
000160*    AUTOR       : EEDR                         FECHA:30/01/2024*
000170******************************************************************
000180 01  BPCU-PERFIL-CLIENTE.
000190     05  BPCU-EDAD                   PIC 9(03).
000200     05  BPCU-INGRESO-MENSUAL        PIC 9(09).
000210     05  BPCU-GASTO-MENSUAL          PIC 9(09).
000220     05  BPCU-PRIORIDAD              PIC X(20).
000230     05  BPCU-TRASLADO-NOMINA        PIC X(10).
000240     05  BPCU-NIVEL-VIAJE            PIC X(10).
000250     05  BPCU-TOTAL-CATEGORIAS       PIC 9(02).
000260     05  BPCU-TABLA-CATEGORIAS       PIC X(30) OCCURS 20 TIMES.
000270     05  FILLER                      PIC X(07).
000280
000290
000300
