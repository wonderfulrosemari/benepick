000100******************************************************************
000110* FECHA       : 02/02/2024                                       *
000120* PROGRAMADOR : ESTELA EUGENIA DEL ROSAL (EEDR)                  *
000130* APLICACION  : BENEPICK - RECOMENDADOR DE PRODUCTOS             *
000140* PROGRAMA    : BNPRCPES                                         *
000150* TIPO        : SUBPROGRAMA (CALLED)                             *
000160* DESCRIPCION : RECIBE UN PERFIL DE RIESGO (CONSERVADOR,         *
000170*             : AGRESIVO O BALANCEADO) Y DEVUELVE LA TABLA DE    *
000180*             : PESOS DE BPWGTTB ESCALADA SEGUN ESE PERFIL. NO   *
000190*             : ABRE ARCHIVOS - TRABAJA SOLO CON LOS PARAMETROS  *
000200*             : RECIBIDOS POR LINKAGE.                           *
000210* ARCHIVOS    : NO APLICA                                        *
000220* PROGRAMA(S) : LLAMADO POR BNPRCPEJ                             *
000230* NOTA        : CADA PESO TIENE SU PROPIO FACTOR DE ESCALA POR   *
000240*             : PERFIL (VER TABLAS WKB-FACT-* MAS ABAJO) - NO ES *
000250*             : UN FACTOR UNICO PARA TODA LA TABLA. EL CASTIGO   *
000260*             : POR CUOTA ANUAL ALTA DE TARJETA SE ESCALA AL     *
000270*             : REVES QUE EL RESTO (BAJA EN AGRESIVO, SUBE EN    *
000280*             : CONSERVADOR) PORQUE UN PERFIL AGRESIVO LE RESTA  *
000290*             : IMPORTANCIA A LA CUOTA ALTA. EL PUNTAJE BASE     *
000300*             : NUNCA SE ESCALA POR NINGUN PERFIL (SOLICITUD     *
000310*             : SOL-01199). EL VALOR ESCALADO NUNCA BAJA DE 1.   *
000320******************************************************************
000330 IDENTIFICATION DIVISION.
000340 PROGRAM-ID.    BNPRCPES.
000350 AUTHOR.        ESTELA EUGENIA DEL ROSAL.
000360 INSTALLATION.  BENEPICK - DEPARTAMENTO DE SISTEMAS.
000370 DATE-WRITTEN.  02/02/2024.
000380 DATE-COMPILED.
000390 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000400******************************************************************
000410*                H I S T O R I A L   D E   C A M B I O S         *
000420******************************************************************
000430* 20240202  EEDR  SOL-229940   VERSION INICIAL - ESCALA PESOS DE *
000440*                              CUENTA Y TARJETA POR PERFIL       *
000450* 20240219  EEDR  SOL-229940-A SE AGREGA ESCALADO DEL UMBRAL DE  *
000460*                              CUOTA ANUAL DE TARJETA            *
000470* 20240706  LCQ   SOL-01190    SE ASEGURA PISO DE 1 EN TODO      *
000480*                              VALOR ESCALADO (ANTES PODIA DAR 0)*
000490* 20260810  LCQ   SOL-01199    SE REEMPLAZA EL FACTOR UNICO      *
000500*                              (.80/1.20) POR UNA TABLA DE       *
000510*                              FACTORES POR RENGLON - NEGOCIO    *
000520*                              PUBLICO FACTORES DISTINTOS POR    *
000530*                              PESO, INCLUYENDO UNO INVERTIDO    *
000540*                              (CASTIGO POR CUOTA ALTA). TAMBIEN *
000550*                              SE QUITA EL ESCALADO INDEBIDO DEL *
000560*                              PUNTAJE BASE - ESE CAMPO NO LLEVA *
000570*                              FACTOR EN LA TABLA DE NEGOCIO.    *
000580******************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     CLASS CLASE-ALFABETICA IS "A" THRU "Z" "a" THRU "z"
000640     UPSI-0 ON  STATUS IS WKS-UPSI-RASTREO-ON
000650            OFF STATUS IS WKS-UPSI-RASTREO-OFF.
000660 DATA DIVISION.
000670 WORKING-STORAGE SECTION.
000680 01  WKS-UPSI-RASTREO.
000690     02  WKS-UPSI-RASTREO-ON        PIC X(01).
000700     02  WKS-UPSI-RASTREO-OFF       PIC X(01).
000710 01  WKS-PERFIL-NORMALIZADO         PIC X(20) VALUE SPACES.
000720 01  WKS-PERFIL-TIPO                PIC 9(01) COMP VALUE 0.
000730     88  PERFIL-ES-CONSERVADOR                 VALUE 1.
000740     88  PERFIL-ES-AGRESIVO                    VALUE 2.
000750 01  WKS-FACTOR-ELEM                PIC 9V99 COMP VALUE 1.
000760 01  WKS-VALOR-ESCALADO             PIC 9(05) COMP VALUE 0.
000770 01  WKS-I                          PIC 9(02) COMP VALUE 0.
000780******************************************************************
000790*   T A B L A   B A S E   ( C O N S T A N T E S   D E L   S H O P)*
000800******************************************************************
000810 COPY BPWGTTB REPLACING ==BPWG== BY ==WKB==.
000820 01  WKB-CUENTA-TABLA-R REDEFINES WKB-PESOS-CUENTA.
000830     05  WKB-CTA-TABLA-ELEM         PIC 9(03) OCCURS 11 TIMES.
000840 01  WKB-TARJETA-TABLA-R REDEFINES WKB-PESOS-TARJETA.
000850     05  WKB-TAR-TABLA-ELEM         PIC 9(03) OCCURS 10 TIMES.
000860     05  FILLER                     PIC 9(05).
000870******************************************************************
000880*   F A C T O R E S   D E   E S C A L A   P O R   R E N G L O N  *
000890*   C U E N T A  -  M I S M O   O R D E N   Q U E   B P W G T T B*
000900*   (SALARIO,VIAJE,JOVEN,GASTO-DIARIO,CATEG-INTERES,AHORRO,      *
000910*    INICIAL,VIAJE-PRIOR,CASHBACK,NOMINA,BONO-TASA-ALT)          *
000920******************************************************************
000930 01  WKB-FACT-CONS-CTA-TABLA.
000940     02  FILLER                     PIC 9V99 VALUE .90.
000950     02  FILLER                     PIC 9V99 VALUE .85.
000960     02  FILLER                     PIC 9V99 VALUE .90.
000970     02  FILLER                     PIC 9V99 VALUE .85.
000980     02  FILLER                     PIC 9V99 VALUE .80.
000990     02  FILLER                     PIC 9V99 VALUE .85.
001000     02  FILLER                     PIC 9V99 VALUE .85.
001010     02  FILLER                     PIC 9V99 VALUE .85.
001020     02  FILLER                     PIC 9V99 VALUE .85.
001030     02  FILLER                     PIC 9V99 VALUE .85.
001040     02  FILLER                     PIC 9V99 VALUE .85.
001050 01  WKB-FACT-CONS-CTA-R REDEFINES WKB-FACT-CONS-CTA-TABLA.
001060     02  WKB-FACT-CONS-CTA-ELEM     PIC 9V99 OCCURS 11 TIMES.
001070 01  WKB-FACT-AGR-CTA-TABLA.
001080     02  FILLER                     PIC 9V99 VALUE 1.15.
001090     02  FILLER                     PIC 9V99 VALUE 1.20.
001100     02  FILLER                     PIC 9V99 VALUE 1.10.
001110     02  FILLER                     PIC 9V99 VALUE 1.15.
001120     02  FILLER                     PIC 9V99 VALUE 1.20.
001130     02  FILLER                     PIC 9V99 VALUE 1.20.
001140     02  FILLER                     PIC 9V99 VALUE 1.20.
001150     02  FILLER                     PIC 9V99 VALUE 1.20.
001160     02  FILLER                     PIC 9V99 VALUE 1.20.
001170     02  FILLER                     PIC 9V99 VALUE 1.20.
001180     02  FILLER                     PIC 9V99 VALUE 1.20.
001190 01  WKB-FACT-AGR-CTA-R REDEFINES WKB-FACT-AGR-CTA-TABLA.
001200     02  WKB-FACT-AGR-CTA-ELEM      PIC 9V99 OCCURS 11 TIMES.
001210******************************************************************
001220*   F A C T O R E S   D E   E S C A L A   P O R   R E N G L O N  *
001230*   T A R J E T A  -  M I S M O   O R D E N   Q U E   B P W G T T*
001240*   (CATEG-COINCIDE,CASHBACK,VIAJE,INICIAL,AHORRO,CUOTA-PRIOR,   *
001250*    VIAJE-FRECUENTE,GASTO-DIARIO,BONO-CUOTA-BAJA,               *
001260*    PENALIZA-CUOTA-ALTA). LA PENALIZACION DE CUOTA ALTA VA      *
001270*    INVERTIDA: SUBE EN CONSERVADOR, BAJA EN AGRESIVO.           *
001280******************************************************************
001290 01  WKB-FACT-CONS-TAR-TABLA.
001300     02  FILLER                     PIC 9V99 VALUE .85.
001310     02  FILLER                     PIC 9V99 VALUE .85.
001320     02  FILLER                     PIC 9V99 VALUE .85.
001330     02  FILLER                     PIC 9V99 VALUE .85.
001340     02  FILLER                     PIC 9V99 VALUE .85.
001350     02  FILLER                     PIC 9V99 VALUE .85.
001360     02  FILLER                     PIC 9V99 VALUE .85.
001370     02  FILLER                     PIC 9V99 VALUE .85.
001380     02  FILLER                     PIC 9V99 VALUE .90.
001390     02  FILLER                     PIC 9V99 VALUE 1.20.
001400 01  WKB-FACT-CONS-TAR-R REDEFINES WKB-FACT-CONS-TAR-TABLA.
001410     02  WKB-FACT-CONS-TAR-ELEM     PIC 9V99 OCCURS 10 TIMES.
001420 01  WKB-FACT-AGR-TAR-TABLA.
001430     02  FILLER                     PIC 9V99 VALUE 1.20.
001440     02  FILLER                     PIC 9V99 VALUE 1.20.
001450     02  FILLER                     PIC 9V99 VALUE 1.20.
001460     02  FILLER                     PIC 9V99 VALUE 1.20.
001470     02  FILLER                     PIC 9V99 VALUE 1.20.
001480     02  FILLER                     PIC 9V99 VALUE 1.20.
001490     02  FILLER                     PIC 9V99 VALUE 1.20.
001500     02  FILLER                     PIC 9V99 VALUE 1.20.
001510     02  FILLER                     PIC 9V99 VALUE 1.15.
001520     02  FILLER                     PIC 9V99 VALUE .80.
001530 01  WKB-FACT-AGR-TAR-R REDEFINES WKB-FACT-AGR-TAR-TABLA.
001540     02  WKB-FACT-AGR-TAR-ELEM      PIC 9V99 OCCURS 10 TIMES.
001550 01  WKB-FACT-CONS-TAR-CUOTA        PIC 9V99 COMP VALUE .90.
001560 01  WKB-FACT-AGR-TAR-CUOTA         PIC 9V99 COMP VALUE 1.20.
001570 LINKAGE SECTION.
001580 01  LKP-PERFIL-ENTRADA              PIC X(20).
001590 COPY BPWGTTB.
001600 01  BPWG-CUENTA-TABLA-R REDEFINES BPWG-PESOS-CUENTA.
001610     05  BPWG-CTA-TABLA-ELEM         PIC 9(03) OCCURS 11 TIMES.
001620 01  BPWG-TARJETA-TABLA-R REDEFINES BPWG-PESOS-TARJETA.
001630     05  BPWG-TAR-TABLA-ELEM         PIC 9(03) OCCURS 10 TIMES.
001640     05  FILLER                      PIC 9(05).
001650 PROCEDURE DIVISION USING LKP-PERFIL-ENTRADA, BPWG-TABLA-PESOS.
001660 000-PRINCIPAL SECTION.
001670     PERFORM 100-DETERMINA-FACTOR
001680     PERFORM 200-ESCALA-BASE
001690     PERFORM 300-ESCALA-CUENTA
001700     PERFORM 400-ESCALA-TARJETA
001710     PERFORM 500-COPIA-CONSTANTES
001720     GOBACK.
001730 000-PRINCIPAL-E. EXIT.
001740
001750 100-DETERMINA-FACTOR SECTION.
001760     MOVE LKP-PERFIL-ENTRADA TO WKS-PERFIL-NORMALIZADO
001770     INSPECT WKS-PERFIL-NORMALIZADO CONVERTING
001780         "abcdefghijklmnopqrstuvwxyz" TO
001790         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001800     MOVE 0 TO WKS-PERFIL-TIPO
001810     IF WKS-PERFIL-NORMALIZADO (1:12) = "CONSERVADOR "
001820        OR WKS-PERFIL-NORMALIZADO (1:12) = "CONSERVATIVE"
001830        MOVE 1 TO WKS-PERFIL-TIPO
001840     ELSE
001850        IF WKS-PERFIL-NORMALIZADO (1:8) = "AGRESIVO"
001860           OR WKS-PERFIL-NORMALIZADO (1:10) = "AGGRESSIVE"
001870           MOVE 2 TO WKS-PERFIL-TIPO
001880        END-IF
001890     END-IF
001900     MOVE WKS-PERFIL-NORMALIZADO TO BPWG-PERFIL.
001910 100-DETERMINA-FACTOR-E. EXIT.
001920******************************************************************
001930*   20260810 LCQ SOL-01199 - EL PUNTAJE BASE YA NO SE ESCALA -   *
001940*   LA TABLA DE NEGOCIO NO LE ASIGNA FACTOR A ESTE CAMPO.        *
001950******************************************************************
001960 200-ESCALA-BASE SECTION.
001970     MOVE WKB-BASE-PUNTAJE TO BPWG-BASE-PUNTAJE.
001980 200-ESCALA-BASE-E. EXIT.
001990
002000 300-ESCALA-CUENTA SECTION.
002010     PERFORM 310-ESCALA-UN-ELEM-CUENTA
002020             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 11.
002030 300-ESCALA-CUENTA-E. EXIT.
002040
002050 310-ESCALA-UN-ELEM-CUENTA SECTION.
002060     IF PERFIL-ES-CONSERVADOR
002070        MOVE WKB-FACT-CONS-CTA-ELEM (WKS-I) TO WKS-FACTOR-ELEM
002080     ELSE
002090        IF PERFIL-ES-AGRESIVO
002100           MOVE WKB-FACT-AGR-CTA-ELEM (WKS-I) TO WKS-FACTOR-ELEM
002110        ELSE
002120           MOVE 1 TO WKS-FACTOR-ELEM
002130        END-IF
002140     END-IF
002150     COMPUTE WKS-VALOR-ESCALADO ROUNDED =
002160             WKB-CTA-TABLA-ELEM (WKS-I) * WKS-FACTOR-ELEM
002170     IF WKS-VALOR-ESCALADO < 1
002180        MOVE 1 TO WKS-VALOR-ESCALADO
002190     END-IF
002200     MOVE WKS-VALOR-ESCALADO TO BPWG-CTA-TABLA-ELEM (WKS-I).
002210 310-ESCALA-UN-ELEM-CUENTA-E. EXIT.
002220
002230 400-ESCALA-TARJETA SECTION.
002240     PERFORM 410-ESCALA-UN-ELEM-TARJETA
002250             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 10
002260     PERFORM 420-ESCALA-UMBRAL-CUOTA.
002270 400-ESCALA-TARJETA-E. EXIT.
002280
002290 410-ESCALA-UN-ELEM-TARJETA SECTION.
002300     IF PERFIL-ES-CONSERVADOR
002310        MOVE WKB-FACT-CONS-TAR-ELEM (WKS-I) TO WKS-FACTOR-ELEM
002320     ELSE
002330        IF PERFIL-ES-AGRESIVO
002340           MOVE WKB-FACT-AGR-TAR-ELEM (WKS-I) TO WKS-FACTOR-ELEM
002350        ELSE
002360           MOVE 1 TO WKS-FACTOR-ELEM
002370        END-IF
002380     END-IF
002390     COMPUTE WKS-VALOR-ESCALADO ROUNDED =
002400             WKB-TAR-TABLA-ELEM (WKS-I) * WKS-FACTOR-ELEM
002410     IF WKS-VALOR-ESCALADO < 1
002420        MOVE 1 TO WKS-VALOR-ESCALADO
002430     END-IF
002440     MOVE WKS-VALOR-ESCALADO TO BPWG-TAR-TABLA-ELEM (WKS-I).
002450 410-ESCALA-UN-ELEM-TARJETA-E. EXIT.
002460******************************************************************
002470*   20260810 LCQ SOL-01199 - EL UMBRAL DE CUOTA ANUAL LLEVA SU   *
002480*   PROPIO FACTOR (NO ES UNO DE LOS 10 PESOS DE LA TABLA DE      *
002490*   TARJETA) - SE ESCALA APARTE, IGUAL QUE ANTES DE ESTA MEJORA. *
002500******************************************************************
002510 420-ESCALA-UMBRAL-CUOTA SECTION.
002520     IF PERFIL-ES-CONSERVADOR
002530        MOVE WKB-FACT-CONS-TAR-CUOTA TO WKS-FACTOR-ELEM
002540     ELSE
002550        IF PERFIL-ES-AGRESIVO
002560           MOVE WKB-FACT-AGR-TAR-CUOTA TO WKS-FACTOR-ELEM
002570        ELSE
002580           MOVE 1 TO WKS-FACTOR-ELEM
002590        END-IF
002600     END-IF
002610     COMPUTE WKS-VALOR-ESCALADO ROUNDED =
002620             WKB-TAR-UMBRAL-CUOTA * WKS-FACTOR-ELEM
002630     IF WKS-VALOR-ESCALADO < 1
002640        MOVE 1 TO WKS-VALOR-ESCALADO
002650     END-IF
002660     MOVE WKS-VALOR-ESCALADO TO BPWG-TAR-UMBRAL-CUOTA.
002670 420-ESCALA-UMBRAL-CUOTA-E. EXIT.
002680******************************************************************
002690*   L O S   U M B R A L E S   R E S T A N T E S   N O   S E       *
002700*   E S C A L A N  -  S O N   C O N S T A N T E S   D E L         *
002710*   N E G O C I O ,   N O   P E S O S   D E   P U N T A J E       *
002720******************************************************************
002730 500-COPIA-CONSTANTES SECTION.
002740     MOVE WKB-CTA-EDAD-JOVEN-MX TO BPWG-CTA-EDAD-JOVEN-MX
002750     MOVE WKB-CTA-UMBRAL-GASTO  TO BPWG-CTA-UMBRAL-GASTO
002760     MOVE WKB-CTA-UMBRAL-TASA   TO BPWG-CTA-UMBRAL-TASA
002770     MOVE WKB-TAR-UMBRAL-GASTO  TO BPWG-TAR-UMBRAL-GASTO.
002780 500-COPIA-CONSTANTES-E. EXIT.
002790
002800
002810
