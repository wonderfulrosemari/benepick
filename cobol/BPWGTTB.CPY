000100******************************************************************
000110*    COPY        : BPWGTTB                                      *
000120*    APLICACION  : BENEPICK - MOTOR DE RECOMENDACION            *
000130*    DESCRIPCION : TABLA DE PESOS BASE Y PESOS ESCALADOS DEL    *
000140*                : MOTOR DE PUNTUACION, USADA POR EL SUBPROGRAMA*
000150*                : BNPRCPES (RESOLUCION DE PERFIL DE PESOS) Y SU*
000160*                : EJECUTOR DE PRUEBA BNPRCPEJ. ESTA TABLA NO LA*
000170*                : USA BNPRC101 - ESE PROGRAMA CONSERVA SUS     *
000180*                : PROPIOS PESOS LITERALES EN CODIGO, TAL COMO  *
000190*                : QUEDO DOCUMENTADO EN LA SOLICITUD 229940.    *
000200*    AUTOR       : EEDR                         FECHA:02/02/2024*
000210******************************************************************
000220 01  BPWG-TABLA-PESOS.
000230     05  BPWG-PERFIL                 PIC X(20).
000240     05  BPWG-BASE-PUNTAJE           PIC 9(03) VALUE 45.
000250     05  BPWG-PESOS-CUENTA.
000260         10  BPWG-CTA-SALARIO-NOM    PIC 9(03) VALUE 30.
000270         10  BPWG-CTA-VIAJE-GLOBAL   PIC 9(03) VALUE 28.
000280         10  BPWG-CTA-JOVEN          PIC 9(03) VALUE 18.
000290         10  BPWG-CTA-GASTO-DIARIO   PIC 9(03) VALUE 10.
000300         10  BPWG-CTA-CATEG-INTERES  PIC 9(03) VALUE 6.
000310         10  BPWG-CTA-PRIOR-AHORRO   PIC 9(03) VALUE 34.
000320         10  BPWG-CTA-PRIOR-INICIAL  PIC 9(03) VALUE 24.
000330         10  BPWG-CTA-PRIOR-VIAJE    PIC 9(03) VALUE 22.
000340         10  BPWG-CTA-PRIOR-CASHBCK  PIC 9(03) VALUE 14.
000350         10  BPWG-CTA-PRIOR-NOMINA   PIC 9(03) VALUE 30.
000360         10  BPWG-CTA-BONO-TASA-ALT  PIC 9(03) VALUE 8.
000370     05  BPWG-CONST-CUENTA.
000380         10  BPWG-CTA-EDAD-JOVEN-MX  PIC 9(03) VALUE 34.
000390         10  BPWG-CTA-UMBRAL-GASTO   PIC 9(03) VALUE 100.
000400         10  BPWG-CTA-UMBRAL-TASA    PIC 9(01)V9(01) VALUE 3.5.
000410     05  BPWG-PESOS-TARJETA.
000420         10  BPWG-TAR-CATEG-COINCID  PIC 9(03) VALUE 9.
000430         10  BPWG-TAR-PRIOR-CASHBCK  PIC 9(03) VALUE 24.
000440         10  BPWG-TAR-PRIOR-VIAJE    PIC 9(03) VALUE 22.
000450         10  BPWG-TAR-PRIOR-INICIAL  PIC 9(03) VALUE 24.
000460         10  BPWG-TAR-PRIOR-AHORRO   PIC 9(03) VALUE 14.
000470         10  BPWG-TAR-PRIOR-CUOTA    PIC 9(03) VALUE 26.
000480         10  BPWG-TAR-VIAJE-FRECUEN  PIC 9(03) VALUE 28.
000490         10  BPWG-TAR-GASTO-DIARIO   PIC 9(03) VALUE 10.
000500         10  BPWG-TAR-BONO-CUOTA-BJ  PIC 9(03) VALUE 8.
000510         10  BPWG-TAR-PENAL-CUOTA-A  PIC 9(03) VALUE 6.
000520         10  BPWG-TAR-UMBRAL-CUOTA   PIC 9(05) VALUE 20000.
000530     05  BPWG-CONST-TARJETA.
000540         10  BPWG-TAR-UMBRAL-GASTO   PIC 9(03) VALUE 80.
000550     05  FILLER                      PIC X(08).
000560
000570
000580
