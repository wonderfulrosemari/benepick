000100******************************************************************
000110*    COPY        : BPEVNTRC                                     *
000120*    APLICACION  : BENEPICK - MOTOR DE RECOMENDACION            *
000130*    DESCRIPCION : BITACORA DE CLICS DE REDIRECCION HACIA EL    *
000140*                : SITIO DEL PROVEEDOR. SE GRABA UN RENGLON     *
000150*                : POR CLIC DESDE LA PANTALLA DE RESULTADOS;    *
000160*                : BNPRC201 Y BNPRC301 LOS LEEN SIN ORDEN       *
000170*                : PARTICULAR PARA ACUMULAR ESTADISTICAS.       *
000180*    AUTOR       : EEDR                         FECHA:30/01/2024*
000190******************************************************************
000200 01  BPEV-EVENTO.
000210     05  BPEV-ID-EVENTO              PIC X(36).
000220     05  BPEV-ID-CORRIDA             PIC X(36).
000230     05  BPEV-TIPO-PRODUCTO          PIC X(20).
000240     05  BPEV-ID-PRODUCTO            PIC X(80).
000250     05  BPEV-URL-OFICIAL            PIC X(500).
000260     05  BPEV-FECHA-CLIC             PIC X(26).
000270     05  BPEV-AGENTE-USUARIO         PIC X(255).
000280     05  BPEV-DIRECCION-IP           PIC X(64).
000290     05  BPEV-REFERENCIA             PIC X(255).
000300     05  FILLER                      PIC X(08).
000310
000320
000330
