000100******************************************************************
000110*    COPY        : BPRUNRC                                      *
000120*    APLICACION  : BENEPICK - MOTOR DE RECOMENDACION            *
000130*    DESCRIPCION : ENCABEZADO DE UNA CORRIDA DE SIMULACION.     *
000140*                : BNPRC101 ESCRIBE UN RENGLON POR CORRIDA;     *
000150*                : BNPRC201 Y BNPRC301 LO LEEN PARA ARMAR SUS   *
000160*                : REPORTES DE ANALITICA Y CALIDAD.             *
000170*    AUTOR       : EEDR                         FECHA:30/01/2024*
000180******************************************************************
000190 01  BPRN-CORRIDA.
000200     05  BPRN-ID-CORRIDA             PIC X(36).
000210     05  BPRN-PRIORIDAD              PIC X(20).
000220     05  BPRN-UTILIDAD-NETA-MENSUAL  PIC 9(09).
000230     05  BPRN-FECHA-CREACION         PIC X(26).
000240     05  FILLER                      PIC X(09).
000250
000260
000270
