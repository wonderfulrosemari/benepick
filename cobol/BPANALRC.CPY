000100******************************************************************
000110*    COPY        : BPANALRC                                     *
000120*    APLICACION  : BENEPICK - MOTOR DE RECOMENDACION            *
000130*    DESCRIPCION : RESULTADO DE LA ANALITICA DE UNA CORRIDA     *
000140*                : (RECOMMENDATION-ANALYTICS). SE ARMA EN       *
000150*                : MEMORIA DENTRO DE BNPRC201 A PARTIR DE LOS   *
000160*                : RENGLONES DE LA CORRIDA Y DE LA BITACORA DE  *
000170*                : CLICS; NO SE GRABA EN ARCHIVO, SOLO SE       *
000180*                : IMPRIME EN RPTANAL.                          *
000190*    AUTOR       : EEDR                         FECHA:31/01/2024*
000200******************************************************************
000210 01  BPAR-ANALITICA-CORRIDA.
000220     05  BPAR-ID-CORRIDA             PIC X(36).
000230     05  BPAR-TOTAL-RENGLONES        PIC 9(05).
000240     05  BPAR-TOTAL-REDIRECCIONES    PIC 9(09).
000250     05  BPAR-UNICOS-CON-CLIC        PIC 9(05).
000260     05  BPAR-PORC-CLIC-UNICO        PIC 9(03).
000270     05  BPAR-TOTAL-TOP-CLICS        PIC 9(01).
000280     05  BPTC-TOP-CLICS OCCURS 5 TIMES.
000290         10  BPTC-TIPO-PRODUCTO      PIC X(20).
000300         10  BPTC-ID-PRODUCTO        PIC X(80).
000310         10  BPTC-NOMBRE-PROVEEDOR   PIC X(80).
000320         10  BPTC-NOMBRE-PRODUCTO    PIC X(120).
000330         10  BPTC-RANKING            PIC 9(01).
000340         10  BPTC-TOTAL-CLICS        PIC 9(09).
000350         10  BPTC-ULTIMO-CLIC        PIC X(26).
000360     05  BPAR-TOTAL-CATEGORIAS       PIC 9(02).
000370     05  BPCS-STATS-CATEGORIA OCCURS 10 TIMES.
000380         10  BPCS-LLAVE-CATEGORIA    PIC X(20).
000390         10  BPCS-ETIQUETA-CATEGORIA PIC X(20).
000400         10  BPCS-PRODUCTOS-RECOM    PIC 9(09).
000410         10  BPCS-TOTAL-REDIRECC     PIC 9(09).
000420         10  BPCS-UNICOS-CON-CLIC    PIC 9(09).
000430         10  BPCS-PORC-CLIC          PIC 9(03).
000440         10  BPCS-PORC-CONVERSION    PIC 9(03).
000450     05  FILLER                      PIC X(12).
000460
000470
000480
