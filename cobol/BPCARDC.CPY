000100******************************************************************
000110*    COPY        : BPCARDC                                      *
000120*    APLICACION  : BENEPICK - MOTOR DE RECOMENDACION            *
000130*    DESCRIPCION : LAYOUT DEL CATALOGO DE TARJETAS (CREDITO/    *
000140*                : DEBITO) QUE ALIMENTA EL MOTOR DE PUNTUACION  *
000150*                : DE BNPRC101. UN RENGLON POR PRODUCTO DE      *
000160*                : TARJETA. LOS RENGLONES MARCADOS CON LA       *
000170*                : ETIQUETA 'STAT-ONLY' SE EXCLUYEN DEL ARMADO  *
000180*                : DE CANDIDATOS Y SOLO SIRVEN PARA CLASIFICAR  *
000190*                : CATEGORIAS EN LOS REPORTES DE ANALITICA.     *
000200*    AUTOR       : EEDR                         FECHA:30/01/2024*
000210******************************************************************
000220 01  BPCD-TARJETA-CATALOGO.
000230     05  BPCD-LLAVE-PRODUCTO         PIC X(80).
000240     05  BPCD-NOMBRE-PROVEEDOR       PIC X(80).
000250     05  BPCD-NOMBRE-PRODUCTO        PIC X(120).
000260     05  BPCD-TEXTO-CUOTA-ANUAL      PIC X(120).
000270     05  BPCD-RESUMEN                PIC X(2000).
000280     05  BPCD-URL-OFICIAL            PIC X(500).
000290     05  BPCD-ACTIVO                 PIC 9(01).
000300         88  BPCD-TARJETA-ACTIVA               VALUE 1.
000310     05  BPCD-TOTAL-ETIQUETAS        PIC 9(02).
000320     05  BPCD-TABLA-ETIQUETAS        PIC X(30) OCCURS 20 TIMES.
000330     05  BPCD-TOTAL-CATEGORIAS       PIC 9(02).
000340     05  BPCD-TABLA-CATEGORIAS       PIC X(30) OCCURS 20 TIMES.
000350     05  FILLER                      PIC X(10).
000360
000370
000380
