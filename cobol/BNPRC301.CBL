000100******************************************************************
000110* FECHA       : 14/08/2024                                       *
000120* PROGRAMADOR : PEDRO ANTONIO SARAVIA (PEDR)                     *
000130* APLICACION  : BENEPICK - RECOMENDADOR DE PRODUCTOS             *
000140* PROGRAMA    : BNPRC301                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : BARRE UNA VENTANA MOVIL DE CORRIDAS (POR         *
000170*             : DEFECTO LOS ULTIMOS 14 DIAS), ACUMULA CTR/CVR    *
000180*             : GLOBAL Y POR CATEGORIA, GRABA UNA FOTOGRAFIA DE  *
000190*             : CALIDAD (QUALITY-SNAPSHOT) Y SUGIERE AJUSTES DE  *
000200*             : PESO POR CATEGORIA (SUBIR/BAJAR/MANTENER).       *
000210* ARCHIVOS    : CTACTAS=E,CTATARJ=E,CORRIDA=E,RENGLON=E,EVENTO=E *
000220*             : SNAPSHOT=S,RPTCALI=S                             *
000230* PROGRAMA(S) : NO APLICA                                        *
000240* NOTA        : LOS DIAS DE VENTANA SE RECIBEN POR SYSIN (3 DIG) *
000250*             : SI VIENE EN CEROS O BLANCO SE USAN 14 DIAS. UN   *
000260*             : EVENTO QUE NO CASA CONTRA EL RENGLON DE LA       *
000270*             : VENTANA SE IGNORA POR COMPLETO (NO ASI EN        *
000280*             : BNPRC201, QUE SI LO CUENTA A NIVEL DE CORRIDA).  *
000290******************************************************************
000300 IDENTIFICATION DIVISION.
000310 PROGRAM-ID.    BNPRC301.
000320 AUTHOR.        PEDRO ANTONIO SARAVIA.
000330 INSTALLATION.  BENEPICK - DEPARTAMENTO DE SISTEMAS.
000340 DATE-WRITTEN.  03/05/1993.
000350 DATE-COMPILED.
000360 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000370******************************************************************
000380*                H I S T O R I A L   D E   C A M B I O S         *
000390******************************************************************
000400* 19930503  PEDR  SOL-00248  VERSION INICIAL - CONTEO DE         *
000410*                            REDIRECCIONES DE LOS ULTIMOS 7 DIAS *
000420* 19940811  PEDR  SOL-00271  SE CAMBIA LA VENTANA FIJA DE 7 DIAS *
000430*                            POR UN PARAMETRO RECIBIDO EN SYSIN  *
000440* 19970226  JRM   SOL-00330  SE AGREGA CALCULO DE CTR Y CVR POR  *
000450*                            CATEGORIA USANDO DIAS ABSOLUTOS     *
000460* 19990111  DCR   SOL-00404  AJUSTE Y2K - RUTINA DE DIAS         *
000470*                            ABSOLUTOS RECIBE ANIO DE 4 DIGITOS  *
000480* 20050927  PEDR  SOL-00548  SE AGREGA FOTOGRAFIA DE CALIDAD     *
000490*                            (QUALITY-SNAPSHOT) GRABADA A ARCHIVO*
000500* 20100614  PEDR  SOL-00660  SE DESCARTA REDIRECCION CUYO        *
000510*                            PRODUCTO NO ESTA EN LOS RENGLONES   *
000520*                            DE LA VENTANA (ANTES SE CONTABA     *
000530*                            IGUAL QUE EN BNPRC201)              *
000540* 20170830  EEDR  SOL-00910  SE AGREGA SUGERENCIA DE AJUSTE DE   *
000550*                            PESO POR CATEGORIA (UP/DOWN/HOLD)   *
000560* 20230905  EEDR  SOL-01160  SE AGREGA REPORTE RPTCALI CON       *
000570*                            QUIEBRE DE CONTROL POR CATEGORIA    *
000580******************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     CLASS CLASE-ALFABETICA IS "A" THRU "Z" "a" THRU "z"
000640     UPSI-0 ON  STATUS IS WKS-UPSI-RASTREO-ON
000650            OFF STATUS IS WKS-UPSI-RASTREO-OFF.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT CTACTAS  ASSIGN TO CTACTAS
000690            ORGANIZATION IS SEQUENTIAL
000700            FILE STATUS  IS FS-CTACTAS FSE-CTACTAS.
000710     SELECT CTATARJ  ASSIGN TO CTATARJ
000720            ORGANIZATION IS SEQUENTIAL
000730            FILE STATUS  IS FS-CTATARJ FSE-CTATARJ.
000740     SELECT CORRIDA  ASSIGN TO CORRIDA
000750            ORGANIZATION IS SEQUENTIAL
000760            FILE STATUS  IS FS-CORRIDA FSE-CORRIDA.
000770     SELECT RENGLON  ASSIGN TO RENGLON
000780            ORGANIZATION IS SEQUENTIAL
000790            FILE STATUS  IS FS-RENGLON FSE-RENGLON.
000800     SELECT EVENTO   ASSIGN TO EVENTO
000810            ORGANIZATION IS SEQUENTIAL
000820            FILE STATUS  IS FS-EVENTO FSE-EVENTO.
000830     SELECT SNAPSHOT ASSIGN TO SNAPSHOT
000840            ORGANIZATION IS SEQUENTIAL
000850            FILE STATUS  IS FS-SNAPSHOT FSE-SNAPSHOT.
000860     SELECT RPTCALI  ASSIGN TO RPTCALI
000870            ORGANIZATION IS SEQUENTIAL
000880            FILE STATUS  IS FS-RPTCALI FSE-RPTCALI.
000890 DATA DIVISION.
000900 FILE SECTION.
000910 FD  CTACTAS.
000920     COPY BPACCTC.
000930 FD  CTATARJ.
000940     COPY BPCARDC.
000950 FD  CORRIDA.
000960     COPY BPRUNRC.
000970 FD  RENGLON.
000980     COPY BPITEMRC.
000990 FD  EVENTO.
001000     COPY BPEVNTRC.
001010 FD  SNAPSHOT.
001020     COPY BPSNAPRC.
001030 FD  RPTCALI.
001040 01  REG-RPTCALI                     PIC X(132).
001050 WORKING-STORAGE SECTION.
001060 01  WKS-FS-STATUS.
001070     02  WKS-STATUS.
001080         04  FS-CTACTAS             PIC 9(02) VALUE ZEROES.
001090         04  FSE-CTACTAS.
001100             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001110             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001120             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001130         04  FS-CTATARJ             PIC 9(02) VALUE ZEROES.
001140         04  FSE-CTATARJ.
001150             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001160             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001170             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001180         04  FS-CORRIDA             PIC 9(02) VALUE ZEROES.
001190         04  FSE-CORRIDA.
001200             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001210             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001220             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001230         04  FS-RENGLON             PIC 9(02) VALUE ZEROES.
001240         04  FSE-RENGLON.
001250             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001260             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001270             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001280         04  FS-EVENTO              PIC 9(02) VALUE ZEROES.
001290         04  FSE-EVENTO.
001300             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001310             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001320             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001330         04  FS-SNAPSHOT            PIC 9(02) VALUE ZEROES.
001340         04  FSE-SNAPSHOT.
001350             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001360             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001370             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001380         04  FS-RPTCALI             PIC 9(02) VALUE ZEROES.
001390         04  FSE-RPTCALI.
001400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001410             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001420             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001430     02  PROGRAMA                   PIC X(08) VALUE SPACES.
001440     02  ARCHIVO                    PIC X(08) VALUE SPACES.
001450     02  ACCION                     PIC X(10) VALUE SPACES.
001460     02  LLAVE                      PIC X(32) VALUE SPACES.
001470 01  WKS-UPSI-RASTREO.
001480     02  WKS-UPSI-RASTREO-ON        PIC X(01).
001490     02  WKS-UPSI-RASTREO-OFF       PIC X(01).
001500 01  WKS-PARM-ENTRADA.
001510     02  WKS-PARM-DIAS-VENTANA      PIC 9(03).
001520     02  FILLER                     PIC X(77).
001530 01  WKS-BANDERAS.
001540     02  WKS-FIN-CTACTAS            PIC 9(01) VALUE 0.
001550         88  FIN-CTACTAS                       VALUE 1.
001560     02  WKS-FIN-CTATARJ            PIC 9(01) VALUE 0.
001570         88  FIN-CTATARJ                       VALUE 1.
001580     02  WKS-FIN-CORRIDA            PIC 9(01) VALUE 0.
001590         88  FIN-CORRIDA                       VALUE 1.
001600     02  WKS-FIN-RENGLON            PIC 9(01) VALUE 0.
001610         88  FIN-RENGLON                       VALUE 1.
001620     02  WKS-FIN-EVENTO             PIC 9(01) VALUE 0.
001630         88  FIN-EVENTO                        VALUE 1.
001640 01  WKS-DIAS-VENTANA               PIC 9(03) COMP VALUE 14.
001650******************************************************************
001660*        A R I T M E T I C A   D E   D I A S   A B S O L U T O S *
001670*        ( M I S M A   T E C N I C A   U S A D A   E N   LOS     *
001680*          CALCULOS DE MORA DEL SISTEMA DE COBRANZA )            *
001690******************************************************************
001700 01  WKS-CDA-ENTRADA.
001710     02  WKS-CDA-ANIO                PIC 9(04) COMP.
001720     02  WKS-CDA-MES                 PIC 9(02) COMP.
001730     02  WKS-CDA-DIA                 PIC 9(02) COMP.
001740 01  WKS-CDA-TEMPORALES.
001750     02  WKS-CDA-T1                  PIC S9(09) COMP.
001760     02  WKS-CDA-T2                  PIC S9(09) COMP.
001770     02  WKS-CDA-T3                  PIC S9(09) COMP.
001780     02  WKS-CDA-T4                  PIC S9(09) COMP.
001790 01  WKS-CDA-RESULTADO               PIC S9(09) COMP VALUE 0.
001800 01  WKS-HOY-ABSOLUTO                PIC S9(09) COMP VALUE 0.
001810 01  WKS-INICIO-VENTANA-ABS          PIC S9(09) COMP VALUE 0.
001820 01  WKS-RUN-ABS                     PIC S9(09) COMP VALUE 0.
001830 01  WKS-FECHA-SISTEMA-8             PIC 9(08) VALUE ZEROES.
001840 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA-8.
001850     02  WKS-FS-ANIO                 PIC 9(04).
001860     02  WKS-FS-MES                  PIC 9(02).
001870     02  WKS-FS-DIA                  PIC 9(02).
001880 01  WKS-HORA-SISTEMA-8              PIC 9(08) VALUE ZEROES.
001890 01  WKS-TIMESTAMP-26                PIC X(26) VALUE SPACES.
001900******************************************************************
001910*   T A B L A   D E   C L A S I F I C A C I O N   D E  C A T E G.*
001920******************************************************************
001930 01  WKS-TABLA-CLAS-CUENTA.
001940     02  WKS-TCC-TOTAL              PIC 9(02) COMP VALUE 0.
001950     02  WKS-TCC-FILA OCCURS 50 TIMES.
001960         04  WKS-TCC-LLAVE          PIC X(80).
001970         04  WKS-TCC-CLAVE-CAT      PIC X(20).
001980         04  WKS-TCC-ETIQ-CAT       PIC X(20).
001990 01  WKS-TABLA-CLAS-TARJETA.
002000     02  WKS-TCT-TOTAL              PIC 9(02) COMP VALUE 0.
002010     02  WKS-TCT-FILA OCCURS 50 TIMES.
002020         04  WKS-TCT-LLAVE          PIC X(80).
002030         04  WKS-TCT-CLAVE-CAT      PIC X(20).
002040         04  WKS-TCT-ETIQ-CAT       PIC X(20).
002050 01  WKS-CLAS-TRABAJO.
002060     02  WKS-CLAS-ETQ-BUSCADA       PIC X(30) VALUE SPACES.
002070     02  WKS-CLAS-ETQ-NORM          PIC X(30) VALUE SPACES.
002080     02  WKS-CLAS-TABLA-NORM        PIC X(30) VALUE SPACES.
002090     02  WKS-CLAS-I                 PIC 9(02) COMP VALUE 0.
002100     02  WKS-CLAS-ENCONTRADA        PIC 9(01) VALUE 0.
002110         88  CLAS-SI-ENCONTRADA                VALUE 1.
002120     02  WKS-CLAS-CLAVE-RESULT      PIC X(20) VALUE SPACES.
002130     02  WKS-CLAS-ETIQ-RESULT       PIC X(20) VALUE SPACES.
002140******************************************************************
002150*     C O R R I D A S   D E N T R O   D E   L A   V E N T A N A   *
002160******************************************************************
002170 01  WKS-CORRIDAS-VENTANA.
002180     02  WKS-CV-TOTAL                PIC 9(03) COMP VALUE 0.
002190     02  WKS-CV-FILA OCCURS 300 TIMES PIC X(36).
002200******************************************************************
002210*     R E N G L O N E S   D E N T R O   D E   L A   V E N T A N A *
002220******************************************************************
002230 01  WKS-ITEMS-VENTANA.
002240     02  WKS-IV-TOTAL                PIC 9(03) COMP VALUE 0.
002250     02  WKS-IV-FILA OCCURS 300 TIMES.
002260         04  WKS-IV-ID-CORRIDA       PIC X(36).
002270         04  WKS-IV-TIPO             PIC X(20).
002280         04  WKS-IV-ID-PRODUCTO      PIC X(80).
002290         04  WKS-IV-CLAVE-CAT        PIC X(20).
002300         04  WKS-IV-ETIQ-CAT         PIC X(20).
002310         04  WKS-IV-CLICS            PIC 9(09) COMP VALUE 0.
002320 01  WKS-I                           PIC 9(03) COMP VALUE 0.
002330 01  WKS-J                           PIC 9(03) COMP VALUE 0.
002340 01  WKS-TC-POS                      PIC 9(02) COMP VALUE 0.
002350******************************************************************
002360*         P A R A M E T R O S   D E   A F I N A C I O N          *
002370******************************************************************
002380 01  WKS-PARAMS-AFINACION.
002390     02  WKS-PA-MIN-PRODUCTOS        PIC 9(05) COMP VALUE 20.
002400     02  WKS-PA-CTR-BAJO             PIC 9(03) COMP VALUE 5.
002410     02  WKS-PA-CTR-ALTO             PIC 9(03) COMP VALUE 18.
002420     02  WKS-PA-CVR-BAJO             PIC 9(03) COMP VALUE 3.
002430     02  WKS-PA-CVR-ALTO             PIC 9(03) COMP VALUE 12.
002440     02  WKS-PA-AJUSTE-MAXIMO        PIC 9(03) COMP VALUE 20.
002450     02  WKS-GAP                     PIC S9(05) COMP VALUE 0.
002460     02  WKS-GAP-MITAD               PIC S9(05) COMP VALUE 0.
002470******************************************************************
002480*    R E D E F I N E S   D E   A P O Y O                          *
002490******************************************************************
002500 01  WKS-VENTANA-FECHAS-R REDEFINES WKS-CORRIDAS-VENTANA.
002510     02  FILLER                      PIC X(36) OCCURS 300 TIMES.
002520 01  WKS-ITEM-LLAVE-R REDEFINES WKS-IV-FILA.
002530     02  FILLER                      PIC X(169) OCCURS 300 TIMES.
002540 01  WKS-EDIT-3                      PIC Z9 VALUE ZEROES.
002550 01  WKS-EDIT-9                      PIC ZZZZZZZZ9 VALUE ZEROES.
002560 01  WKS-EDIT-S3                     PIC -999 VALUE ZEROES.
002570 01  WKS-LINEA-RPT                   PIC X(132) VALUE SPACES.
002580 01  WKS-RUN-ID-SNAP                 PIC X(36) VALUE SPACES.
002590 01  WKS-CORRELATIVO                 PIC 9(03) COMP VALUE 0.
002600 PROCEDURE DIVISION.
002610 000-PRINCIPAL SECTION.
002620     PERFORM 100-INICIO
002630     PERFORM 150-CARGA-TABLA-CLASIFICACION
002640     PERFORM 200-LOCALIZA-CORRIDAS-VENTANA
002650     PERFORM 300-LEE-RENGLONES-VENTANA
002660     PERFORM 400-LEE-EVENTOS-VENTANA
002670     PERFORM 500-CALCULA-SUGERENCIAS
002680     PERFORM 600-GRABA-SNAPSHOT
002690     PERFORM 700-IMPRIME-REPORTE-CALIDAD
002700     PERFORM 999-FINAL
002710     STOP RUN.
002720 000-PRINCIPAL-E. EXIT.
002730
002740 100-INICIO SECTION.
002750     MOVE "BNPRC301" TO PROGRAMA
002760     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
002770     MOVE 14 TO WKS-DIAS-VENTANA
002780     IF WKS-PARM-DIAS-VENTANA > 0
002790        MOVE WKS-PARM-DIAS-VENTANA TO WKS-DIAS-VENTANA
002800     END-IF
002810     ACCEPT WKS-FECHA-SISTEMA-8 FROM DATE YYYYMMDD
002820     ACCEPT WKS-HORA-SISTEMA-8 FROM TIME
002830     MOVE WKS-FS-ANIO TO WKS-CDA-ANIO
002840     MOVE WKS-FS-MES  TO WKS-CDA-MES
002850     MOVE WKS-FS-DIA  TO WKS-CDA-DIA
002860     PERFORM 900-CALCULA-DIAS-ABSOLUTOS
002870     MOVE WKS-CDA-RESULTADO TO WKS-HOY-ABSOLUTO
002880     COMPUTE WKS-INICIO-VENTANA-ABS =
002890             WKS-HOY-ABSOLUTO - WKS-DIAS-VENTANA
002900     OPEN INPUT CTACTAS CTATARJ CORRIDA RENGLON EVENTO
002910          OUTPUT SNAPSHOT RPTCALI
002920     IF FS-CTACTAS NOT = 0 OR FS-CTATARJ NOT = 0
002930                        OR FS-CORRIDA NOT = 0
002940                        OR FS-RENGLON NOT = 0
002950                        OR FS-EVENTO  NOT = 0
002960                        OR FS-SNAPSHOT NOT = 0
002970                        OR FS-RPTCALI NOT = 0
002980        PERFORM 195-ERROR-APERTURA
002990     END-IF
003000     INITIALIZE BPSN-SNAPSHOT.
003010 100-INICIO-E. EXIT.
003020
003030 195-ERROR-APERTURA SECTION.
003040     MOVE "OPEN"   TO ACCION
003050     MOVE SPACES   TO LLAVE
003060     DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE ENTRADA DE BNPRC301 <<<"
003070             UPON CONSOLE
003080     CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003090                           FS-CTACTAS, FSE-CTACTAS
003100     MOVE 91 TO RETURN-CODE
003110     STOP RUN.
003120 195-ERROR-APERTURA-E. EXIT.
003130******************************************************************
003140*   D I A S   A B S O L U T O S  ( F O R M U L A   D E L   D I A *
003150*   J U L I A N O   M O D I F I C A D O ,   S I N   F U N C T I O N)
003160******************************************************************
003170 900-CALCULA-DIAS-ABSOLUTOS SECTION.
003180     COMPUTE WKS-CDA-T1 =
003190             (WKS-CDA-MES + 9) / 12
003200     COMPUTE WKS-CDA-T2 =
003210             7 * (WKS-CDA-ANIO + WKS-CDA-T1) / 4
003220     COMPUTE WKS-CDA-T3 =
003230             275 * WKS-CDA-MES / 9
003240     COMPUTE WKS-CDA-T4 =
003250             367 * WKS-CDA-ANIO
003260     COMPUTE WKS-CDA-RESULTADO =
003270             WKS-CDA-T4 - WKS-CDA-T2 + WKS-CDA-T3
003280                       + WKS-CDA-DIA - 730530.
003290 900-CALCULA-DIAS-ABSOLUTOS-E. EXIT.
003300******************************************************************
003310*     C A R G A   T A B L A   D E   C L A S I F I C A C I O N     *
003320******************************************************************
003330 150-CARGA-TABLA-CLASIFICACION SECTION.
003340     PERFORM 151-LEE-CUENTA-CLAS UNTIL FIN-CTACTAS
003350     PERFORM 152-LEE-TARJETA-CLAS UNTIL FIN-CTATARJ.
003360 150-CARGA-TABLA-CLASIFICACION-E. EXIT.
003370
003380* 20260810 (LCQ/SOL-01199) - SOLO SE CARGA A LA TABLA DE
003390* CLASIFICACION EL CATALOGO ACTIVO; UN RENGLON DADO DE BAJA NO SE
003400* CLASIFICA POR SU CATEGORIA REAL (ANTES SE CLASIFICABA IGUAL,
003410* ACTIVO O NO) - AL NO QUEDAR EN LA TABLA, SU BUSQUEDA POR
003420* PRODUCT-ID CAE EN "OTRA" MAS ADELANTE.
003430 151-LEE-CUENTA-CLAS SECTION.
003440     READ CTACTAS
003450        AT END
003460           MOVE 1 TO WKS-FIN-CTACTAS
003470        NOT AT END
003480           IF BPAC-CUENTA-ACTIVA
003490           IF WKS-TCC-TOTAL < 50
003500              ADD 1 TO WKS-TCC-TOTAL
003510              MOVE BPAC-LLAVE-PRODUCTO TO
003520                   WKS-TCC-LLAVE (WKS-TCC-TOTAL)
003530              MOVE BPAC-TOTAL-ETIQUETAS TO WKS-CLAS-I
003540              PERFORM 700-CLASIFICA-POR-ETIQUETA-CUENTA
003550              MOVE WKS-CLAS-CLAVE-RESULT TO
003560                   WKS-TCC-CLAVE-CAT (WKS-TCC-TOTAL)
003570              MOVE WKS-CLAS-ETIQ-RESULT TO
003580                   WKS-TCC-ETIQ-CAT (WKS-TCC-TOTAL)
003590           END-IF
003600           END-IF
003610     END-READ.
003620 151-LEE-CUENTA-CLAS-E. EXIT.
003630
003640 152-LEE-TARJETA-CLAS SECTION.
003650     READ CTATARJ
003660        AT END
003670           MOVE 1 TO WKS-FIN-CTATARJ
003680        NOT AT END
003690           IF BPCD-TARJETA-ACTIVA
003700           IF WKS-TCT-TOTAL < 50
003710              ADD 1 TO WKS-TCT-TOTAL
003720              MOVE BPCD-LLAVE-PRODUCTO TO
003730                   WKS-TCT-LLAVE (WKS-TCT-TOTAL)
003740              MOVE BPCD-TOTAL-ETIQUETAS TO WKS-CLAS-I
003750              PERFORM 701-CLASIFICA-POR-ETIQUETA-TARJETA
003760              MOVE WKS-CLAS-CLAVE-RESULT TO
003770                   WKS-TCT-CLAVE-CAT (WKS-TCT-TOTAL)
003780              MOVE WKS-CLAS-ETIQ-RESULT TO
003790                   WKS-TCT-ETIQ-CAT (WKS-TCT-TOTAL)
003800           END-IF
003810           END-IF
003820     END-READ.
003830 152-LEE-TARJETA-CLAS-E. EXIT.
003840
003850******************************************************************
003860*   C L A S I F I C A   P O R   E T I Q U E T A  -  P R I M E R A *
003870*   C O I N C I D E N C I A   G A N A  ( C U E N T A S )          *
003880*   20260810 LCQ SOL-01199 - MISMA CORRECCION QUE EN BNPRC201 -   *
003890*   SE REORDENA EL ARBOL DE DECISION Y SE AMPLIAN LOS SINONIMOS   *
003900*   POR CATEGORIA PARA IGUALAR LA TABLA DE NEGOCIO. SE QUITAN LAS *
003910*   RAMAS "DAILY_SPEND" Y "ONLINE_SUB" DE CUENTAS (SOLO EXISTEN   *
003920*   PARA TARJETAS) Y SE AGREGA LA CONSULTA A CATEGORIAS QUE       *
003930*   FALTABA EN LA CLASIFICACION DE TARJETA.                       *
003940******************************************************************
003950 700-CLASIFICA-POR-ETIQUETA-CUENTA SECTION.
003960     MOVE "OTHER" TO WKS-CLAS-CLAVE-RESULT
003970     MOVE "기타"   TO WKS-CLAS-ETIQ-RESULT
003980     MOVE "savings" TO WKS-CLAS-ETQ-BUSCADA
003990     PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
004000     IF NOT CLAS-SI-ENCONTRADA
004010        MOVE "goal" TO WKS-CLAS-ETQ-BUSCADA
004020        PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
004030     END-IF
004040     IF NOT CLAS-SI-ENCONTRADA
004050        MOVE "auto" TO WKS-CLAS-ETQ-BUSCADA
004060        PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
004070     END-IF
004080     IF CLAS-SI-ENCONTRADA
004090        MOVE "SAVINGS_RATE" TO WKS-CLAS-CLAVE-RESULT
004100        MOVE "저축/금리"     TO WKS-CLAS-ETIQ-RESULT
004110     ELSE
004120        MOVE "travel" TO WKS-CLAS-ETQ-BUSCADA
004130        PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
004140        IF NOT CLAS-SI-ENCONTRADA
004150           MOVE "global" TO WKS-CLAS-ETQ-BUSCADA
004160           PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
004170        END-IF
004180        IF NOT CLAS-SI-ENCONTRADA
004190           MOVE "fx" TO WKS-CLAS-ETQ-BUSCADA
004200           PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
004210        END-IF
004220        IF CLAS-SI-ENCONTRADA
004230           MOVE "TRAVEL_OVERSEAS" TO WKS-CLAS-CLAVE-RESULT
004240           MOVE "여행/해외"        TO WKS-CLAS-ETIQ-RESULT
004250        ELSE
004260           MOVE "starter" TO WKS-CLAS-ETQ-BUSCADA
004270           PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
004280           IF NOT CLAS-SI-ENCONTRADA
004290              MOVE "young" TO WKS-CLAS-ETQ-BUSCADA
004300              PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
004310           END-IF
004320           IF NOT CLAS-SI-ENCONTRADA
004330              MOVE "low-fee" TO WKS-CLAS-ETQ-BUSCADA
004340              PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
004350           END-IF
004360           IF CLAS-SI-ENCONTRADA
004370              MOVE "STARTER_LOWCOST" TO WKS-CLAS-CLAVE-RESULT
004380              MOVE "초보자/저비용"     TO WKS-CLAS-ETIQ-RESULT
004390           ELSE
004400              MOVE "salary" TO WKS-CLAS-ETQ-BUSCADA
004410              PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
004420              IF NOT CLAS-SI-ENCONTRADA
004430                 MOVE "daily" TO WKS-CLAS-ETQ-BUSCADA
004440                 PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
004450              END-IF
004460              IF NOT CLAS-SI-ENCONTRADA
004470                 MOVE "cashback" TO WKS-CLAS-ETQ-BUSCADA
004480                 PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
004490              END-IF
004500              IF CLAS-SI-ENCONTRADA
004510                 MOVE "SALARY_LIVING" TO WKS-CLAS-CLAVE-RESULT
004520                 MOVE "급여/생활비"    TO WKS-CLAS-ETIQ-RESULT
004530              END-IF
004540           END-IF
004550        END-IF
004560     END-IF.
004570 700-CLASIFICA-POR-ETIQUETA-CUENTA-E. EXIT.
004580
004590 710-BUSCA-ETQ-CUENTA-CLAS SECTION.
004600     MOVE 0 TO WKS-CLAS-ENCONTRADA
004610     MOVE WKS-CLAS-ETQ-BUSCADA TO WKS-CLAS-ETQ-NORM
004620     INSPECT WKS-CLAS-ETQ-NORM CONVERTING
004630         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
004640         "abcdefghijklmnopqrstuvwxyz"
004650     IF BPAC-TOTAL-ETIQUETAS > 0
004660        PERFORM 711-COMPARA-ETQ-CUENTA-CLAS
004670                VARYING WKS-CLAS-I FROM 1 BY 1
004680                UNTIL WKS-CLAS-I > BPAC-TOTAL-ETIQUETAS
004690                   OR CLAS-SI-ENCONTRADA
004700     END-IF.
004710 710-BUSCA-ETQ-CUENTA-CLAS-E. EXIT.
004720
004730 711-COMPARA-ETQ-CUENTA-CLAS SECTION.
004740     MOVE BPAC-TABLA-ETIQUETAS (WKS-CLAS-I) TO WKS-CLAS-TABLA-NORM
004750     INSPECT WKS-CLAS-TABLA-NORM CONVERTING
004760         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
004770         "abcdefghijklmnopqrstuvwxyz"
004780     IF WKS-CLAS-TABLA-NORM = WKS-CLAS-ETQ-NORM
004790        MOVE 1 TO WKS-CLAS-ENCONTRADA
004800     END-IF.
004810 711-COMPARA-ETQ-CUENTA-CLAS-E. EXIT.
004820
004830 701-CLASIFICA-POR-ETIQUETA-TARJETA SECTION.
004840     MOVE "OTHER" TO WKS-CLAS-CLAVE-RESULT
004850     MOVE "기타"   TO WKS-CLAS-ETIQ-RESULT
004860     MOVE "travel" TO WKS-CLAS-ETQ-BUSCADA
004870     PERFORM 720-BUSCA-ETQ-TARJETA-CLAS
004880     IF NOT CLAS-SI-ENCONTRADA
004890        MOVE "mileage" TO WKS-CLAS-ETQ-BUSCADA
004900        PERFORM 720-BUSCA-ETQ-TARJETA-CLAS
004910     END-IF
004920     IF CLAS-SI-ENCONTRADA
004930        MOVE "TRAVEL_OVERSEAS" TO WKS-CLAS-CLAVE-RESULT
004940        MOVE "여행/해외"        TO WKS-CLAS-ETIQ-RESULT
004950     ELSE
004960        MOVE "starter" TO WKS-CLAS-ETQ-BUSCADA
004970        PERFORM 720-BUSCA-ETQ-TARJETA-CLAS
004980        IF NOT CLAS-SI-ENCONTRADA
004990           MOVE "no-fee" TO WKS-CLAS-ETQ-BUSCADA
005000           PERFORM 720-BUSCA-ETQ-TARJETA-CLAS
005010        END-IF
005020        IF CLAS-SI-ENCONTRADA
005030           MOVE "STARTER_LOWCOST" TO WKS-CLAS-CLAVE-RESULT
005040           MOVE "초보자/저비용"     TO WKS-CLAS-ETIQ-RESULT
005050        ELSE
005060           MOVE "online" TO WKS-CLAS-ETQ-BUSCADA
005070           PERFORM 722-BUSCA-CAT-TARJETA-CLAS
005080           IF NOT CLAS-SI-ENCONTRADA
005090              MOVE "subscription" TO WKS-CLAS-ETQ-BUSCADA
005100              PERFORM 722-BUSCA-CAT-TARJETA-CLAS
005110           END-IF
005120           IF CLAS-SI-ENCONTRADA
005130              MOVE "ONLINE_SUB" TO WKS-CLAS-CLAVE-RESULT
005140              MOVE "온라인/구독"  TO WKS-CLAS-ETIQ-RESULT
005150           ELSE
005160              MOVE "grocery" TO WKS-CLAS-ETQ-BUSCADA
005170              PERFORM 722-BUSCA-CAT-TARJETA-CLAS
005180              IF NOT CLAS-SI-ENCONTRADA
005190                 MOVE "transport" TO WKS-CLAS-ETQ-BUSCADA
005200                 PERFORM 722-BUSCA-CAT-TARJETA-CLAS
005210              END-IF
005220              IF NOT CLAS-SI-ENCONTRADA
005230                 MOVE "dining" TO WKS-CLAS-ETQ-BUSCADA
005240                 PERFORM 722-BUSCA-CAT-TARJETA-CLAS
005250              END-IF
005260              IF NOT CLAS-SI-ENCONTRADA
005270                 MOVE "cafe" TO WKS-CLAS-ETQ-BUSCADA
005280                 PERFORM 722-BUSCA-CAT-TARJETA-CLAS
005290              END-IF
005300              IF NOT CLAS-SI-ENCONTRADA
005310                 MOVE "daily" TO WKS-CLAS-ETQ-BUSCADA
005320                 PERFORM 720-BUSCA-ETQ-TARJETA-CLAS
005330              END-IF
005340              IF CLAS-SI-ENCONTRADA
005350                 MOVE "LIFESTYLE_SPEND" TO WKS-CLAS-CLAVE-RESULT
005360                 MOVE "생활소비"         TO WKS-CLAS-ETIQ-RESULT
005370              END-IF
005380           END-IF
005390        END-IF
005400     END-IF.
005410 701-CLASIFICA-POR-ETIQUETA-TARJETA-E. EXIT.
005420
005430 720-BUSCA-ETQ-TARJETA-CLAS SECTION.
005440     MOVE 0 TO WKS-CLAS-ENCONTRADA
005450     MOVE WKS-CLAS-ETQ-BUSCADA TO WKS-CLAS-ETQ-NORM
005460     INSPECT WKS-CLAS-ETQ-NORM CONVERTING
005470         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
005480         "abcdefghijklmnopqrstuvwxyz"
005490     IF BPCD-TOTAL-ETIQUETAS > 0
005500        PERFORM 721-COMPARA-ETQ-TARJETA-CLAS
005510                VARYING WKS-CLAS-I FROM 1 BY 1
005520                UNTIL WKS-CLAS-I > BPCD-TOTAL-ETIQUETAS
005530                   OR CLAS-SI-ENCONTRADA
005540     END-IF.
005550 720-BUSCA-ETQ-TARJETA-CLAS-E. EXIT.
005560
005570 721-COMPARA-ETQ-TARJETA-CLAS SECTION.
005580     MOVE BPCD-TABLA-ETIQUETAS (WKS-CLAS-I) TO WKS-CLAS-TABLA-NORM
005590     INSPECT WKS-CLAS-TABLA-NORM CONVERTING
005600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
005610         "abcdefghijklmnopqrstuvwxyz"
005620     IF WKS-CLAS-TABLA-NORM = WKS-CLAS-ETQ-NORM
005630        MOVE 1 TO WKS-CLAS-ENCONTRADA
005640     END-IF.
005650 721-COMPARA-ETQ-TARJETA-CLAS-E. EXIT.
005660
005670 722-BUSCA-CAT-TARJETA-CLAS SECTION.
005680     MOVE 0 TO WKS-CLAS-ENCONTRADA
005690     MOVE WKS-CLAS-ETQ-BUSCADA TO WKS-CLAS-ETQ-NORM
005700     INSPECT WKS-CLAS-ETQ-NORM CONVERTING
005710         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
005720         "abcdefghijklmnopqrstuvwxyz"
005730     IF BPCD-TOTAL-CATEGORIAS > 0
005740        PERFORM 723-COMPARA-CAT-TARJETA-CLAS
005750                VARYING WKS-CLAS-I FROM 1 BY 1
005760                UNTIL WKS-CLAS-I > BPCD-TOTAL-CATEGORIAS
005770                   OR CLAS-SI-ENCONTRADA
005780     END-IF.
005790 722-BUSCA-CAT-TARJETA-CLAS-E. EXIT.
005800
005810 723-COMPARA-CAT-TARJETA-CLAS SECTION.
005820     MOVE BPCD-TABLA-CATEGORIAS (WKS-CLAS-I) TO WKS-CLAS-TABLA-NORM
005830     INSPECT WKS-CLAS-TABLA-NORM CONVERTING
005840         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
005850         "abcdefghijklmnopqrstuvwxyz"
005860     IF WKS-CLAS-TABLA-NORM = WKS-CLAS-ETQ-NORM
005870        MOVE 1 TO WKS-CLAS-ENCONTRADA
005880     END-IF.
005890 723-COMPARA-CAT-TARJETA-CLAS-E. EXIT.
005900******************************************************************
005910*    L O C A L I Z A   C O R R I D A S   D E   L A   V E N T A N A*
005920******************************************************************
005930 200-LOCALIZA-CORRIDAS-VENTANA SECTION.
005940     PERFORM 201-LEE-UNA-CORRIDA UNTIL FIN-CORRIDA.
005950 200-LOCALIZA-CORRIDAS-VENTANA-E. EXIT.
005960
005970 201-LEE-UNA-CORRIDA SECTION.
005980     READ CORRIDA
005990        AT END
006000           MOVE 1 TO WKS-FIN-CORRIDA
006010        NOT AT END
006020           MOVE BPRN-FECHA-CREACION (1:4)  TO WKS-CDA-ANIO
006030           MOVE BPRN-FECHA-CREACION (6:2)  TO WKS-CDA-MES
006040           MOVE BPRN-FECHA-CREACION (9:2)  TO WKS-CDA-DIA
006050           PERFORM 900-CALCULA-DIAS-ABSOLUTOS
006060           MOVE WKS-CDA-RESULTADO TO WKS-RUN-ABS
006070           IF WKS-RUN-ABS >= WKS-INICIO-VENTANA-ABS
006080              AND WKS-RUN-ABS <= WKS-HOY-ABSOLUTO
006090              IF WKS-CV-TOTAL < 300
006100                 ADD 1 TO WKS-CV-TOTAL
006110                 MOVE BPRN-ID-CORRIDA TO WKS-CV-FILA (WKS-CV-TOTAL)
006120                 ADD 1 TO BPSN-TOTAL-CORRIDAS
006130              END-IF
006140           END-IF
006150     END-READ.
006160 201-LEE-UNA-CORRIDA-E. EXIT.
006170******************************************************************
006180*    L E E   R E N G L O N E S   D E   C O R R I D A S   D E     *
006190*    L A   V E N T A N A                                         *
006200******************************************************************
006210 300-LEE-RENGLONES-VENTANA SECTION.
006220     PERFORM 301-LEE-UN-RENGLON UNTIL FIN-RENGLON.
006230 300-LEE-RENGLONES-VENTANA-E. EXIT.
006240
006250 301-LEE-UN-RENGLON SECTION.
006260     READ RENGLON
006270        AT END
006280           MOVE 1 TO WKS-FIN-RENGLON
006290        NOT AT END
006300           MOVE 0 TO WKS-I
006310           PERFORM 302-BUSCA-CORRIDA-VENTANA
006320                   VARYING WKS-J FROM 1 BY 1
006330                   UNTIL WKS-J > WKS-CV-TOTAL OR WKS-I > 0
006340           IF WKS-I > 0
006350              PERFORM 310-AGREGA-ITEM-VENTANA
006360           END-IF
006370     END-READ.
006380 301-LEE-UN-RENGLON-E. EXIT.
006390
006400 302-BUSCA-CORRIDA-VENTANA SECTION.
006410     IF WKS-CV-FILA (WKS-J) = BPIT-ID-CORRIDA
006420        MOVE WKS-J TO WKS-I
006430     END-IF.
006440 302-BUSCA-CORRIDA-VENTANA-E. EXIT.
006450
006460 310-AGREGA-ITEM-VENTANA SECTION.
006470     IF WKS-IV-TOTAL < 300
006480        ADD 1 TO WKS-IV-TOTAL
006490        ADD 1 TO BPSN-TOTAL-RENGLONES
006500        MOVE BPIT-ID-CORRIDA    TO WKS-IV-ID-CORRIDA (WKS-IV-TOTAL)
006510        MOVE BPIT-TIPO-PRODUCTO TO WKS-IV-TIPO (WKS-IV-TOTAL)
006520        MOVE BPIT-ID-PRODUCTO   TO WKS-IV-ID-PRODUCTO (WKS-IV-TOTAL)
006530        IF WKS-IV-TIPO (WKS-IV-TOTAL) = "ACCOUNT"
006540           PERFORM 311-BUSCA-CLAS-CUENTA-IV
006550        ELSE
006560           PERFORM 312-BUSCA-CLAS-TARJETA-IV
006570        END-IF
006580        PERFORM 320-ACUMULA-CATEGORIA-RECOM
006590     END-IF.
006600 310-AGREGA-ITEM-VENTANA-E. EXIT.
006610
006620 311-BUSCA-CLAS-CUENTA-IV SECTION.
006630     MOVE "OTHER" TO WKS-IV-CLAVE-CAT (WKS-IV-TOTAL)
006640     MOVE "기타"   TO WKS-IV-ETIQ-CAT  (WKS-IV-TOTAL)
006650     IF WKS-TCC-TOTAL > 0
006660        PERFORM 313-COMPARA-CLAS-CUENTA-IV
006670                VARYING WKS-J FROM 1 BY 1
006680                UNTIL WKS-J > WKS-TCC-TOTAL
006690                   OR WKS-IV-CLAVE-CAT (WKS-IV-TOTAL) NOT = "OTHER"
006700     END-IF.
006710 311-BUSCA-CLAS-CUENTA-IV-E. EXIT.
006720
006730 313-COMPARA-CLAS-CUENTA-IV SECTION.
006740     IF WKS-TCC-LLAVE (WKS-J) = WKS-IV-ID-PRODUCTO (WKS-IV-TOTAL)
006750        MOVE WKS-TCC-CLAVE-CAT (WKS-J) TO
006760             WKS-IV-CLAVE-CAT (WKS-IV-TOTAL)
006770        MOVE WKS-TCC-ETIQ-CAT (WKS-J) TO
006780             WKS-IV-ETIQ-CAT (WKS-IV-TOTAL)
006790     END-IF.
006800 313-COMPARA-CLAS-CUENTA-IV-E. EXIT.
006810
006820 312-BUSCA-CLAS-TARJETA-IV SECTION.
006830     MOVE "OTHER" TO WKS-IV-CLAVE-CAT (WKS-IV-TOTAL)
006840     MOVE "기타"   TO WKS-IV-ETIQ-CAT  (WKS-IV-TOTAL)
006850     IF WKS-TCT-TOTAL > 0
006860        PERFORM 314-COMPARA-CLAS-TARJETA-IV
006870                VARYING WKS-J FROM 1 BY 1
006880                UNTIL WKS-J > WKS-TCT-TOTAL
006890                   OR WKS-IV-CLAVE-CAT (WKS-IV-TOTAL) NOT = "OTHER"
006900     END-IF.
006910 312-BUSCA-CLAS-TARJETA-IV-E. EXIT.
006920
006930 314-COMPARA-CLAS-TARJETA-IV SECTION.
006940     IF WKS-TCT-LLAVE (WKS-J) = WKS-IV-ID-PRODUCTO (WKS-IV-TOTAL)
006950        MOVE WKS-TCT-CLAVE-CAT (WKS-J) TO
006960             WKS-IV-CLAVE-CAT (WKS-IV-TOTAL)
006970        MOVE WKS-TCT-ETIQ-CAT (WKS-J) TO
006980             WKS-IV-ETIQ-CAT (WKS-IV-TOTAL)
006990     END-IF.
007000 314-COMPARA-CLAS-TARJETA-IV-E. EXIT.
007010
007020 320-ACUMULA-CATEGORIA-RECOM SECTION.
007030     PERFORM 800-LOCALIZA-O-AGREGA-CATEGORIA
007040     ADD 1 TO BPCM-PRODUCTOS-RECOM (WKS-TC-POS).
007050 320-ACUMULA-CATEGORIA-RECOM-E. EXIT.
007060
007070 800-LOCALIZA-O-AGREGA-CATEGORIA SECTION.
007080     MOVE 0 TO WKS-TC-POS
007090     IF BPSN-TOTAL-CATEGORIAS > 0
007100        PERFORM 801-BUSCA-CATEGORIA-TABLA
007110                VARYING WKS-J FROM 1 BY 1
007120                UNTIL WKS-J > BPSN-TOTAL-CATEGORIAS OR WKS-TC-POS > 0
007130     END-IF
007140     IF WKS-TC-POS = 0
007150        IF BPSN-TOTAL-CATEGORIAS < 10
007160           ADD 1 TO BPSN-TOTAL-CATEGORIAS
007170           MOVE BPSN-TOTAL-CATEGORIAS TO WKS-TC-POS
007180           MOVE WKS-IV-CLAVE-CAT (WKS-IV-TOTAL) TO
007190                BPCM-LLAVE-CATEGORIA (WKS-TC-POS)
007200           MOVE WKS-IV-ETIQ-CAT (WKS-IV-TOTAL) TO
007210                BPCM-ETIQUETA-CATEGORIA (WKS-TC-POS)
007220        END-IF
007230     END-IF.
007240 800-LOCALIZA-O-AGREGA-CATEGORIA-E. EXIT.
007250
007260 801-BUSCA-CATEGORIA-TABLA SECTION.
007270     IF BPCM-LLAVE-CATEGORIA (WKS-J) = WKS-IV-CLAVE-CAT (WKS-IV-TOTAL)
007280        MOVE WKS-J TO WKS-TC-POS
007290     END-IF.
007300 801-BUSCA-CATEGORIA-TABLA-E. EXIT.
007310
007320******************************************************************
007330*    L E E   E V E N T O S   D E   L A   V E N T A N A  ( S O L O *
007340*    S E   C U E N T A N   L O S   Q U E   C A S A N   C O N T R A*
007350*    U N   R E N G L O N   D E   L A   V E N T A N A )            *
007360******************************************************************
007370 400-LEE-EVENTOS-VENTANA SECTION.
007380     PERFORM 401-LEE-UN-EVENTO UNTIL FIN-EVENTO.
007390 400-LEE-EVENTOS-VENTANA-E. EXIT.
007400
007410* 20260810 LCQ SOL-01199 - BPSN-UNICOS-PRODUCTOS SE CUENTA AQUI,
007420* EN EL PRIMER CLIC DE CADA RENGLON (IGUAL QUE SU PAR POR
007430* CATEGORIA EN 403) - ANTES SE CONTABA MAL, AL CARGAR LOS
007440* RENGLONES DE LA VENTANA, SIN IMPORTAR SI HABIA CLIC O NO. SE
007450* ELIMINA LA TABLA WKS-PRODUCTOS-UNICOS QUE SOLO SERVIA PARA ESE
007460* CALCULO EQUIVOCADO.
007470 401-LEE-UN-EVENTO SECTION.
007480     READ EVENTO
007490        AT END
007500           MOVE 1 TO WKS-FIN-EVENTO
007510        NOT AT END
007520           MOVE 0 TO WKS-I
007530           PERFORM 402-COMPARA-EVENTO-ITEM
007540                   VARYING WKS-J FROM 1 BY 1
007550                   UNTIL WKS-J > WKS-IV-TOTAL OR WKS-I > 0
007560           IF WKS-I > 0
007570              ADD 1 TO BPSN-TOTAL-REDIRECCIONES
007580              IF WKS-IV-CLICS (WKS-I) = 0
007590                 ADD 1 TO BPSN-UNICOS-PRODUCTOS
007600              END-IF
007610              ADD 1 TO WKS-IV-CLICS (WKS-I)
007620              PERFORM 403-ACUMULA-EVENTO-CATEGORIA
007630           END-IF
007640     END-READ.
007650 401-LEE-UN-EVENTO-E. EXIT.
007660
007670* 20260810 LCQ SOL-01199 - SE AGREGA LA CORRIDA A LA LLAVE DE
007680* COMPARACION; ANTES UN CLIC PODIA ACREDITARSELE A UN RENGLON
007690* DE OTRA CORRIDA DENTRO DE LA MISMA VENTANA SOLO POR TENER EL
007700* MISMO PRODUCTO.
007710 402-COMPARA-EVENTO-ITEM SECTION.
007720     IF WKS-IV-ID-CORRIDA (WKS-J) = BPEV-ID-CORRIDA
007730        AND WKS-IV-ID-PRODUCTO (WKS-J) = BPEV-ID-PRODUCTO
007740        AND WKS-IV-TIPO (WKS-J) = BPEV-TIPO-PRODUCTO
007750        MOVE WKS-J TO WKS-I
007760     END-IF.
007770 402-COMPARA-EVENTO-ITEM-E. EXIT.
007780
007790 403-ACUMULA-EVENTO-CATEGORIA SECTION.
007800     MOVE 0 TO WKS-TC-POS
007810     PERFORM 801-ACUMULA-BUSCA-CAT
007820             VARYING WKS-J FROM 1 BY 1
007830             UNTIL WKS-J > BPSN-TOTAL-CATEGORIAS OR WKS-TC-POS > 0
007840     IF WKS-TC-POS > 0
007850        ADD 1 TO BPCM-TOTAL-REDIRECC (WKS-TC-POS)
007860        IF WKS-IV-CLICS (WKS-I) = 1
007870           ADD 1 TO BPCM-UNICOS-PRODUCTOS (WKS-TC-POS)
007880        END-IF
007890     END-IF.
007900 403-ACUMULA-EVENTO-CATEGORIA-E. EXIT.
007910
007920 801-ACUMULA-BUSCA-CAT SECTION.
007930     IF BPCM-LLAVE-CATEGORIA (WKS-J) = WKS-IV-CLAVE-CAT (WKS-I)
007940        MOVE WKS-J TO WKS-TC-POS
007950     END-IF.
007960 801-ACUMULA-BUSCA-CAT-E. EXIT.
007970******************************************************************
007980*         C A L C U L A   C T R / C V R   Y   S U G E R E N C I A *
007990******************************************************************
008000* 20260810 LCQ SOL-01199 - CTR Y CVR ESTABAN INVERTIDOS: EL CTR
008010* (CUANTOS RENGLONES SE CONVIRTIERON EN UN CLIC) SE CALCULA CON
008020* LAS REDIRECCIONES, NO CON LOS PRODUCTOS UNICOS; EL CVR (CUANTOS
008030* PRODUCTOS DISTINTOS LOGRARON AL MENOS UN CLIC) SE CALCULA CON
008040* LOS PRODUCTOS UNICOS, NO CON LAS REDIRECCIONES.
008050 500-CALCULA-SUGERENCIAS SECTION.
008060     IF BPSN-TOTAL-RENGLONES > 0
008070        COMPUTE BPSN-PORC-CTR-GLOBAL =
008080                (BPSN-TOTAL-REDIRECCIONES * 100) / BPSN-TOTAL-RENGLONES
008090        COMPUTE BPSN-PORC-CVR-GLOBAL =
008100                (BPSN-UNICOS-PRODUCTOS * 100) / BPSN-TOTAL-RENGLONES
008110     ELSE
008120        MOVE 0 TO BPSN-PORC-CTR-GLOBAL
008130        MOVE 0 TO BPSN-PORC-CVR-GLOBAL
008140     END-IF
008150     IF BPSN-TOTAL-CATEGORIAS > 0
008160        PERFORM 501-CALCULA-SUGERENCIA-CATEGORIA
008170                VARYING WKS-I FROM 1 BY 1
008180                UNTIL WKS-I > BPSN-TOTAL-CATEGORIAS
008190     END-IF.
008200 500-CALCULA-SUGERENCIAS-E. EXIT.
008210* 20260810 LCQ SOL-01199 - SE REORDENA LA REGLA: PRIMERO SE
008220* REVISA SI SUBE (LAS DOS METRICAS POR ENCIMA DEL ALTO, NO
008230* CUALQUIERA DE LAS DOS), DESPUES SI BAJA - ASI UNA CATEGORIA QUE
008240* CUMPLE AMBOS ALTOS NUNCA CAE EN LA RAMA DE BAJA. EL DELTA YA NO
008250* ES SIEMPRE EL MAXIMO CONFIGURADO - SE GRADUA SEGUN QUE TAN
008260* LEJOS ESTA LA METRICA DEL UMBRAL (VER 502/503).
008270 501-CALCULA-SUGERENCIA-CATEGORIA SECTION.
008280     IF BPCM-PRODUCTOS-RECOM (WKS-I) > 0
008290        COMPUTE BPCM-PORC-CTR (WKS-I) =
008300                (BPCM-TOTAL-REDIRECC (WKS-I) * 100)
008310                / BPCM-PRODUCTOS-RECOM (WKS-I)
008320        COMPUTE BPCM-PORC-CVR (WKS-I) =
008330                (BPCM-UNICOS-PRODUCTOS (WKS-I) * 100)
008340                / BPCM-PRODUCTOS-RECOM (WKS-I)
008350     ELSE
008360        MOVE 0 TO BPCM-PORC-CTR (WKS-I)
008370        MOVE 0 TO BPCM-PORC-CVR (WKS-I)
008380     END-IF
008390     MOVE "HOLD" TO BPCM-ACCION-SUGERIDA (WKS-I)
008400     MOVE 0      TO BPCM-DELTA-PORC-PESO (WKS-I)
008410     MOVE SPACES TO BPCM-EVIDENCIA (WKS-I)
008420     IF BPCM-PRODUCTOS-RECOM (WKS-I) < WKS-PA-MIN-PRODUCTOS
008430        STRING "MUESTRA INSUFICIENTE PARA SUGERIR AJUSTE"
008440               DELIMITED BY SIZE
008450               INTO BPCM-EVIDENCIA (WKS-I)
008460     ELSE
008470        IF BPCM-PORC-CTR (WKS-I) >= WKS-PA-CTR-ALTO
008480           AND BPCM-PORC-CVR (WKS-I) >= WKS-PA-CVR-ALTO
008490           MOVE "UP" TO BPCM-ACCION-SUGERIDA (WKS-I)
008500           PERFORM 502-CALCULA-DELTA-SUBIR
008510           STRING "CTR/CVR POR ENCIMA DEL UMBRAL ALTO"
008520                  DELIMITED BY SIZE
008530                  INTO BPCM-EVIDENCIA (WKS-I)
008540        ELSE
008550           IF BPCM-PORC-CTR (WKS-I) <= WKS-PA-CTR-BAJO
008560              OR BPCM-PORC-CVR (WKS-I) <= WKS-PA-CVR-BAJO
008570              MOVE "DOWN" TO BPCM-ACCION-SUGERIDA (WKS-I)
008580              PERFORM 503-CALCULA-DELTA-BAJAR
008590              STRING "CTR/CVR POR DEBAJO DEL UMBRAL BAJO"
008600                     DELIMITED BY SIZE
008610                     INTO BPCM-EVIDENCIA (WKS-I)
008620           ELSE
008630              STRING "CTR/CVR DENTRO DE RANGO NORMAL"
008640                     DELIMITED BY SIZE
008650                     INTO BPCM-EVIDENCIA (WKS-I)
008660           END-IF
008670        END-IF
008680     END-IF.
008690 501-CALCULA-SUGERENCIA-CATEGORIA-E. EXIT.
008700* 20260810 LCQ SOL-01199 - DELTA GRADUADO: MIN(MAXIMO,
008710* MAX(5, BRECHA/2)). LA BRECHA DE SUBIDA ES CUANTO SE PASAN LAS
008720* METRICAS DEL UMBRAL ALTO; LA DE BAJADA ES CUANTO LES FALTA A
008730* LAS METRICAS PARA ALCANZAR EL UMBRAL BAJO (NUNCA NEGATIVA).
008740 502-CALCULA-DELTA-SUBIR SECTION.
008750     COMPUTE WKS-GAP =
008760             (BPCM-PORC-CTR (WKS-I) - WKS-PA-CTR-ALTO) +
008770             (BPCM-PORC-CVR (WKS-I) - WKS-PA-CVR-ALTO)
008780     COMPUTE WKS-GAP-MITAD = WKS-GAP / 2
008790     IF WKS-GAP-MITAD < 5
008800        MOVE 5 TO WKS-GAP-MITAD
008810     END-IF
008820     IF WKS-GAP-MITAD > WKS-PA-AJUSTE-MAXIMO
008830        MOVE WKS-PA-AJUSTE-MAXIMO TO WKS-GAP-MITAD
008840     END-IF
008850     MOVE WKS-GAP-MITAD TO BPCM-DELTA-PORC-PESO (WKS-I).
008860 502-CALCULA-DELTA-SUBIR-E. EXIT.
008870
008880 503-CALCULA-DELTA-BAJAR SECTION.
008890     MOVE 0 TO WKS-GAP
008900     IF WKS-PA-CTR-BAJO > BPCM-PORC-CTR (WKS-I)
008910        COMPUTE WKS-GAP = WKS-GAP +
008920                (WKS-PA-CTR-BAJO - BPCM-PORC-CTR (WKS-I))
008930     END-IF
008940     IF WKS-PA-CVR-BAJO > BPCM-PORC-CVR (WKS-I)
008950        COMPUTE WKS-GAP = WKS-GAP +
008960                (WKS-PA-CVR-BAJO - BPCM-PORC-CVR (WKS-I))
008970     END-IF
008980     COMPUTE WKS-GAP-MITAD = WKS-GAP / 2
008990     IF WKS-GAP-MITAD < 5
009000        MOVE 5 TO WKS-GAP-MITAD
009010     END-IF
009020     IF WKS-GAP-MITAD > WKS-PA-AJUSTE-MAXIMO
009030        MOVE WKS-PA-AJUSTE-MAXIMO TO WKS-GAP-MITAD
009040     END-IF
009050     COMPUTE BPCM-DELTA-PORC-PESO (WKS-I) = 0 - WKS-GAP-MITAD.
009060 503-CALCULA-DELTA-BAJAR-E. EXIT.
009070******************************************************************
009080*                 G R A B A   S N A P S H O T                    *
009090******************************************************************
009100 600-GRABA-SNAPSHOT SECTION.
009110     PERFORM 601-ARMA-ID-SNAPSHOT
009120     MOVE WKS-RUN-ID-SNAP TO BPSN-ID-SNAPSHOT
009130     MOVE "BNPRC301-VENTANA" TO BPSN-ORIGEN-DISPARO
009140     PERFORM 602-ARMA-TIMESTAMP
009150     MOVE WKS-TIMESTAMP-26 TO BPSN-FECHA-GENERACION
009160     PERFORM 603-ARMA-FECHA-VENTANA
009170     WRITE BPSN-SNAPSHOT.
009180 600-GRABA-SNAPSHOT-E. EXIT.
009190
009200 601-ARMA-ID-SNAPSHOT SECTION.
009210     ADD 1 TO WKS-CORRELATIVO
009220     MOVE SPACES TO WKS-RUN-ID-SNAP
009230     MOVE WKS-HORA-SISTEMA-8 (1:6) TO WKS-EDIT-9 (1:6)
009240     STRING "BNPRC301-" DELIMITED BY SIZE
009250            WKS-FECHA-SISTEMA-8 DELIMITED BY SIZE
009260            "-" DELIMITED BY SIZE
009270            WKS-HORA-SISTEMA-8 DELIMITED BY SIZE
009280            "-" DELIMITED BY SIZE
009290            WKS-CORRELATIVO DELIMITED BY SIZE
009300            INTO WKS-RUN-ID-SNAP.
009310 601-ARMA-ID-SNAPSHOT-E. EXIT.
009320
009330 602-ARMA-TIMESTAMP SECTION.
009340     MOVE SPACES TO WKS-TIMESTAMP-26
009350     STRING WKS-FS-ANIO DELIMITED BY SIZE
009360            "-" DELIMITED BY SIZE
009370            WKS-FS-MES DELIMITED BY SIZE
009380            "-" DELIMITED BY SIZE
009390            WKS-FS-DIA DELIMITED BY SIZE
009400            "T" DELIMITED BY SIZE
009410            WKS-HORA-SISTEMA-8 (1:2) DELIMITED BY SIZE
009420            ":" DELIMITED BY SIZE
009430            WKS-HORA-SISTEMA-8 (3:2) DELIMITED BY SIZE
009440            ":" DELIMITED BY SIZE
009450            WKS-HORA-SISTEMA-8 (5:2) DELIMITED BY SIZE
009460            "Z" DELIMITED BY SIZE
009470            INTO WKS-TIMESTAMP-26.
009480 602-ARMA-TIMESTAMP-E. EXIT.
009490
009500 603-ARMA-FECHA-VENTANA SECTION.
009510     MOVE WKS-TIMESTAMP-26 TO BPSN-FIN-VENTANA
009520     MOVE WKS-TIMESTAMP-26 TO BPSN-INICIO-VENTANA.
009530 603-ARMA-FECHA-VENTANA-E. EXIT.
009540******************************************************************
009550*            I M P R I M E   R E P O R T E   D E   C A L I D A D  *
009560******************************************************************
009570 700-IMPRIME-REPORTE-CALIDAD SECTION.
009580     MOVE SPACES TO WKS-LINEA-RPT
009590     STRING "REPORTE DE CALIDAD - VENTANA DE " DELIMITED BY SIZE
009600            WKS-DIAS-VENTANA DELIMITED BY SIZE
009610            " DIAS" DELIMITED BY SIZE
009620            INTO WKS-LINEA-RPT
009630     PERFORM 750-ESCRIBE-LINEA
009640     MOVE SPACES TO WKS-LINEA-RPT
009650     MOVE BPSN-TOTAL-CORRIDAS TO WKS-EDIT-9
009660     STRING "TOTAL DE CORRIDAS EN VENTANA: " DELIMITED BY SIZE
009670            WKS-EDIT-9 DELIMITED BY SIZE
009680            INTO WKS-LINEA-RPT
009690     PERFORM 750-ESCRIBE-LINEA
009700     MOVE SPACES TO WKS-LINEA-RPT
009710     MOVE BPSN-PORC-CTR-GLOBAL TO WKS-EDIT-3
009720     STRING "CTR GLOBAL: " DELIMITED BY SIZE
009730            WKS-EDIT-3 DELIMITED BY SIZE
009740            "%" DELIMITED BY SIZE
009750            INTO WKS-LINEA-RPT
009760     PERFORM 750-ESCRIBE-LINEA
009770     MOVE SPACES TO WKS-LINEA-RPT
009780     MOVE BPSN-PORC-CVR-GLOBAL TO WKS-EDIT-3
009790     STRING "CVR GLOBAL: " DELIMITED BY SIZE
009800            WKS-EDIT-3 DELIMITED BY SIZE
009810            "%" DELIMITED BY SIZE
009820            INTO WKS-LINEA-RPT
009830     PERFORM 750-ESCRIBE-LINEA
009840     IF BPSN-TOTAL-CATEGORIAS > 0
009850        PERFORM 701-IMPRIME-CATEGORIA
009860                VARYING WKS-I FROM 1 BY 1
009870                UNTIL WKS-I > BPSN-TOTAL-CATEGORIAS
009880     END-IF.
009890 700-IMPRIME-REPORTE-CALIDAD-E. EXIT.
009900
009910 701-IMPRIME-CATEGORIA SECTION.
009920     MOVE SPACES TO WKS-LINEA-RPT
009930     MOVE BPCM-DELTA-PORC-PESO (WKS-I) TO WKS-EDIT-S3
009940     STRING "  CATEGORIA " DELIMITED BY SIZE
009950            BPCM-ETIQUETA-CATEGORIA (WKS-I) DELIMITED BY SPACE
009960            " RECOM=" DELIMITED BY SIZE
009970            BPCM-PRODUCTOS-RECOM (WKS-I) DELIMITED BY SIZE
009980            " CTR%=" DELIMITED BY SIZE
009990            BPCM-PORC-CTR (WKS-I) DELIMITED BY SIZE
010000            " CVR%=" DELIMITED BY SIZE
010010            BPCM-PORC-CVR (WKS-I) DELIMITED BY SIZE
010020            " ACCION=" DELIMITED BY SIZE
010030            BPCM-ACCION-SUGERIDA (WKS-I) DELIMITED BY SPACE
010040            " DELTA=" DELIMITED BY SIZE
010050            WKS-EDIT-S3 DELIMITED BY SIZE
010060            INTO WKS-LINEA-RPT
010070     PERFORM 750-ESCRIBE-LINEA
010080     MOVE SPACES TO WKS-LINEA-RPT
010090     STRING "    " DELIMITED BY SIZE
010100            BPCM-EVIDENCIA (WKS-I) DELIMITED BY SPACE
010110            INTO WKS-LINEA-RPT
010120     PERFORM 750-ESCRIBE-LINEA.
010130 701-IMPRIME-CATEGORIA-E. EXIT.
010140
010150 750-ESCRIBE-LINEA SECTION.
010160     MOVE WKS-LINEA-RPT TO REG-RPTCALI
010170     WRITE REG-RPTCALI.
010180 750-ESCRIBE-LINEA-E. EXIT.
010190******************************************************************
010200 999-FINAL SECTION.
010210     CLOSE CTACTAS CTATARJ CORRIDA RENGLON EVENTO SNAPSHOT RPTCALI.
010220 999-FINAL-E. EXIT.
010230
010240
010250
010260
010270
010280
