000100******************************************************************
000110* FECHA       : 02/07/2024                                       *
000120* PROGRAMADOR : LUCIA CONSUELO QUEZADA (LCQ)                     *
000130* APLICACION  : BENEPICK - RECOMENDADOR DE PRODUCTOS             *
000140* PROGRAMA    : BNPRC201                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : CONSULTA UNA CORRIDA DE RECOMENDACION YA         *
000170*             : GRABADA, ACUMULA SUS CLICS DE REDIRECCION POR    *
000180*             : CATEGORIA Y ARMA EL REPORTE DE ANALITICA DE LA   *
000190*             : CORRIDA (RPTANAL) CON EL TOP-5 DE MAS CLICEADOS. *
000200* ARCHIVOS    : CTACTAS=E,CTATARJ=E,CORRIDA=E,RENGLON=E,EVENTO=E *
000210*             : RPTANAL=S                                       *
000220* PROGRAMA(S) : NO APLICA                                        *
000230* NOTA        : EL ID DE CORRIDA A CONSULTAR SE RECIBE POR SYSIN *
000240*             : LA ANALITICA VIVE SOLO EN MEMORIA (COPY BPANALRC)*
000250*             : NO SE GRABA ARCHIVO DE ANALITICA.                *
000260******************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    BNPRC201.
000290 AUTHOR.        LUCIA CONSUELO QUEZADA.
000300 INSTALLATION.  BENEPICK - DEPARTAMENTO DE SISTEMAS.
000310 DATE-WRITTEN.  22/10/1991.
000320 DATE-COMPILED.
000330 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000340******************************************************************
000350*                H I S T O R I A L   D E   C A M B I O S         *
000360******************************************************************
000370* 19911022  LCQ   SOL-00211  VERSION INICIAL - CONTEO SIMPLE DE  *
000380*                            CLICS POR CORRIDA                   *
000390* 19930109  LCQ   SOL-00230  SE AGREGA CLASIFICACION DE CATEGORIA*
000400*                            POR ETIQUETA DE CATALOGO            *
000410* 19950714  JRM   SOL-00298  SE AGREGA PORCENTAJE DE CLIC UNICO  *
000420*                            GLOBAL DE LA CORRIDA                *
000430* 19980420  DCR   SOL-00360  SE AGREGA TOP-5 DE PRODUCTOS MAS    *
000440*                            CLICEADOS DE LA CORRIDA             *
000450* 19990108  DCR   SOL-00402  AJUSTE Y2K - FECHAS DE CLIC SE      *
000460*                            COMPARAN CON ANIO DE 4 DIGITOS      *
000470* 20030812  PEDR  SOL-00502  SE CARGA CATALOGO A TABLA EN MEMORIA*
000480*                            EN LUGAR DE RELEERLO POR RENGLON    *
000490* 20071130  PEDR  SOL-00622  SE AGREGA PORCENTAJE DE CONVERSION  *
000500*                            POR CATEGORIA                       *
000510* 20160504  EEDR  SOL-00870  SE REESCRIBE LECTURA DE RENGLONES   *
000520*                            COMO GRUPO CONTIGUO DE LA CORRIDA   *
000530* 20230219  EEDR  SOL-01140  SE AGREGA REPORTE RPTANAL CON       *
000540*                            QUIEBRE DE CONTROL POR CATEGORIA    *
000550* 20240702  LCQ   SOL-01188  SE ADOPTA LA COPY BPANALRC COMO     *
000560*                            UNICA AREA DE ANALITICA EN MEMORIA  *
000570******************************************************************
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     CLASS CLASE-ALFABETICA IS "A" THRU "Z" "a" THRU "z"
000630     UPSI-0 ON  STATUS IS WKS-UPSI-RASTREO-ON
000640            OFF STATUS IS WKS-UPSI-RASTREO-OFF.
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT CTACTAS ASSIGN TO CTACTAS
000680            ORGANIZATION IS SEQUENTIAL
000690            FILE STATUS  IS FS-CTACTAS FSE-CTACTAS.
000700     SELECT CTATARJ ASSIGN TO CTATARJ
000710            ORGANIZATION IS SEQUENTIAL
000720            FILE STATUS  IS FS-CTATARJ FSE-CTATARJ.
000730     SELECT CORRIDA ASSIGN TO CORRIDA
000740            ORGANIZATION IS SEQUENTIAL
000750            FILE STATUS  IS FS-CORRIDA FSE-CORRIDA.
000760     SELECT RENGLON ASSIGN TO RENGLON
000770            ORGANIZATION IS SEQUENTIAL
000780            FILE STATUS  IS FS-RENGLON FSE-RENGLON.
000790     SELECT EVENTO  ASSIGN TO EVENTO
000800            ORGANIZATION IS SEQUENTIAL
000810            FILE STATUS  IS FS-EVENTO FSE-EVENTO.
000820     SELECT RPTANAL ASSIGN TO RPTANAL
000830            ORGANIZATION IS SEQUENTIAL
000840            FILE STATUS  IS FS-RPTANAL FSE-RPTANAL.
000850 DATA DIVISION.
000860 FILE SECTION.
000870 FD  CTACTAS.
000880     COPY BPACCTC.
000890 FD  CTATARJ.
000900     COPY BPCARDC.
000910 FD  CORRIDA.
000920     COPY BPRUNRC.
000930 FD  RENGLON.
000940     COPY BPITEMRC.
000950 FD  EVENTO.
000960     COPY BPEVNTRC.
000970 FD  RPTANAL.
000980 01  REG-RPTANAL                     PIC X(132).
000990 WORKING-STORAGE SECTION.
001000* 20260810 LCQ SOL-01199 - TIEMPO DE PROCESO DE LA CORRIDA DE
001010* ANALITICA, PARA BITACORA DE OPERACION. SE CALCULA CON EL
001020* RELOJ DEL SISTEMA AL INICIAR Y AL TERMINAR 000-PRINCIPAL.
001030     77  HORA-INICIO-PROCESO         PIC 9(08).
001040     77  HORA-FIN-PROCESO            PIC 9(08).
001050     77  TIEMPO-PROCESO       COMP-3 PIC S9(09).
001060 01  WKS-FS-STATUS.
001070     02  WKS-STATUS.
001080         04  FS-CTACTAS             PIC 9(02) VALUE ZEROES.
001090         04  FSE-CTACTAS.
001100             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001110             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001120             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001130         04  FS-CTATARJ             PIC 9(02) VALUE ZEROES.
001140         04  FSE-CTATARJ.
001150             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001160             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001170             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001180         04  FS-CORRIDA             PIC 9(02) VALUE ZEROES.
001190         04  FSE-CORRIDA.
001200             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001210             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001220             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001230         04  FS-RENGLON             PIC 9(02) VALUE ZEROES.
001240         04  FSE-RENGLON.
001250             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001260             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001270             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001280         04  FS-EVENTO              PIC 9(02) VALUE ZEROES.
001290         04  FSE-EVENTO.
001300             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001310             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001320             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001330         04  FS-RPTANAL             PIC 9(02) VALUE ZEROES.
001340         04  FSE-RPTANAL.
001350             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001360             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001370             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001380     02  PROGRAMA                   PIC X(08) VALUE SPACES.
001390     02  ARCHIVO                    PIC X(08) VALUE SPACES.
001400     02  ACCION                     PIC X(10) VALUE SPACES.
001410     02  LLAVE                      PIC X(32) VALUE SPACES.
001420 01  WKS-UPSI-RASTREO.
001430     02  WKS-UPSI-RASTREO-ON        PIC X(01).
001440     02  WKS-UPSI-RASTREO-OFF       PIC X(01).
001450 01  WKS-PARM-ENTRADA.
001460     02  WKS-PARM-ID-CORRIDA        PIC X(36).
001470     02  FILLER                     PIC X(44).
001480 01  WKS-BANDERAS.
001490     02  WKS-FIN-CTACTAS            PIC 9(01) VALUE 0.
001500         88  FIN-CTACTAS                       VALUE 1.
001510     02  WKS-FIN-CTATARJ            PIC 9(01) VALUE 0.
001520         88  FIN-CTATARJ                       VALUE 1.
001530     02  WKS-FIN-RENGLON            PIC 9(01) VALUE 0.
001540         88  FIN-RENGLON                       VALUE 1.
001550     02  WKS-FIN-EVENTO             PIC 9(01) VALUE 0.
001560         88  FIN-EVENTO                        VALUE 1.
001570     02  WKS-CORRIDA-ENCONTRADA     PIC 9(01) VALUE 0.
001580         88  CORRIDA-SI-ENCONTRADA             VALUE 1.
001590     02  WKS-GRUPO-INICIADO         PIC 9(01) VALUE 0.
001600         88  GRUPO-SI-INICIADO                 VALUE 1.
001610     02  WKS-GRUPO-TERMINADO        PIC 9(01) VALUE 0.
001620         88  GRUPO-SI-TERMINADO                VALUE 1.
001630******************************************************************
001640*      A R E A   D E   A N A L I T I C A   E N   M E M O R I A    *
001650******************************************************************
001660     COPY BPANALRC.
001670******************************************************************
001680*      T A B L A   D E   C L A S I F I C A C I O N   D E          *
001690*      C A T E G O R I A   ( C A R G A D A   U N A   V E Z )      *
001700******************************************************************
001710 01  WKS-TABLA-CLAS-CUENTA.
001720     02  WKS-TCC-TOTAL              PIC 9(02) COMP VALUE 0.
001730     02  WKS-TCC-FILA OCCURS 50 TIMES.
001740         04  WKS-TCC-LLAVE          PIC X(80).
001750         04  WKS-TCC-CLAVE-CAT      PIC X(20).
001760         04  WKS-TCC-ETIQ-CAT       PIC X(20).
001770 01  WKS-TABLA-CLAS-TARJETA.
001780     02  WKS-TCT-TOTAL              PIC 9(02) COMP VALUE 0.
001790     02  WKS-TCT-FILA OCCURS 50 TIMES.
001800         04  WKS-TCT-LLAVE          PIC X(80).
001810         04  WKS-TCT-CLAVE-CAT      PIC X(20).
001820         04  WKS-TCT-ETIQ-CAT       PIC X(20).
001830 01  WKS-CLAS-TRABAJO.
001840     02  WKS-CLAS-ETQ-BUSCADA       PIC X(30) VALUE SPACES.
001850     02  WKS-CLAS-ETQ-NORM          PIC X(30) VALUE SPACES.
001860     02  WKS-CLAS-TABLA-NORM        PIC X(30) VALUE SPACES.
001870     02  WKS-CLAS-I                 PIC 9(02) COMP VALUE 0.
001880     02  WKS-CLAS-ENCONTRADA        PIC 9(01) VALUE 0.
001890         88  CLAS-SI-ENCONTRADA                VALUE 1.
001900     02  WKS-CLAS-CLAVE-RESULT      PIC X(20) VALUE SPACES.
001910     02  WKS-CLAS-ETIQ-RESULT       PIC X(20) VALUE SPACES.
001920******************************************************************
001930*            R E N G L O N E S   D E   L A   C O R R I D A        *
001940******************************************************************
001950 01  WKS-RENGLONES-CORRIDA.
001960     02  WKS-REN-TOTAL               PIC 9(01) COMP VALUE 0.
001970     02  WKS-REN-FILA OCCURS 6 TIMES.
001980         04  WKS-REN-TIPO            PIC X(20).
001990         04  WKS-REN-ID-PRODUCTO     PIC X(80).
002000         04  WKS-REN-PROVEEDOR       PIC X(80).
002010         04  WKS-REN-NOMBRE          PIC X(120).
002020         04  WKS-REN-RANKING         PIC 9(01).
002030         04  WKS-REN-CLAVE-CAT       PIC X(20).
002040         04  WKS-REN-ETIQ-CAT        PIC X(20).
002050         04  WKS-REN-TOTAL-CLICS     PIC 9(09) COMP VALUE 0.
002060         04  WKS-REN-ULTIMO-CLIC     PIC X(26) VALUE SPACES.
002070 01  WKS-I                           PIC 9(02) COMP VALUE 0.
002080 01  WKS-J                           PIC 9(02) COMP VALUE 0.
002090******************************************************************
002100*       B A N D E R A S   D E   O C U P A C I O N   D E L        *
002110*       T O P - 5  ( N O   V I V E N   E N   L A   C O P Y )     *
002120******************************************************************
002130 01  WKS-T5-OCUPACION.
002140     02  WKS-T5-OCUPADO OCCURS 5 TIMES PIC 9(01) VALUE 0.
002150         88  T5-OCUPADO                        VALUE 1.
002160 01  WKS-T5-POS                      PIC 9(01) COMP VALUE 0.
002170 01  WKS-TC-POS                      PIC 9(02) COMP VALUE 0.
002180******************************************************************
002190*    R E D E F I N E S   D E   A P O Y O   ( A N I O   4   D I G)*
002200******************************************************************
002210 01  WKS-CLIC-FECHA-R REDEFINES WKS-T5-OCUPACION PIC X(05).
002220 01  WKS-RUN-EXISTE-R.
002230     02  WKS-RE-ANIO                 PIC 9(04).
002240     02  WKS-RE-RESTO                PIC X(22).
002250 01  WKS-RUN-EXISTE REDEFINES WKS-RUN-EXISTE-R PIC X(26).
002260 01  WKS-EVENTO-MATCH-R REDEFINES WKS-REN-FILA.
002270     02  FILLER                      PIC X(374) OCCURS 6 TIMES.
002280 01  WKS-PCT-EDIT                    PIC 9(03) VALUE 0.
002290 01  WKS-EDIT-1                      PIC Z9 VALUE ZEROES.
002300 01  WKS-EDIT-5                      PIC ZZZZ9 VALUE ZEROES.
002310 01  WKS-MASCARA                     PIC Z,ZZZ,ZZZ,ZZ9 VALUE ZEROES.
002320******************************************************************
002330*                 L I N E A S   D E L   R E P O R T E             *
002340******************************************************************
002350 01  WKS-LINEA-RPT                   PIC X(132) VALUE SPACES.
002360 PROCEDURE DIVISION.
002370 000-PRINCIPAL SECTION.
002380     MOVE TIME TO HORA-INICIO-PROCESO
002390     PERFORM 100-INICIO
002400     PERFORM 150-CARGA-TABLA-CLASIFICACION
002410     PERFORM 200-LOCALIZA-CORRIDA
002420     IF CORRIDA-SI-ENCONTRADA
002430        PERFORM 300-LEE-RENGLONES-CORRIDA
002440        PERFORM 400-LEE-EVENTOS-REDIRECCION
002450        PERFORM 500-ARMA-TOP-CLICKS
002460        PERFORM 600-IMPRIME-REPORTE-ANALITICA
002470     ELSE
002480        DISPLAY ">>> CORRIDA NO ENCONTRADA: " WKS-PARM-ID-CORRIDA
002490                UPON CONSOLE
002500        MOVE 94 TO RETURN-CODE
002510     END-IF
002520     PERFORM 999-FINAL
002530     STOP RUN.
002540 000-PRINCIPAL-E. EXIT.
002550
002560 100-INICIO SECTION.
002570     MOVE "BNPRC201" TO PROGRAMA
002580     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
002590     MOVE ZEROES TO BPAR-TOTAL-RENGLONES BPAR-TOTAL-REDIRECCIONES
002600                    BPAR-UNICOS-CON-CLIC BPAR-PORC-CLIC-UNICO
002610                    BPAR-TOTAL-TOP-CLICS BPAR-TOTAL-CATEGORIAS
002620     MOVE WKS-PARM-ID-CORRIDA TO BPAR-ID-CORRIDA
002630     OPEN INPUT CTACTAS CTATARJ CORRIDA RENGLON EVENTO
002640          OUTPUT RPTANAL
002650     IF FS-CTACTAS NOT = 0 OR FS-CTATARJ NOT = 0
002660                        OR FS-CORRIDA NOT = 0
002670                        OR FS-RENGLON NOT = 0
002680                        OR FS-EVENTO  NOT = 0
002690        PERFORM 195-ERROR-APERTURA
002700     END-IF.
002710 100-INICIO-E. EXIT.
002720
002730 195-ERROR-APERTURA SECTION.
002740     MOVE "OPEN"   TO ACCION
002750     MOVE SPACES   TO LLAVE
002760     DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE ENTRADA DE BNPRC201 <<<"
002770             UPON CONSOLE
002780     CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002790                           FS-CTACTAS, FSE-CTACTAS
002800     MOVE 91 TO RETURN-CODE
002810     STOP RUN.
002820 195-ERROR-APERTURA-E. EXIT.
002830******************************************************************
002840*     C A R G A   T A B L A   D E   C L A S I F I C A C I O N     *
002850******************************************************************
002860 150-CARGA-TABLA-CLASIFICACION SECTION.
002870     PERFORM 151-LEE-CUENTA-CLAS UNTIL FIN-CTACTAS
002880     PERFORM 152-LEE-TARJETA-CLAS UNTIL FIN-CTATARJ.
002890 150-CARGA-TABLA-CLASIFICACION-E. EXIT.
002900
002910* 20260810 (LCQ/SOL-01199) - SOLO SE CARGA A LA TABLA DE
002920* CLASIFICACION EL CATALOGO ACTIVO; UN RENGLON DADO DE BAJA NO SE
002930* CLASIFICA POR SU CATEGORIA REAL (ANTES SE CLASIFICABA IGUAL,
002940* ACTIVO O NO) - AL NO QUEDAR EN LA TABLA, SU BUSQUEDA POR
002950* PRODUCT-ID CAE EN "OTRA" MAS ADELANTE.
002960 151-LEE-CUENTA-CLAS SECTION.
002970     READ CTACTAS
002980        AT END
002990           MOVE 1 TO WKS-FIN-CTACTAS
003000        NOT AT END
003010           IF BPAC-CUENTA-ACTIVA
003020           IF WKS-TCC-TOTAL < 50
003030              ADD 1 TO WKS-TCC-TOTAL
003040              MOVE BPAC-LLAVE-PRODUCTO TO
003050                   WKS-TCC-LLAVE (WKS-TCC-TOTAL)
003060              MOVE BPAC-TOTAL-ETIQUETAS TO WKS-CLAS-I
003070              PERFORM 700-CLASIFICA-POR-ETIQUETA-CUENTA
003080              MOVE WKS-CLAS-CLAVE-RESULT TO
003090                   WKS-TCC-CLAVE-CAT (WKS-TCC-TOTAL)
003100              MOVE WKS-CLAS-ETIQ-RESULT TO
003110                   WKS-TCC-ETIQ-CAT (WKS-TCC-TOTAL)
003120           END-IF
003130           END-IF
003140     END-READ.
003150 151-LEE-CUENTA-CLAS-E. EXIT.
003160
003170 152-LEE-TARJETA-CLAS SECTION.
003180     READ CTATARJ
003190        AT END
003200           MOVE 1 TO WKS-FIN-CTATARJ
003210        NOT AT END
003220           IF BPCD-TARJETA-ACTIVA
003230           IF WKS-TCT-TOTAL < 50
003240              ADD 1 TO WKS-TCT-TOTAL
003250              MOVE BPCD-LLAVE-PRODUCTO TO
003260                   WKS-TCT-LLAVE (WKS-TCT-TOTAL)
003270              MOVE BPCD-TOTAL-ETIQUETAS TO WKS-CLAS-I
003280              PERFORM 701-CLASIFICA-POR-ETIQUETA-TARJETA
003290              MOVE WKS-CLAS-CLAVE-RESULT TO
003300                   WKS-TCT-CLAVE-CAT (WKS-TCT-TOTAL)
003310              MOVE WKS-CLAS-ETIQ-RESULT TO
003320                   WKS-TCT-ETIQ-CAT (WKS-TCT-TOTAL)
003330           END-IF
003340           END-IF
003350     END-READ.
003360 152-LEE-TARJETA-CLAS-E. EXIT.
003370******************************************************************
003380*   C L A S I F I C A   P O R   E T I Q U E T A  -  P R I M E R A *
003390*   C O I N C I D E N C I A   G A N A  ( C U E N T A S )          *
003400*   20260810 LCQ SOL-01199 - SE REORDENA EL ARBOL DE DECISION Y   *
003410*   SE AMPLIAN LOS SINONIMOS POR CATEGORIA PARA IGUALAR LA TABLA  *
003420*   DE NEGOCIO (AHORRO-VIAJE-INICIAL-NOMINA). SE QUITAN LAS       *
003430*   RAMAS "DAILY_SPEND" Y "ONLINE_SUB" - ESAS DOS CATEGORIAS NO   *
003440*   EXISTEN PARA CUENTAS, SOLO PARA TARJETAS.                     *
003450******************************************************************
003460 700-CLASIFICA-POR-ETIQUETA-CUENTA SECTION.
003470     MOVE "OTHER" TO WKS-CLAS-CLAVE-RESULT
003480     MOVE "기타"   TO WKS-CLAS-ETIQ-RESULT
003490     MOVE "savings" TO WKS-CLAS-ETQ-BUSCADA
003500     PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
003510     IF NOT CLAS-SI-ENCONTRADA
003520        MOVE "goal" TO WKS-CLAS-ETQ-BUSCADA
003530        PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
003540     END-IF
003550     IF NOT CLAS-SI-ENCONTRADA
003560        MOVE "auto" TO WKS-CLAS-ETQ-BUSCADA
003570        PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
003580     END-IF
003590     IF CLAS-SI-ENCONTRADA
003600        MOVE "SAVINGS_RATE" TO WKS-CLAS-CLAVE-RESULT
003610        MOVE "저축/금리"     TO WKS-CLAS-ETIQ-RESULT
003620     ELSE
003630        MOVE "travel" TO WKS-CLAS-ETQ-BUSCADA
003640        PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
003650        IF NOT CLAS-SI-ENCONTRADA
003660           MOVE "global" TO WKS-CLAS-ETQ-BUSCADA
003670           PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
003680        END-IF
003690        IF NOT CLAS-SI-ENCONTRADA
003700           MOVE "fx" TO WKS-CLAS-ETQ-BUSCADA
003710           PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
003720        END-IF
003730        IF CLAS-SI-ENCONTRADA
003740           MOVE "TRAVEL_OVERSEAS" TO WKS-CLAS-CLAVE-RESULT
003750           MOVE "여행/해외"        TO WKS-CLAS-ETIQ-RESULT
003760        ELSE
003770           MOVE "starter" TO WKS-CLAS-ETQ-BUSCADA
003780           PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
003790           IF NOT CLAS-SI-ENCONTRADA
003800              MOVE "young" TO WKS-CLAS-ETQ-BUSCADA
003810              PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
003820           END-IF
003830           IF NOT CLAS-SI-ENCONTRADA
003840              MOVE "low-fee" TO WKS-CLAS-ETQ-BUSCADA
003850              PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
003860           END-IF
003870           IF CLAS-SI-ENCONTRADA
003880              MOVE "STARTER_LOWCOST" TO WKS-CLAS-CLAVE-RESULT
003890              MOVE "초보자/저비용"     TO WKS-CLAS-ETIQ-RESULT
003900           ELSE
003910              MOVE "salary" TO WKS-CLAS-ETQ-BUSCADA
003920              PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
003930              IF NOT CLAS-SI-ENCONTRADA
003940                 MOVE "daily" TO WKS-CLAS-ETQ-BUSCADA
003950                 PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
003960              END-IF
003970              IF NOT CLAS-SI-ENCONTRADA
003980                 MOVE "cashback" TO WKS-CLAS-ETQ-BUSCADA
003990                 PERFORM 710-BUSCA-ETQ-CUENTA-CLAS
004000              END-IF
004010              IF CLAS-SI-ENCONTRADA
004020                 MOVE "SALARY_LIVING" TO WKS-CLAS-CLAVE-RESULT
004030                 MOVE "급여/생활비"    TO WKS-CLAS-ETIQ-RESULT
004040              END-IF
004050           END-IF
004060        END-IF
004070     END-IF.
004080 700-CLASIFICA-POR-ETIQUETA-CUENTA-E. EXIT.
004090
004100 710-BUSCA-ETQ-CUENTA-CLAS SECTION.
004110     MOVE 0 TO WKS-CLAS-ENCONTRADA
004120     MOVE WKS-CLAS-ETQ-BUSCADA TO WKS-CLAS-ETQ-NORM
004130     INSPECT WKS-CLAS-ETQ-NORM CONVERTING
004140         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
004150         "abcdefghijklmnopqrstuvwxyz"
004160     IF BPAC-TOTAL-ETIQUETAS > 0
004170        PERFORM 711-COMPARA-ETQ-CUENTA-CLAS
004180                VARYING WKS-CLAS-I FROM 1 BY 1
004190                UNTIL WKS-CLAS-I > BPAC-TOTAL-ETIQUETAS
004200                   OR CLAS-SI-ENCONTRADA
004210     END-IF.
004220 710-BUSCA-ETQ-CUENTA-CLAS-E. EXIT.
004230
004240 711-COMPARA-ETQ-CUENTA-CLAS SECTION.
004250     MOVE BPAC-TABLA-ETIQUETAS (WKS-CLAS-I) TO WKS-CLAS-TABLA-NORM
004260     INSPECT WKS-CLAS-TABLA-NORM CONVERTING
004270         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
004280         "abcdefghijklmnopqrstuvwxyz"
004290     IF WKS-CLAS-TABLA-NORM = WKS-CLAS-ETQ-NORM
004300        MOVE 1 TO WKS-CLAS-ENCONTRADA
004310     END-IF.
004320 711-COMPARA-ETQ-CUENTA-CLAS-E. EXIT.
004330******************************************************************
004340*   C L A S I F I C A   P O R   E T I Q U E T A  ( T A R J E T A )*
004350*   20260810 LCQ SOL-01199 - LA REGLA 1 (VIAJE/MILLAS) Y LA REGLA *
004360*   2 (INICIAL/SIN-CUOTA) SIGUEN MIRANDO ETIQUETAS; LAS REGLAS 3  *
004370*   (ONLINE/SUSCRIPCION) Y 4 (CONSUMO DIARIO) AHORA SI CONSULTAN  *
004380*   BPCD-TABLA-CATEGORIAS - ANTES ESA TABLA QUEDABA LEIDA EN EL   *
004390*   CATALOGO PERO NUNCA SE COMPARABA CONTRA ELLA. SE QUITA LA     *
004400*   RAMA "CASHBACK" - ESA CATEGORIA NO EXISTE PARA TARJETAS, SOLO *
004410*   ES UN FACTOR DE PUNTUACION (VER BNPRC101/BNPRCPES).           *
004420******************************************************************
004430 701-CLASIFICA-POR-ETIQUETA-TARJETA SECTION.
004440     MOVE "OTHER" TO WKS-CLAS-CLAVE-RESULT
004450     MOVE "기타"   TO WKS-CLAS-ETIQ-RESULT
004460     MOVE "travel" TO WKS-CLAS-ETQ-BUSCADA
004470     PERFORM 720-BUSCA-ETQ-TARJETA-CLAS
004480     IF NOT CLAS-SI-ENCONTRADA
004490        MOVE "mileage" TO WKS-CLAS-ETQ-BUSCADA
004500        PERFORM 720-BUSCA-ETQ-TARJETA-CLAS
004510     END-IF
004520     IF CLAS-SI-ENCONTRADA
004530        MOVE "TRAVEL_OVERSEAS" TO WKS-CLAS-CLAVE-RESULT
004540        MOVE "여행/해외"        TO WKS-CLAS-ETIQ-RESULT
004550     ELSE
004560        MOVE "starter" TO WKS-CLAS-ETQ-BUSCADA
004570        PERFORM 720-BUSCA-ETQ-TARJETA-CLAS
004580        IF NOT CLAS-SI-ENCONTRADA
004590           MOVE "no-fee" TO WKS-CLAS-ETQ-BUSCADA
004600           PERFORM 720-BUSCA-ETQ-TARJETA-CLAS
004610        END-IF
004620        IF CLAS-SI-ENCONTRADA
004630           MOVE "STARTER_LOWCOST" TO WKS-CLAS-CLAVE-RESULT
004640           MOVE "초보자/저비용"     TO WKS-CLAS-ETIQ-RESULT
004650        ELSE
004660           MOVE "online" TO WKS-CLAS-ETQ-BUSCADA
004670           PERFORM 722-BUSCA-CAT-TARJETA-CLAS
004680           IF NOT CLAS-SI-ENCONTRADA
004690              MOVE "subscription" TO WKS-CLAS-ETQ-BUSCADA
004700              PERFORM 722-BUSCA-CAT-TARJETA-CLAS
004710           END-IF
004720           IF CLAS-SI-ENCONTRADA
004730              MOVE "ONLINE_SUB" TO WKS-CLAS-CLAVE-RESULT
004740              MOVE "온라인/구독"  TO WKS-CLAS-ETIQ-RESULT
004750           ELSE
004760              MOVE "grocery" TO WKS-CLAS-ETQ-BUSCADA
004770              PERFORM 722-BUSCA-CAT-TARJETA-CLAS
004780              IF NOT CLAS-SI-ENCONTRADA
004790                 MOVE "transport" TO WKS-CLAS-ETQ-BUSCADA
004800                 PERFORM 722-BUSCA-CAT-TARJETA-CLAS
004810              END-IF
004820              IF NOT CLAS-SI-ENCONTRADA
004830                 MOVE "dining" TO WKS-CLAS-ETQ-BUSCADA
004840                 PERFORM 722-BUSCA-CAT-TARJETA-CLAS
004850              END-IF
004860              IF NOT CLAS-SI-ENCONTRADA
004870                 MOVE "cafe" TO WKS-CLAS-ETQ-BUSCADA
004880                 PERFORM 722-BUSCA-CAT-TARJETA-CLAS
004890              END-IF
004900              IF NOT CLAS-SI-ENCONTRADA
004910                 MOVE "daily" TO WKS-CLAS-ETQ-BUSCADA
004920                 PERFORM 720-BUSCA-ETQ-TARJETA-CLAS
004930              END-IF
004940              IF CLAS-SI-ENCONTRADA
004950                 MOVE "LIFESTYLE_SPEND" TO WKS-CLAS-CLAVE-RESULT
004960                 MOVE "생활소비"         TO WKS-CLAS-ETIQ-RESULT
004970              END-IF
004980           END-IF
004990        END-IF
005000     END-IF.
005010 701-CLASIFICA-POR-ETIQUETA-TARJETA-E. EXIT.
005020
005030 720-BUSCA-ETQ-TARJETA-CLAS SECTION.
005040     MOVE 0 TO WKS-CLAS-ENCONTRADA
005050     MOVE WKS-CLAS-ETQ-BUSCADA TO WKS-CLAS-ETQ-NORM
005060     INSPECT WKS-CLAS-ETQ-NORM CONVERTING
005070         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
005080         "abcdefghijklmnopqrstuvwxyz"
005090     IF BPCD-TOTAL-ETIQUETAS > 0
005100        PERFORM 721-COMPARA-ETQ-TARJETA-CLAS
005110                VARYING WKS-CLAS-I FROM 1 BY 1
005120                UNTIL WKS-CLAS-I > BPCD-TOTAL-ETIQUETAS
005130                   OR CLAS-SI-ENCONTRADA
005140     END-IF.
005150 720-BUSCA-ETQ-TARJETA-CLAS-E. EXIT.
005160
005170 721-COMPARA-ETQ-TARJETA-CLAS SECTION.
005180     MOVE BPCD-TABLA-ETIQUETAS (WKS-CLAS-I) TO WKS-CLAS-TABLA-NORM
005190     INSPECT WKS-CLAS-TABLA-NORM CONVERTING
005200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
005210         "abcdefghijklmnopqrstuvwxyz"
005220     IF WKS-CLAS-TABLA-NORM = WKS-CLAS-ETQ-NORM
005230        MOVE 1 TO WKS-CLAS-ENCONTRADA
005240     END-IF.
005250 721-COMPARA-ETQ-TARJETA-CLAS-E. EXIT.
005260
005270 722-BUSCA-CAT-TARJETA-CLAS SECTION.
005280     MOVE 0 TO WKS-CLAS-ENCONTRADA
005290     MOVE WKS-CLAS-ETQ-BUSCADA TO WKS-CLAS-ETQ-NORM
005300     INSPECT WKS-CLAS-ETQ-NORM CONVERTING
005310         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
005320         "abcdefghijklmnopqrstuvwxyz"
005330     IF BPCD-TOTAL-CATEGORIAS > 0
005340        PERFORM 723-COMPARA-CAT-TARJETA-CLAS
005350                VARYING WKS-CLAS-I FROM 1 BY 1
005360                UNTIL WKS-CLAS-I > BPCD-TOTAL-CATEGORIAS
005370                   OR CLAS-SI-ENCONTRADA
005380     END-IF.
005390 722-BUSCA-CAT-TARJETA-CLAS-E. EXIT.
005400
005410 723-COMPARA-CAT-TARJETA-CLAS SECTION.
005420     MOVE BPCD-TABLA-CATEGORIAS (WKS-CLAS-I) TO WKS-CLAS-TABLA-NORM
005430     INSPECT WKS-CLAS-TABLA-NORM CONVERTING
005440         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
005450         "abcdefghijklmnopqrstuvwxyz"
005460     IF WKS-CLAS-TABLA-NORM = WKS-CLAS-ETQ-NORM
005470        MOVE 1 TO WKS-CLAS-ENCONTRADA
005480     END-IF.
005490 723-COMPARA-CAT-TARJETA-CLAS-E. EXIT.
005500******************************************************************
005510*                L O C A L I Z A   C O R R I D A                 *
005520******************************************************************
005530 200-LOCALIZA-CORRIDA SECTION.
005540     MOVE 0 TO WKS-CORRIDA-ENCONTRADA
005550     PERFORM 201-LEE-CORRIDA
005560         UNTIL FS-CORRIDA = 10 OR CORRIDA-SI-ENCONTRADA.
005570 200-LOCALIZA-CORRIDA-E. EXIT.
005580
005590 201-LEE-CORRIDA SECTION.
005600     READ CORRIDA
005610        AT END
005620           CONTINUE
005630        NOT AT END
005640           IF BPRN-ID-CORRIDA = WKS-PARM-ID-CORRIDA
005650              MOVE 1 TO WKS-CORRIDA-ENCONTRADA
005660           END-IF
005670     END-READ.
005680 201-LEE-CORRIDA-E. EXIT.
005690******************************************************************
005700*       L E E   R E N G L O N E S   D E   L A   C O R R I D A     *
005710*       ( G R U P O   C O N T I G U O   D E N T R O   D E L      *
005720*         A R C H I V O ,   M I S M O   O R D E N   E N   Q U E  *
005730*         B N P R C 1 0 1   L O S   G R A B O )                  *
005740******************************************************************
005750 300-LEE-RENGLONES-CORRIDA SECTION.
005760     PERFORM 301-LEE-UN-RENGLON
005770         UNTIL FIN-RENGLON OR GRUPO-SI-TERMINADO.
005780 300-LEE-RENGLONES-CORRIDA-E. EXIT.
005790
005800 301-LEE-UN-RENGLON SECTION.
005810     READ RENGLON
005820        AT END
005830           MOVE 1 TO WKS-FIN-RENGLON
005840        NOT AT END
005850           IF BPIT-ID-CORRIDA = WKS-PARM-ID-CORRIDA
005860              MOVE 1 TO WKS-GRUPO-INICIADO
005870              IF WKS-REN-TOTAL < 6
005880                 ADD 1 TO WKS-REN-TOTAL
005890                 ADD 1 TO BPAR-TOTAL-RENGLONES
005900                 MOVE BPIT-TIPO-PRODUCTO  TO
005910                      WKS-REN-TIPO (WKS-REN-TOTAL)
005920                 MOVE BPIT-ID-PRODUCTO    TO
005930                      WKS-REN-ID-PRODUCTO (WKS-REN-TOTAL)
005940                 MOVE BPIT-NOMBRE-PROVEEDOR TO
005950                      WKS-REN-PROVEEDOR (WKS-REN-TOTAL)
005960                 MOVE BPIT-NOMBRE-PRODUCTO TO
005970                      WKS-REN-NOMBRE (WKS-REN-TOTAL)
005980                 MOVE BPIT-RANKING        TO
005990                      WKS-REN-RANKING (WKS-REN-TOTAL)
006000                 PERFORM 302-CLASIFICA-RENGLON
006010              END-IF
006020           ELSE
006030              IF GRUPO-SI-INICIADO
006040                 MOVE 1 TO WKS-GRUPO-TERMINADO
006050              END-IF
006060           END-IF
006070     END-READ.
006080 301-LEE-UN-RENGLON-E. EXIT.
006090
006100 302-CLASIFICA-RENGLON SECTION.
006110     IF WKS-REN-TIPO (WKS-REN-TOTAL) = "ACCOUNT"
006120        PERFORM 303-BUSCA-CLAS-CUENTA
006130     ELSE
006140        PERFORM 304-BUSCA-CLAS-TARJETA
006150     END-IF
006160     PERFORM 305-ACUMULA-CATEGORIA-RENGLON.
006170 302-CLASIFICA-RENGLON-E. EXIT.
006180
006190 303-BUSCA-CLAS-CUENTA SECTION.
006200     MOVE "OTHER" TO WKS-REN-CLAVE-CAT (WKS-REN-TOTAL)
006210     MOVE "기타"   TO WKS-REN-ETIQ-CAT  (WKS-REN-TOTAL)
006220     IF WKS-TCC-TOTAL > 0
006230        PERFORM 306-COMPARA-CLAS-CUENTA
006240                VARYING WKS-I FROM 1 BY 1
006250                UNTIL WKS-I > WKS-TCC-TOTAL
006260                   OR WKS-REN-CLAVE-CAT (WKS-REN-TOTAL) NOT = "OTHER"
006270     END-IF.
006280 303-BUSCA-CLAS-CUENTA-E. EXIT.
006290
006300 306-COMPARA-CLAS-CUENTA SECTION.
006310     IF WKS-TCC-LLAVE (WKS-I) = WKS-REN-ID-PRODUCTO (WKS-REN-TOTAL)
006320        MOVE WKS-TCC-CLAVE-CAT (WKS-I) TO
006330             WKS-REN-CLAVE-CAT (WKS-REN-TOTAL)
006340        MOVE WKS-TCC-ETIQ-CAT (WKS-I) TO
006350             WKS-REN-ETIQ-CAT (WKS-REN-TOTAL)
006360     END-IF.
006370 306-COMPARA-CLAS-CUENTA-E. EXIT.
006380
006390 304-BUSCA-CLAS-TARJETA SECTION.
006400     MOVE "OTHER" TO WKS-REN-CLAVE-CAT (WKS-REN-TOTAL)
006410     MOVE "기타"   TO WKS-REN-ETIQ-CAT  (WKS-REN-TOTAL)
006420     IF WKS-TCT-TOTAL > 0
006430        PERFORM 307-COMPARA-CLAS-TARJETA
006440                VARYING WKS-I FROM 1 BY 1
006450                UNTIL WKS-I > WKS-TCT-TOTAL
006460                   OR WKS-REN-CLAVE-CAT (WKS-REN-TOTAL) NOT = "OTHER"
006470     END-IF.
006480 304-BUSCA-CLAS-TARJETA-E. EXIT.
006490
006500 307-COMPARA-CLAS-TARJETA SECTION.
006510     IF WKS-TCT-LLAVE (WKS-I) = WKS-REN-ID-PRODUCTO (WKS-REN-TOTAL)
006520        MOVE WKS-TCT-CLAVE-CAT (WKS-I) TO
006530             WKS-REN-CLAVE-CAT (WKS-REN-TOTAL)
006540        MOVE WKS-TCT-ETIQ-CAT (WKS-I) TO
006550             WKS-REN-ETIQ-CAT (WKS-REN-TOTAL)
006560     END-IF.
006570 307-COMPARA-CLAS-TARJETA-E. EXIT.
006580******************************************************************
006590*           A C U M U L A   P R O D U C T O S   R E C O M         *
006600*           P O R   C A T E G O R I A   ( B P C S  -  C O P Y )   *
006610******************************************************************
006620 305-ACUMULA-CATEGORIA-RENGLON SECTION.
006630     PERFORM 800-LOCALIZA-O-AGREGA-CATEGORIA
006640     ADD 1 TO BPCS-PRODUCTOS-RECOM (WKS-TC-POS).
006650 305-ACUMULA-CATEGORIA-RENGLON-E. EXIT.
006660
006670 800-LOCALIZA-O-AGREGA-CATEGORIA SECTION.
006680     MOVE 0 TO WKS-TC-POS
006690     IF BPAR-TOTAL-CATEGORIAS > 0
006700        PERFORM 801-BUSCA-CATEGORIA-TABLA
006710                VARYING WKS-J FROM 1 BY 1
006720                UNTIL WKS-J > BPAR-TOTAL-CATEGORIAS OR WKS-TC-POS > 0
006730     END-IF
006740     IF WKS-TC-POS = 0
006750        IF BPAR-TOTAL-CATEGORIAS < 10
006760           ADD 1 TO BPAR-TOTAL-CATEGORIAS
006770           MOVE BPAR-TOTAL-CATEGORIAS TO WKS-TC-POS
006780           MOVE WKS-REN-CLAVE-CAT (WKS-REN-TOTAL) TO
006790                BPCS-LLAVE-CATEGORIA (WKS-TC-POS)
006800           MOVE WKS-REN-ETIQ-CAT (WKS-REN-TOTAL) TO
006810                BPCS-ETIQUETA-CATEGORIA (WKS-TC-POS)
006820        END-IF
006830     END-IF.
006840 800-LOCALIZA-O-AGREGA-CATEGORIA-E. EXIT.
006850
006860 801-BUSCA-CATEGORIA-TABLA SECTION.
006870     IF BPCS-LLAVE-CATEGORIA (WKS-J) = WKS-REN-CLAVE-CAT (WKS-REN-TOTAL)
006880        MOVE WKS-J TO WKS-TC-POS
006890     END-IF.
006900 801-BUSCA-CATEGORIA-TABLA-E. EXIT.
006910******************************************************************
006920*             L E E   E V E N T O S   D E   R E D I R E C C I O N *
006930******************************************************************
006940 400-LEE-EVENTOS-REDIRECCION SECTION.
006950     PERFORM 401-LEE-UN-EVENTO UNTIL FIN-EVENTO.
006960 400-LEE-EVENTOS-REDIRECCION-E. EXIT.
006970
006980 401-LEE-UN-EVENTO SECTION.
006990     READ EVENTO
007000        AT END
007010           MOVE 1 TO WKS-FIN-EVENTO
007020        NOT AT END
007030           IF BPEV-ID-CORRIDA = WKS-PARM-ID-CORRIDA
007040              ADD 1 TO BPAR-TOTAL-REDIRECCIONES
007050              PERFORM 402-CASA-EVENTO-CON-RENGLON
007060              PERFORM 403-ACUMULA-EVENTO-CATEGORIA
007070           END-IF
007080     END-READ.
007090 401-LEE-UN-EVENTO-E. EXIT.
007100
007110 402-CASA-EVENTO-CON-RENGLON SECTION.
007120     MOVE 0 TO WKS-I
007130     PERFORM 404-COMPARA-EVENTO-RENGLON
007140             VARYING WKS-J FROM 1 BY 1
007150             UNTIL WKS-J > WKS-REN-TOTAL OR WKS-I > 0.
007160 402-CASA-EVENTO-CON-RENGLON-E. EXIT.
007170
007180 404-COMPARA-EVENTO-RENGLON SECTION.
007190     IF WKS-REN-ID-PRODUCTO (WKS-J) = BPEV-ID-PRODUCTO
007200        IF WKS-REN-TIPO (WKS-J) = BPEV-TIPO-PRODUCTO
007210           MOVE WKS-J TO WKS-I
007220           IF WKS-REN-TOTAL-CLICS (WKS-J) = 0
007230              ADD 1 TO BPAR-UNICOS-CON-CLIC
007240           END-IF
007250           ADD 1 TO WKS-REN-TOTAL-CLICS (WKS-J)
007260           IF BPEV-FECHA-CLIC > WKS-REN-ULTIMO-CLIC (WKS-J)
007270              MOVE BPEV-FECHA-CLIC TO
007280                   WKS-REN-ULTIMO-CLIC (WKS-J)
007290           END-IF
007300        END-IF
007310     END-IF.
007320 404-COMPARA-EVENTO-RENGLON-E. EXIT.
007330
007340 403-ACUMULA-EVENTO-CATEGORIA SECTION.
007350     MOVE 0 TO WKS-TC-POS
007360     IF WKS-I > 0
007370        PERFORM 801-BUSCA-CATEGORIA-TABLA
007380                VARYING WKS-J FROM 1 BY 1
007390                UNTIL WKS-J > BPAR-TOTAL-CATEGORIAS OR WKS-TC-POS > 0
007400        IF WKS-TC-POS > 0
007410           ADD 1 TO BPCS-TOTAL-REDIRECC (WKS-TC-POS)
007420           IF WKS-REN-TOTAL-CLICS (WKS-I) = 1
007430              ADD 1 TO BPCS-UNICOS-CON-CLIC (WKS-TC-POS)
007440           END-IF
007450        END-IF
007460     END-IF.
007470 403-ACUMULA-EVENTO-CATEGORIA-E. EXIT.
007480******************************************************************
007490*                    A R M A   T O P - 5                         *
007500******************************************************************
007510 500-ARMA-TOP-CLICKS SECTION.
007520     IF WKS-REN-TOTAL > 0
007530        PERFORM 501-CONSIDERA-PARA-TOP5
007540                VARYING WKS-I FROM 1 BY 1
007550                UNTIL WKS-I > WKS-REN-TOTAL
007560     END-IF.
007570 500-ARMA-TOP-CLICKS-E. EXIT.
007580
007590 501-CONSIDERA-PARA-TOP5 SECTION.
007600     IF WKS-REN-TOTAL-CLICS (WKS-I) > 0
007610        PERFORM 502-INSERTA-TOP5
007620     END-IF.
007630 501-CONSIDERA-PARA-TOP5-E. EXIT.
007640
007650 502-INSERTA-TOP5 SECTION.
007660     MOVE 0 TO WKS-T5-POS
007670     PERFORM 503-BUSCA-POSICION-TOP5
007680             VARYING WKS-J FROM 1 BY 1
007690             UNTIL WKS-J > 5 OR WKS-T5-POS > 0
007700     IF WKS-T5-POS > 0
007710        PERFORM 504-DESPLAZA-TOP5
007720        MOVE 1 TO WKS-T5-OCUPADO (WKS-T5-POS)
007730        MOVE WKS-REN-TIPO (WKS-I)        TO
007740             BPTC-TIPO-PRODUCTO (WKS-T5-POS)
007750        MOVE WKS-REN-ID-PRODUCTO (WKS-I) TO
007760             BPTC-ID-PRODUCTO (WKS-T5-POS)
007770        MOVE WKS-REN-PROVEEDOR (WKS-I)   TO
007780             BPTC-NOMBRE-PROVEEDOR (WKS-T5-POS)
007790        MOVE WKS-REN-NOMBRE (WKS-I)      TO
007800             BPTC-NOMBRE-PRODUCTO (WKS-T5-POS)
007810        MOVE WKS-REN-RANKING (WKS-I)     TO
007820             BPTC-RANKING (WKS-T5-POS)
007830        MOVE WKS-REN-TOTAL-CLICS (WKS-I) TO
007840             BPTC-TOTAL-CLICS (WKS-T5-POS)
007850        MOVE WKS-REN-ULTIMO-CLIC (WKS-I) TO
007860             BPTC-ULTIMO-CLIC (WKS-T5-POS)
007870        IF BPAR-TOTAL-TOP-CLICS < 5
007880           ADD 1 TO BPAR-TOTAL-TOP-CLICS
007890        END-IF
007900     END-IF.
007910 502-INSERTA-TOP5-E. EXIT.
007920
007930* 20260810 LCQ SOL-01199 - EN EMPATE DE CLICS SE DESEMPATA POR LA
007940* FECHA DEL CLIC MAS RECIENTE (DESCENDENTE); UN RENGLON SIN CLIC
007950* REGISTRADO (WKS-REN-ULTIMO-CLIC EN BLANCOS) SIEMPRE PIERDE EL
007960* EMPATE PORQUE BLANCOS ES MENOR QUE CUALQUIER FECHA.
007970 503-BUSCA-POSICION-TOP5 SECTION.
007980     IF NOT T5-OCUPADO (WKS-J)
007990        MOVE WKS-J TO WKS-T5-POS
008000     ELSE
008010        IF WKS-REN-TOTAL-CLICS (WKS-I) > BPTC-TOTAL-CLICS (WKS-J)
008020           MOVE WKS-J TO WKS-T5-POS
008030        ELSE
008040           IF WKS-REN-TOTAL-CLICS (WKS-I) = BPTC-TOTAL-CLICS (WKS-J)
008050              AND WKS-REN-ULTIMO-CLIC (WKS-I) >
008060                  BPTC-ULTIMO-CLIC (WKS-J)
008070              MOVE WKS-J TO WKS-T5-POS
008080           END-IF
008090        END-IF
008100     END-IF.
008110 503-BUSCA-POSICION-TOP5-E. EXIT.
008120
008130 504-DESPLAZA-TOP5 SECTION.
008140     IF WKS-T5-POS < 5
008150        PERFORM 505-DESPLAZA-UNA-TOP5
008160                VARYING WKS-J FROM 5 BY -1
008170                UNTIL WKS-J <= WKS-T5-POS
008180     END-IF.
008190 504-DESPLAZA-TOP5-E. EXIT.
008200
008210 505-DESPLAZA-UNA-TOP5 SECTION.
008220     MOVE BPTC-TOP-CLICS (WKS-J - 1) TO BPTC-TOP-CLICS (WKS-J)
008230     MOVE WKS-T5-OCUPADO (WKS-J - 1) TO WKS-T5-OCUPADO (WKS-J).
008240 505-DESPLAZA-UNA-TOP5-E. EXIT.
008250******************************************************************
008260*            I M P R I M E   R E P O R T E   D E   A N A L I T I C A*
008270******************************************************************
008280 600-IMPRIME-REPORTE-ANALITICA SECTION.
008290     MOVE SPACES TO WKS-LINEA-RPT
008300     STRING "REPORTE DE ANALITICA DE CORRIDA - " DELIMITED BY SIZE
008310            WKS-PARM-ID-CORRIDA DELIMITED BY SPACE
008320            INTO WKS-LINEA-RPT
008330     PERFORM 650-ESCRIBE-LINEA
008340     MOVE SPACES TO WKS-LINEA-RPT
008350     MOVE BPAR-TOTAL-RENGLONES TO WKS-EDIT-1
008360     STRING "TOTAL DE RENGLONES RECOMENDADOS: " DELIMITED BY SIZE
008370            WKS-EDIT-1 DELIMITED BY SIZE
008380            INTO WKS-LINEA-RPT
008390     PERFORM 650-ESCRIBE-LINEA
008400     MOVE SPACES TO WKS-LINEA-RPT
008410     MOVE BPAR-TOTAL-REDIRECCIONES TO WKS-EDIT-5
008420     STRING "TOTAL DE REDIRECCIONES: " DELIMITED BY SIZE
008430            WKS-EDIT-5 DELIMITED BY SIZE
008440            INTO WKS-LINEA-RPT
008450     PERFORM 650-ESCRIBE-LINEA
008460     IF BPAR-TOTAL-RENGLONES > 0
008470        COMPUTE BPAR-PORC-CLIC-UNICO =
008480                (BPAR-UNICOS-CON-CLIC * 100) / BPAR-TOTAL-RENGLONES
008490     ELSE
008500        MOVE 0 TO BPAR-PORC-CLIC-UNICO
008510     END-IF
008520     MOVE SPACES TO WKS-LINEA-RPT
008530     MOVE BPAR-PORC-CLIC-UNICO TO WKS-EDIT-1
008540     STRING "PORCENTAJE DE CLIC UNICO DE LA CORRIDA: " DELIMITED BY SIZE
008550            WKS-EDIT-1 DELIMITED BY SIZE
008560            "%" DELIMITED BY SIZE
008570            INTO WKS-LINEA-RPT
008580     PERFORM 650-ESCRIBE-LINEA
008590*--> QUIEBRE DE CONTROL POR CATEGORIA
008600     IF BPAR-TOTAL-CATEGORIAS > 0
008610        PERFORM 601-IMPRIME-CATEGORIA
008620                VARYING WKS-I FROM 1 BY 1
008630                UNTIL WKS-I > BPAR-TOTAL-CATEGORIAS
008640     END-IF
008650*--> TOP-5 DE CLICEADOS
008660     MOVE SPACES TO WKS-LINEA-RPT
008670     STRING "TOP-5 PRODUCTOS MAS CLICEADOS" DELIMITED BY SIZE
008680            INTO WKS-LINEA-RPT
008690     PERFORM 650-ESCRIBE-LINEA
008700     IF BPAR-TOTAL-TOP-CLICS > 0
008710        PERFORM 602-IMPRIME-TOP5
008720                VARYING WKS-I FROM 1 BY 1
008730                UNTIL WKS-I > BPAR-TOTAL-TOP-CLICS
008740     END-IF.
008750 600-IMPRIME-REPORTE-ANALITICA-E. EXIT.
008760
008770 601-IMPRIME-CATEGORIA SECTION.
008780     MOVE SPACES TO WKS-LINEA-RPT
008790     IF BPCS-PRODUCTOS-RECOM (WKS-I) > 0
008800        COMPUTE BPCS-PORC-CLIC (WKS-I) =
008810                (BPCS-UNICOS-CON-CLIC (WKS-I) * 100)
008820                / BPCS-PRODUCTOS-RECOM (WKS-I)
008830        COMPUTE BPCS-PORC-CONVERSION (WKS-I) =
008840                (BPCS-TOTAL-REDIRECC (WKS-I) * 100)
008850                / BPCS-PRODUCTOS-RECOM (WKS-I)
008860     ELSE
008870        MOVE 0 TO BPCS-PORC-CLIC (WKS-I)
008880        MOVE 0 TO BPCS-PORC-CONVERSION (WKS-I)
008890     END-IF
008900     STRING "  CATEGORIA " DELIMITED BY SIZE
008910            BPCS-ETIQUETA-CATEGORIA (WKS-I) DELIMITED BY SPACE
008920            " RECOM=" DELIMITED BY SIZE
008930            BPCS-PRODUCTOS-RECOM (WKS-I) DELIMITED BY SIZE
008940            " REDIR=" DELIMITED BY SIZE
008950            BPCS-TOTAL-REDIRECC (WKS-I) DELIMITED BY SIZE
008960            " CONV%=" DELIMITED BY SIZE
008970            BPCS-PORC-CONVERSION (WKS-I) DELIMITED BY SIZE
008980            INTO WKS-LINEA-RPT
008990     PERFORM 650-ESCRIBE-LINEA.
009000 601-IMPRIME-CATEGORIA-E. EXIT.
009010
009020 602-IMPRIME-TOP5 SECTION.
009030     MOVE SPACES TO WKS-LINEA-RPT
009040     STRING "  " DELIMITED BY SIZE
009050            BPTC-NOMBRE-PRODUCTO (WKS-I) DELIMITED BY SPACE
009060            " CLICS=" DELIMITED BY SIZE
009070            BPTC-TOTAL-CLICS (WKS-I) DELIMITED BY SIZE
009080            " ULTIMO=" DELIMITED BY SIZE
009090            BPTC-ULTIMO-CLIC (WKS-I) DELIMITED BY SPACE
009100            INTO WKS-LINEA-RPT
009110     PERFORM 650-ESCRIBE-LINEA.
009120 602-IMPRIME-TOP5-E. EXIT.
009130
009140 650-ESCRIBE-LINEA SECTION.
009150     MOVE WKS-LINEA-RPT TO REG-RPTANAL
009160     WRITE REG-RPTANAL.
009170 650-ESCRIBE-LINEA-E. EXIT.
009180******************************************************************
009190 999-FINAL SECTION.
009200     MOVE TIME TO HORA-FIN-PROCESO
009210     COMPUTE TIEMPO-PROCESO = HORA-FIN-PROCESO - HORA-INICIO-PROCESO
009220     DISPLAY ">>> BNPRC201 TIEMPO DE PROCESO (HHMMSSCC): "
009230             TIEMPO-PROCESO UPON CONSOLE
009240     CLOSE CTACTAS CTATARJ CORRIDA RENGLON EVENTO RPTANAL.
009250 999-FINAL-E. EXIT.
009260
009270
009280
009290
009300
009310
009320
