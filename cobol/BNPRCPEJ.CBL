000100******************************************************************
000110* FECHA       : 05/02/2024                                       *
000120* PROGRAMADOR : ESTELA EUGENIA DEL ROSAL (EEDR)                  *
000130* APLICACION  : BENEPICK - RECOMENDADOR DE PRODUCTOS             *
000140* PROGRAMA    : BNPRCPEJ                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : EJECUTOR DE PRUEBA DEL SUBPROGRAMA BNPRCPES.     *
000170*             : RECIBE EL PERFIL DE RIESGO POR SYSIN, LO PASA AL *
000180*             : SUBPROGRAMA Y DEJA LA TABLA DE PESOS ESCALADA    *
000190*             : IMPRESA EN RPTPESOS PARA QUE EL ANALISTA DE      *
000200*             : NEGOCIO VERIFIQUE LOS VALORES ANTES DE PUBLICAR  *
000210*             : UN NUEVO PERFIL DE RIESGO EN PRODUCCION.         *
000220* ARCHIVOS    : RPTPESOS=S                                       *
000230* PROGRAMA(S) : CALL BNPRCPES                                    *
000240* NOTA        : ESTE PROGRAMA NO FORMA PARTE DE LA CORRIDA       *
000250*             : NOCTURNA - SE CORRE A MANO CUANDO CAMBIAN LOS    *
000260*             : PESOS BASE DE BPWGTTB.                           *
000270******************************************************************
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.    BNPRCPEJ.
000300 AUTHOR.        ESTELA EUGENIA DEL ROSAL.
000310 INSTALLATION.  BENEPICK - DEPARTAMENTO DE SISTEMAS.
000320 DATE-WRITTEN.  05/02/2024.
000330 DATE-COMPILED.
000340 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000350******************************************************************
000360*                H I S T O R I A L   D E   C A M B I O S         *
000370******************************************************************
000380* 20240205  EEDR  SOL-229940    VERSION INICIAL                  *
000390* 20240706  LCQ   SOL-01190     SE PRUEBAN LOS TRES PERFILES EN  *
000400*                               UNA SOLA CORRIDA (ANTES SOLO UNO)*
000410******************************************************************
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     CLASS CLASE-ALFABETICA IS "A" THRU "Z" "a" THRU "z"
000470     UPSI-0 ON  STATUS IS WKS-UPSI-RASTREO-ON
000480            OFF STATUS IS WKS-UPSI-RASTREO-OFF.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT RPTPESOS ASSIGN TO RPTPESOS
000520            ORGANIZATION IS SEQUENTIAL
000530            FILE STATUS  IS FS-RPTPESOS FSE-RPTPESOS.
000540 DATA DIVISION.
000550 FILE SECTION.
000560 FD  RPTPESOS.
000570 01  REG-RPTPESOS                    PIC X(132).
000580 WORKING-STORAGE SECTION.
000590 01  WKS-FS-STATUS.
000600     02  FS-RPTPESOS                PIC 9(02) VALUE ZEROES.
000610     02  FSE-RPTPESOS.
000620         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
000630         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
000640         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
000650 01  WKS-UPSI-RASTREO.
000660     02  WKS-UPSI-RASTREO-ON        PIC X(01).
000670     02  WKS-UPSI-RASTREO-OFF       PIC X(01).
000680 01  WKS-TOTAL-PERFILES              PIC 9(01) COMP VALUE 3.
000690 01  WKS-I                           PIC 9(01) COMP VALUE 0.
000700 01  WKS-TABLA-PERFILES.
000710     02  FILLER PIC X(20) VALUE "CONSERVADOR".
000720     02  FILLER PIC X(20) VALUE "BALANCEADO".
000730     02  FILLER PIC X(20) VALUE "AGRESIVO".
000740 01  WKS-TABLA-PERFILES-R REDEFINES WKS-TABLA-PERFILES.
000750     02  WKS-PERFIL-ELEM PIC X(20) OCCURS 3 TIMES.
000760 01  WKS-PERFIL-ACTUAL                PIC X(20) VALUE SPACES.
000761 01  WKS-PERFIL-ACTUAL-R REDEFINES WKS-PERFIL-ACTUAL.
000762     02  WKS-PA-PRIMERA-LETRA         PIC X(01).
000763     02  FILLER                       PIC X(19).
000770 01  WKS-LINEA-RPT                    PIC X(132) VALUE SPACES.
000771 01  WKS-LINEA-RPT-R REDEFINES WKS-LINEA-RPT.
000772     02  WKS-LR-ETIQUETA              PIC X(20).
000773     02  WKS-LR-DETALLE               PIC X(112).
000780 01  WKS-EDIT-5                       PIC ZZZZ9 VALUE ZEROES.
000790 COPY BPWGTTB.
000800 PROCEDURE DIVISION.
000810 000-PRINCIPAL SECTION.
000820     OPEN OUTPUT RPTPESOS
000830     IF FS-RPTPESOS NOT = 0
000840        DISPLAY ">>> ERROR AL ABRIR RPTPESOS EN BNPRCPEJ <<<"
000850                UPON CONSOLE
000860        MOVE 91 TO RETURN-CODE
000870        STOP RUN
000880     END-IF
000890     PERFORM 100-PRUEBA-UN-PERFIL
000900             VARYING WKS-I FROM 1 BY 1
000910             UNTIL WKS-I > WKS-TOTAL-PERFILES
000920     CLOSE RPTPESOS
000930     STOP RUN.
000940 000-PRINCIPAL-E. EXIT.
000950
000960 100-PRUEBA-UN-PERFIL SECTION.
000970     MOVE WKS-PERFIL-ELEM (WKS-I) TO WKS-PERFIL-ACTUAL
000980     INITIALIZE BPWG-TABLA-PESOS
000990     CALL "BNPRCPES" USING WKS-PERFIL-ACTUAL, BPWG-TABLA-PESOS
001000     PERFORM 200-IMPRIME-ENCABEZADO
001010     PERFORM 210-IMPRIME-PESOS-CUENTA
001020     PERFORM 220-IMPRIME-PESOS-TARJETA.
001030 100-PRUEBA-UN-PERFIL-E. EXIT.
001040
001050 200-IMPRIME-ENCABEZADO SECTION.
001060     MOVE SPACES TO WKS-LINEA-RPT
001070     STRING "PERFIL: " DELIMITED BY SIZE
001080            BPWG-PERFIL DELIMITED BY SIZE
001090            "  PUNTAJE BASE: " DELIMITED BY SIZE
001100            BPWG-BASE-PUNTAJE DELIMITED BY SIZE
001110            INTO WKS-LINEA-RPT
001120     PERFORM 250-ESCRIBE-LINEA.
001130 200-IMPRIME-ENCABEZADO-E. EXIT.
001140
001150 210-IMPRIME-PESOS-CUENTA SECTION.
001160     MOVE SPACES TO WKS-LINEA-RPT
001170     STRING "  CUENTA SALARIO=" DELIMITED BY SIZE
001180            BPWG-CTA-SALARIO-NOM DELIMITED BY SIZE
001190            "  VIAJE=" DELIMITED BY SIZE
001200            BPWG-CTA-VIAJE-GLOBAL DELIMITED BY SIZE
001210            "  JOVEN=" DELIMITED BY SIZE
001220            BPWG-CTA-JOVEN DELIMITED BY SIZE
001230            "  AHORRO=" DELIMITED BY SIZE
001240            BPWG-CTA-PRIOR-AHORRO DELIMITED BY SIZE
001250            INTO WKS-LINEA-RPT
001260     PERFORM 250-ESCRIBE-LINEA.
001270 210-IMPRIME-PESOS-CUENTA-E. EXIT.
001280
001290 220-IMPRIME-PESOS-TARJETA SECTION.
001300     MOVE SPACES TO WKS-LINEA-RPT
001310     STRING "  TARJETA CASHBACK=" DELIMITED BY SIZE
001320            BPWG-TAR-PRIOR-CASHBCK DELIMITED BY SIZE
001330            "  VIAJE=" DELIMITED BY SIZE
001340            BPWG-TAR-VIAJE-FRECUEN DELIMITED BY SIZE
001350            "  UMBRAL-CUOTA=" DELIMITED BY SIZE
001360            BPWG-TAR-UMBRAL-CUOTA DELIMITED BY SIZE
001370            INTO WKS-LINEA-RPT
001380     PERFORM 250-ESCRIBE-LINEA.
001390 220-IMPRIME-PESOS-TARJETA-E. EXIT.
001400
001410 250-ESCRIBE-LINEA SECTION.
001420     MOVE WKS-LINEA-RPT TO REG-RPTPESOS
001430     WRITE REG-RPTPESOS.
001440 250-ESCRIBE-LINEA-E. EXIT.
001450
001460
001470
