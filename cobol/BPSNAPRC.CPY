000100******************************************************************
000110*    COPY        : BPSNAPRC                                     *
000120*    APLICACION  : BENEPICK - MOTOR DE RECOMENDACION            *
000130*    DESCRIPCION : FOTOGRAFIA DE CALIDAD DE UNA VENTANA MOVIL   *
000140*                : DE CORRIDAS (QUALITY-SNAPSHOT). BNPRC301     *
000150*                : GRABA UN RENGLON POR INVOCACION, CON SUS     *
000160*                : METRICAS POR CATEGORIA COMO TABLA INTERNA.   *
000170*    AUTOR       : EEDR                         FECHA:31/01/2024*
000180******************************************************************
000190 01  BPSN-SNAPSHOT.
000200     05  BPSN-ID-SNAPSHOT            PIC X(36).
000210     05  BPSN-ORIGEN-DISPARO         PIC X(20).
000220     05  BPSN-FECHA-GENERACION       PIC X(26).
000230     05  BPSN-INICIO-VENTANA         PIC X(26).
000240     05  BPSN-FIN-VENTANA            PIC X(26).
000250     05  BPSN-TOTAL-CORRIDAS         PIC 9(09).
000260     05  BPSN-TOTAL-RENGLONES        PIC 9(09).
000270     05  BPSN-TOTAL-REDIRECCIONES    PIC 9(09).
000280     05  BPSN-UNICOS-PRODUCTOS       PIC 9(09).
000290     05  BPSN-PORC-CTR-GLOBAL        PIC 9(03).
000300     05  BPSN-PORC-CVR-GLOBAL        PIC 9(03).
000310     05  BPSN-NOTAS                  PIC X(200).
000320     05  BPSN-TOTAL-CATEGORIAS       PIC 9(02).
000330     05  BPCM-METRICA-CATEGORIA OCCURS 10 TIMES.
000340         10  BPCM-LLAVE-CATEGORIA    PIC X(20).
000350         10  BPCM-ETIQUETA-CATEGORIA PIC X(20).
000360         10  BPCM-PRODUCTOS-RECOM    PIC 9(09).
000370         10  BPCM-TOTAL-REDIRECC     PIC 9(09).
000380         10  BPCM-UNICOS-PRODUCTOS   PIC 9(09).
000390         10  BPCM-PORC-CTR           PIC 9(03).
000400         10  BPCM-PORC-CVR           PIC 9(03).
000410         10  BPCM-ACCION-SUGERIDA    PIC X(04).
000420             88  BPCM-SUGIERE-SUBIR          VALUE 'UP'.
000430             88  BPCM-SUGIERE-BAJAR          VALUE 'DOWN'.
000440             88  BPCM-SUGIERE-MANTENER       VALUE 'HOLD'.
000450         10  BPCM-DELTA-PORC-PESO    PIC S9(03).
000460         10  BPCM-EVIDENCIA          PIC X(200).
000470     05  FILLER                      PIC X(12).
000480
000490
000500
