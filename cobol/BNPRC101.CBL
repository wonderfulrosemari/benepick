000100******************************************************************
000110* FECHA       : 24/06/2024                                       *
000120* PROGRAMADOR : JORGE ROBERTO MEJIA (JRM)                        *
000130* APLICACION  : BENEPICK - RECOMENDADOR DE PRODUCTOS             *
000140* PROGRAMA    : BNPRC101                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : SIMULA UNA CORRIDA DE RECOMENDACION PARA UN      *
000170*             : PERFIL DE CLIENTE. PUNTUA CUENTAS Y TARJETAS     *
000180*             : ACTIVAS DEL CATALOGO, CONSERVA LAS 3 MEJORES DE  *
000190*             : CADA TIPO, ARMA PAQUETES CUENTA+TARJETA Y ESTIMA *
000200*             : LA UTILIDAD NETA MENSUAL ESPERADA DE LA CORRIDA. *
000210* ARCHIVOS    : CTACTAS=E,CTATARJ=E,PERFIL=E,CORRIDA=S,RENGLON=S *
000220* PROGRAMA(S) : NO APLICA                                        *
000230* NOTA        : EL PERFIL DE CLIENTE SE RECIBE COMO ARCHIVO Y NO *
000240*             : POR SYSIN PORQUE SU TABLA DE CATEGORIAS NO CABE  *
000250*             : EN UNA TARJETA DE 80 COLUMNAS.                   *
000260******************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    BNPRC101.
000290 AUTHOR.        JORGE ROBERTO MEJIA.
000300 INSTALLATION.  BENEPICK - DEPARTAMENTO DE SISTEMAS.
000310 DATE-WRITTEN.  14/11/1989.
000320 DATE-COMPILED.
000330 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000340******************************************************************
000350*                H I S T O R I A L   D E   C A M B I O S         *
000360******************************************************************
000370* 19891114  JRM   SOL-00118  VERSION INICIAL - PUNTUACION DE     *
000380*                            CUENTAS DE AHORRO SOLAMENTE         *
000390* 19900305  JRM   SOL-00142  SE AGREGA BONO POR TRASLADO DE      *
000400*                            NOMINA (SALARY-TRANSFER)            *
000410* 19911022  LCQ   SOL-00210  SE AGREGA PUNTUACION DE TARJETAS Y  *
000420*                            EXCLUSION DE TARJETAS SOLO-ANALITICA*
000430* 19930617  LCQ   SOL-00266  SE AGREGA CALCULO DE PAQUETES       *
000440*                            CUENTA + TARJETA (BONO DE SINERGIA) *
000450* 19950208  JRM   SOL-00301  SE AGREGA ESTIMACION DE UTILIDAD    *
000460*                            NETA MENSUAL DE LA CORRIDA          *
000470* 19970714  DCR   SOL-00355  NORMALIZACION DE ETIQUETAS A        *
000480*                            MINUSCULAS ANTES DE COMPARAR        *
000490* 19990102  DCR   SOL-00401  AJUSTE Y2K - EL ANIO DE LA LLAVE DE *
000500*                            CORRIDA PASA DE 2 A 4 DIGITOS       *
000510* 20010530  PEDR  SOL-00488  SE AMPLIA TABLA DE CANDIDATOS A     *
000520*                            ESQUEMA DE TOP-3 POR INSERCION      *
000530* 20050919  PEDR  SOL-00560  SE AGREGA BONO DE RANGO DE EDAD     *
000540*                            JOVEN Y BONO DE GASTO DIARIO        *
000550* 20091103  EEDR  SOL-00675  SE AGREGA SOPORTE DE VIAJERO        *
000560*                            FRECUENTE CON DIVISA EXTRANJERA     *
000570* 20140227  EEDR  SOL-00812  SE REESCRIBE ARMADO DE PAQUETES     *
000580*                            CON DEDUPLICACION DE PARES          *
000590* 20180816  EEDR  SOL-00960  SE AGREGA INTERRUPCION DE CORRIDA   *
000600*                            SI EL CATALOGO ACTIVO ESTA VACIO    *
000610* 20220412  EEDR  SOL-01102  SE SEPARA PERFIL DE CLIENTE A       *
000620*                            ARCHIVO PROPIO (YA NO CABE EN SYSIN)*
000630* 20240624  EEDR  SOL-01188  SE AGREGA INTERRUPTOR DE RASTREO    *
000640*                            UPSI-0 PARA DEPURACION EN PRODUCCION*
000650* 20260810  LCQ   SOL-01199  SE CORRIGE BONO DE SINERGIA - EL    *
000660*                            RESUMEN/RAZON/META DE CUENTA Y      *
000670*                            TARJETA SE COPIAN COMPLETOS (ANTES  *
000680*                            SE CORTABAN EN EL PRIMER ESPACIO)   *
000690*                            Y SE AMPLIA EL AREA DE TRABAJO      *
000700******************************************************************
000710 ENVIRONMENT DIVISION.
000720 CONFIGURATION SECTION.
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM
000750     CLASS CLASE-ALFABETICA IS "A" THRU "Z" "a" THRU "z"
000760     UPSI-0 ON  STATUS IS WKS-UPSI-RASTREO-ON
000770            OFF STATUS IS WKS-UPSI-RASTREO-OFF.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT CTACTAS ASSIGN TO CTACTAS
000810            ORGANIZATION IS SEQUENTIAL
000820            ACCESS MODE  IS SEQUENTIAL
000830            FILE STATUS  IS FS-CTACTAS
000840                            FSE-CTACTAS.
000850     SELECT CTATARJ ASSIGN TO CTATARJ
000860            ORGANIZATION IS SEQUENTIAL
000870            ACCESS MODE  IS SEQUENTIAL
000880            FILE STATUS  IS FS-CTATARJ
000890                            FSE-CTATARJ.
000900     SELECT PERFIL  ASSIGN TO PERFIL
000910            ORGANIZATION IS SEQUENTIAL
000920            ACCESS MODE  IS SEQUENTIAL
000930            FILE STATUS  IS FS-PERFIL
000940                            FSE-PERFIL.
000950     SELECT CORRIDA ASSIGN TO CORRIDA
000960            ORGANIZATION IS SEQUENTIAL
000970            ACCESS MODE  IS SEQUENTIAL
000980            FILE STATUS  IS FS-CORRIDA
000990                            FSE-CORRIDA.
001000     SELECT RENGLON ASSIGN TO RENGLON
001010            ORGANIZATION IS SEQUENTIAL
001020            ACCESS MODE  IS SEQUENTIAL
001030            FILE STATUS  IS FS-RENGLON
001040                            FSE-RENGLON.
001050 DATA DIVISION.
001060 FILE SECTION.
001070 FD  CTACTAS.
001080     COPY BPACCTC.
001090 FD  CTATARJ.
001100     COPY BPCARDC.
001110 FD  PERFIL.
001120     COPY BPCUSTP.
001130 FD  CORRIDA.
001140     COPY BPRUNRC.
001150 FD  RENGLON.
001160     COPY BPITEMRC.
001170 WORKING-STORAGE SECTION.
001180******************************************************************
001190*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001200******************************************************************
001210 01  WKS-FS-STATUS.
001220     02  WKS-STATUS.
001230         04  FS-CTACTAS             PIC 9(02) VALUE ZEROES.
001240         04  FSE-CTACTAS.
001250             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001260             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001270             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001280         04  FS-CTATARJ             PIC 9(02) VALUE ZEROES.
001290         04  FSE-CTATARJ.
001300             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001310             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001320             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001330         04  FS-PERFIL              PIC 9(02) VALUE ZEROES.
001340         04  FSE-PERFIL.
001350             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001360             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001370             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001380         04  FS-CORRIDA             PIC 9(02) VALUE ZEROES.
001390         04  FSE-CORRIDA.
001400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001410             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001420             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001430         04  FS-RENGLON             PIC 9(02) VALUE ZEROES.
001440         04  FSE-RENGLON.
001450             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001460             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001470             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001480*          VARIABLES RUTINA DE FSE
001490         04  PROGRAMA               PIC X(08) VALUE SPACES.
001500         04  ARCHIVO                PIC X(08) VALUE SPACES.
001510         04  ACCION                 PIC X(10) VALUE SPACES.
001520         04  LLAVE                  PIC X(32) VALUE SPACES.
001530******************************************************************
001540*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001550******************************************************************
001560 01  WKS-UPSI-RASTREO.
001570     02  WKS-UPSI-RASTREO-ON        PIC X(01).
001580     02  WKS-UPSI-RASTREO-OFF       PIC X(01).
001590 01  WKS-BANDERAS-ARCHIVO.
001600     02  WKS-FIN-CTACTAS            PIC 9(01) VALUE ZEROES.
001610         88  FIN-CTACTAS                       VALUE 1.
001620     02  WKS-FIN-CTATARJ            PIC 9(01) VALUE ZEROES.
001630         88  FIN-CTATARJ                       VALUE 1.
001640 01  WKS-FECHA-HORA-SISTEMA.
001650     02  WKS-FECHA-SISTEMA          PIC 9(08) VALUE ZEROES.
001660     02  WKS-HORA-SISTEMA           PIC 9(08) VALUE ZEROES.
001670 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
001680     02  WKS-FS-ANIO                PIC 9(04).
001690     02  WKS-FS-MES                 PIC 9(02).
001700     02  WKS-FS-DIA                 PIC 9(02).
001710 01  WKS-HORA-SISTEMA-R  REDEFINES WKS-HORA-SISTEMA.
001720     02  WKS-HS-HORA                PIC 9(02).
001730     02  WKS-HS-MIN                 PIC 9(02).
001740     02  WKS-HS-SEG                 PIC 9(02).
001750     02  WKS-HS-CEN                 PIC 9(02).
001760 01  WKS-TIMESTAMP-26               PIC X(26) VALUE SPACES.
001770 01  WKS-RUN-ID                     PIC X(36) VALUE SPACES.
001780 01  WKS-CORRELATIVO                PIC 9(03) COMP VALUE 0.
001790 01  WKS-PRIORIDAD-NORM             PIC X(20) VALUE SPACES.
001800 01  WKS-NOMINA-NORM                PIC X(10) VALUE SPACES.
001810 01  WKS-VIAJE-NORM                 PIC X(10) VALUE SPACES.
001820******************************************************************
001830*            BUSQUEDA DE ETIQUETAS Y CATEGORIAS EN TABLA         *
001840******************************************************************
001850 01  WKS-BUSQUEDA-ETIQUETA.
001860     02  WKS-ETQ-BUSCADA            PIC X(30) VALUE SPACES.
001870     02  WKS-ETQ-NORM-BUSCADA       PIC X(30) VALUE SPACES.
001880     02  WKS-ETQ-NORM-TABLA         PIC X(30) VALUE SPACES.
001890     02  WKS-ETQ-I                  PIC 9(02) COMP VALUE 0.
001900     02  WKS-ETQ-ENCONTRADA         PIC 9(01) VALUE 0.
001910         88  ETQ-SI-ENCONTRADA                 VALUE 1.
001920 01  WKS-BUSQUEDA-CATEGORIA.
001930     02  WKS-CAT-BUSCADA            PIC X(30) VALUE SPACES.
001940     02  WKS-CAT-NORM-BUSCADA       PIC X(30) VALUE SPACES.
001950     02  WKS-CAT-NORM-TABLA         PIC X(30) VALUE SPACES.
001960     02  WKS-CAT-I                  PIC 9(02) COMP VALUE 0.
001970     02  WKS-CAT-ENCONTRADA         PIC 9(01) VALUE 0.
001980         88  CAT-SI-ENCONTRADA                 VALUE 1.
001990     02  WKS-CAT-J                  PIC 9(02) COMP VALUE 0.
002000     02  WKS-TAR-CATEG-HIT          PIC 9(02) COMP VALUE 0.
002010******************************************************************
002020*          CANDIDATO EN EVALUACION (CUENTA Y TARJETA)            *
002030******************************************************************
002040 01  WKS-CAND-CUENTA.
002050     02  WKS-CC-LLAVE               PIC X(80).
002060     02  WKS-CC-PROVEEDOR           PIC X(80).
002070     02  WKS-CC-NOMBRE              PIC X(120).
002080     02  WKS-CC-TIPO                PIC X(40).
002090     02  WKS-CC-RESUMEN             PIC X(2000).
002100     02  WKS-CC-URL                 PIC X(500).
002110     02  WKS-CC-PUNTAJE             PIC S9(05) COMP VALUE 0.
002120     02  WKS-CC-RAZON               PIC X(280) VALUE SPACES.
002130     02  WKS-CC-META                PIC X(160) VALUE SPACES.
002140     02  WKS-CC-PTR                 PIC 9(03)  COMP VALUE 1.
002150     02  WKS-CC-FRAGMENTOS          PIC 9(01)  COMP VALUE 0.
002160 01  WKS-CTA-BANDERAS.
002170     02  WKS-CTA-BAN-NOMINA         PIC 9(01) VALUE 0.
002180     02  WKS-CTA-BAN-AHORRO         PIC 9(01) VALUE 0.
002190     02  WKS-CTA-BAN-INICIAL        PIC 9(01) VALUE 0.
002200     02  WKS-CTA-BAN-VIAJE          PIC 9(01) VALUE 0.
002210     02  WKS-CTA-BAN-GLOBAL         PIC 9(01) VALUE 0.
002220     02  WKS-CTA-BAN-JOVEN          PIC 9(01) VALUE 0.
002230     02  WKS-CTA-BAN-DIARIO         PIC 9(01) VALUE 0.
002240 01  WKS-CTA-BANDERAS-R REDEFINES WKS-CTA-BANDERAS PIC X(07).
002250 01  WKS-CAND-TARJETA.
002260     02  WKS-CT-LLAVE               PIC X(80).
002270     02  WKS-CT-PROVEEDOR           PIC X(80).
002280     02  WKS-CT-NOMBRE              PIC X(120).
002290     02  WKS-CT-CUOTA-TEXTO         PIC X(120).
002300     02  WKS-CT-RESUMEN             PIC X(2000).
002310     02  WKS-CT-URL                 PIC X(500).
002320     02  WKS-CT-PUNTAJE             PIC S9(05) COMP VALUE 0.
002330     02  WKS-CT-RAZON               PIC X(280) VALUE SPACES.
002340     02  WKS-CT-PTR                 PIC 9(03)  COMP VALUE 1.
002350     02  WKS-CT-FRAGMENTOS          PIC 9(01)  COMP VALUE 0.
002360 01  WKS-TAR-BANDERAS.
002370     02  WKS-TAR-BAN-CATEG          PIC 9(01) VALUE 0.
002380     02  WKS-TAR-BAN-CASHBACK       PIC 9(01) VALUE 0.
002390     02  WKS-TAR-BAN-VIAJE          PIC 9(01) VALUE 0.
002400     02  WKS-TAR-BAN-INICIAL        PIC 9(01) VALUE 0.
002410     02  WKS-TAR-BAN-FRECUENTE      PIC 9(01) VALUE 0.
002420     02  WKS-TAR-BAN-DIARIO         PIC 9(01) VALUE 0.
002430 01  WKS-TAR-BANDERAS-R REDEFINES WKS-TAR-BANDERAS PIC X(06).
002440 01  WKS-FRASE-CATEG-HIT            PIC X(40)  VALUE SPACES.
002450 01  WKS-NUM-EDIT-1                 PIC Z9     VALUE ZEROES.
002460******************************************************************
002470*                 T O P - 3   C U E N T A S / T A R J E T A S    *
002480******************************************************************
002490 01  WKS-TOP3-CUENTA.
002500     02  WKS-T3C-FILA OCCURS 3 TIMES.
002510         04  WKS-T3C-OCUPADO        PIC 9(01) VALUE 0.
002520             88  T3C-OCUPADO                   VALUE 1.
002530         04  WKS-T3C-LLAVE          PIC X(80).
002540         04  WKS-T3C-PROVEEDOR      PIC X(80).
002550         04  WKS-T3C-NOMBRE         PIC X(120).
002560         04  WKS-T3C-TIPO           PIC X(40).
002570         04  WKS-T3C-RESUMEN        PIC X(2000).
002580         04  WKS-T3C-URL            PIC X(500).
002590         04  WKS-T3C-PUNTAJE        PIC S9(05) COMP VALUE 0.
002600         04  WKS-T3C-RAZON          PIC X(280).
002610         04  WKS-T3C-META           PIC X(160).
002620 01  WKS-T3C-POS                    PIC 9(01) COMP VALUE 0.
002630 01  WKS-TOP3-TARJETA.
002640     02  WKS-T3T-FILA OCCURS 3 TIMES.
002650         04  WKS-T3T-OCUPADO        PIC 9(01) VALUE 0.
002660             88  T3T-OCUPADO                   VALUE 1.
002670         04  WKS-T3T-LLAVE          PIC X(80).
002680         04  WKS-T3T-PROVEEDOR      PIC X(80).
002690         04  WKS-T3T-NOMBRE         PIC X(120).
002700         04  WKS-T3T-CUOTA-TEXTO    PIC X(120).
002710         04  WKS-T3T-RESUMEN        PIC X(2000).
002720         04  WKS-T3T-URL            PIC X(500).
002730         04  WKS-T3T-PUNTAJE        PIC S9(05) COMP VALUE 0.
002740         04  WKS-T3T-RAZON          PIC X(280).
002750 01  WKS-T3T-POS                    PIC 9(01) COMP VALUE 0.
002760******************************************************************
002770*                      U T I L I D A D   N E T A                 *
002780******************************************************************
002790 01  WKS-SUMA-PUNTAJES              PIC S9(07) COMP VALUE 0.
002800 01  WKS-UTILIDAD-NETA              PIC 9(09) VALUE ZEROES.
002810 01  WKS-I                          PIC 9(02) COMP VALUE 0.
002820******************************************************************
002830*                A R M A D O   D E   P A Q U E T E S             *
002840******************************************************************
002850 01  WKS-PAQUETES.
002860     02  WKS-PAQ-TOTAL              PIC 9(01) COMP VALUE 0.
002870     02  WKS-PAQ-FILA OCCURS 3 TIMES.
002880         COPY BPBNDLWS REPLACING BPBN-PAQUETE BY WKS-PAQ-DATOS.
002890 01  WKS-PAQ-USADOS.
002900     02  WKS-PAQ-USADOS-TOTAL       PIC 9(02) COMP VALUE 0.
002910     02  WKS-PAQ-USADOS-FILA OCCURS 9 TIMES.
002920         04  WKS-PAQ-USADO-CTA      PIC 9(01) COMP.
002930         04  WKS-PAQ-USADO-TAR      PIC 9(01) COMP.
002940 01  WKS-PAQ-A                      PIC 9(01) COMP VALUE 0.
002950 01  WKS-PAQ-T                      PIC 9(01) COMP VALUE 0.
002960 01  WKS-PAQ-YA-USADO               PIC 9(01) VALUE 0.
002970     88  PAQ-YA-FUE-USADO                      VALUE 1.
002980 01  WKS-PAQ-K                      PIC 9(02) COMP VALUE 0.
002990 01  WKS-PAQ-ETQ-PTR                PIC 9(03) COMP VALUE 1.
003000* 20260810 (LCQ/SOL-01199) - SE AMPLIA DE X(120) A X(280) PARA QUE
003010* EL MISMO RECORTADOR SIRVA TAMBIEN PARA LOS RENGLONES DE RAZON
003020* DE 716-ARMA-RAZON-SINERGIA (ANTES SOLO CABIAN PROVEEDOR/NOMBRE).
003030 01  WKS-TRIM-CAMPO                 PIC X(280) VALUE SPACES.
003040 01  WKS-TRIM-LONGITUD              PIC 9(03) COMP VALUE 0.
003050******************************************************************
003060*                 B O N O   D E   S I N E R G I A                *
003070******************************************************************
003080 01  WKS-SINERGIA.
003090     02  WKS-SIN-TEXTO-CUENTA       PIC X(2450) VALUE SPACES.
003100     02  WKS-SIN-TEXTO-TARJETA      PIC X(2450) VALUE SPACES.
003110     02  WKS-SIN-BONO               PIC S9(07) COMP VALUE 0.
003120     02  WKS-SIN-BENEFICIO          PIC S9(09) COMP VALUE 0.
003130     02  WKS-SIN-EDIT-RANK-CTA      PIC 9(01) VALUE 0.
003140     02  WKS-SIN-EDIT-RANK-TAR      PIC 9(01) VALUE 0.
003150     02  WKS-SIN-RAZON              PIC X(280) VALUE SPACES.
003160     02  WKS-SIN-PTR                PIC 9(03) COMP VALUE 1.
003170******************************************************************
003180 01  WKS-MASCARA                    PIC Z,ZZZ,ZZZ,ZZ9 VALUE ZEROES.
003190 PROCEDURE DIVISION.
003200******************************************************************
003210*               S E C C I O N    P R I N C I P A L               *
003220******************************************************************
003230 000-PRINCIPAL SECTION.
003240     PERFORM 100-INICIO
003250     PERFORM 200-ARMA-CANDIDATOS-CUENTA
003260     IF NOT T3C-OCUPADO (1)
003270        PERFORM 900-ABORTA-SIN-CUENTAS
003280     ELSE
003290        PERFORM 300-ARMA-CANDIDATOS-TARJETA
003300        IF NOT T3T-OCUPADO (1)
003310           PERFORM 910-ABORTA-SIN-TARJETAS
003320        ELSE
003330           PERFORM 400-CALCULA-UTILIDAD-NETA
003340           PERFORM 500-ESCRIBE-CORRIDA
003350           PERFORM 600-ESCRIBE-RENGLONES
003360           PERFORM 700-CONSTRUYE-PAQUETES
003370           PERFORM 800-MUESTRA-RESULTADOS
003380        END-IF
003390     END-IF
003400     PERFORM 999-FINAL
003410     STOP RUN.
003420 000-PRINCIPAL-E. EXIT.
003430******************************************************************
003440*                         I N I C I O                            *
003450******************************************************************
003460 100-INICIO SECTION.
003470     MOVE 'BNPRC101' TO PROGRAMA
003480     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
003490     ACCEPT WKS-HORA-SISTEMA  FROM TIME
003500     OPEN INPUT  CTACTAS CTATARJ PERFIL
003510          OUTPUT CORRIDA RENGLON
003520     IF FS-CTACTAS NOT EQUAL 0
003530        PERFORM 195-ERROR-APERTURA
003540     END-IF
003550     IF FS-CTATARJ NOT EQUAL 0
003560        PERFORM 195-ERROR-APERTURA
003570     END-IF
003580     IF FS-PERFIL NOT EQUAL 0
003590        PERFORM 195-ERROR-APERTURA
003600     END-IF
003610     READ PERFIL INTO BPCU-PERFIL-CLIENTE
003620     MOVE BPCU-PRIORIDAD        TO WKS-PRIORIDAD-NORM
003630     MOVE BPCU-TRASLADO-NOMINA  TO WKS-NOMINA-NORM
003640     MOVE BPCU-NIVEL-VIAJE      TO WKS-VIAJE-NORM
003650     INSPECT WKS-PRIORIDAD-NORM CONVERTING
003660         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
003670         "abcdefghijklmnopqrstuvwxyz"
003680     INSPECT WKS-NOMINA-NORM CONVERTING
003690         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
003700         "abcdefghijklmnopqrstuvwxyz"
003710     INSPECT WKS-VIAJE-NORM CONVERTING
003720         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
003730         "abcdefghijklmnopqrstuvwxyz"
003740     ADD 1 WKS-HS-SEG WKS-HS-CEN GIVING WKS-CORRELATIVO
003750     IF WKS-UPSI-RASTREO-ON
003760        DISPLAY "BNPRC101 - RASTREO - PERFIL LEIDO OK"
003770     END-IF.
003780 100-INICIO-E. EXIT.
003790
003800 195-ERROR-APERTURA SECTION.
003810     MOVE "OPEN"   TO ACCION
003820     MOVE SPACES   TO LLAVE
003830     DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE ENTRADA DE BNPRC101 <<<"
003840             UPON CONSOLE
003850     CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003860                           FS-CTACTAS, FSE-CTACTAS
003870     MOVE 91 TO RETURN-CODE
003880     STOP RUN.
003890 195-ERROR-APERTURA-E. EXIT.
003900******************************************************************
003910*       A R M A D O   D E   C A N D I D A T O S  -  C U E N T A   *
003920******************************************************************
003930 200-ARMA-CANDIDATOS-CUENTA SECTION.
003940     PERFORM 210-LEE-CUENTA
003950     PERFORM 205-PROCESA-CUENTA UNTIL FIN-CTACTAS.
003960 200-ARMA-CANDIDATOS-CUENTA-E. EXIT.
003970
003980 205-PROCESA-CUENTA SECTION.
003990     IF BPAC-CUENTA-ACTIVA
004000        PERFORM 220-PUNTUA-CUENTA
004010        PERFORM 230-INSERTA-TOP3-CUENTA
004020     END-IF
004030     PERFORM 210-LEE-CUENTA.
004040 205-PROCESA-CUENTA-E. EXIT.
004050
004060 210-LEE-CUENTA SECTION.
004070     READ CTACTAS
004080        AT END
004090           MOVE 1 TO WKS-FIN-CTACTAS
004100     END-READ.
004110 210-LEE-CUENTA-E. EXIT.
004120******************************************************************
004130*      P U N T U A - C U E N T A   ( R E G L A S   D E   P U N T U *
004140*      A C I O N   D E   C U E N T A S  -  B A S E  =  45 )      *
004150******************************************************************
004160 220-PUNTUA-CUENTA SECTION.
004170     MOVE BPAC-LLAVE-PRODUCTO    TO WKS-CC-LLAVE
004180     MOVE BPAC-NOMBRE-PROVEEDOR  TO WKS-CC-PROVEEDOR
004190     MOVE BPAC-NOMBRE-PRODUCTO   TO WKS-CC-NOMBRE
004200     MOVE BPAC-TIPO-CUENTA       TO WKS-CC-TIPO
004210     MOVE BPAC-RESUMEN           TO WKS-CC-RESUMEN
004220     MOVE BPAC-URL-OFICIAL       TO WKS-CC-URL
004230     STRING BPAC-TIPO-CUENTA DELIMITED BY SPACE
004240            " 계좌"       DELIMITED BY SIZE
004250            INTO WKS-CC-META
004260     MOVE 45 TO WKS-CC-PUNTAJE
004270     MOVE SPACES TO WKS-CC-RAZON
004280     MOVE 1 TO WKS-CC-PTR
004290     MOVE 0 TO WKS-CC-FRAGMENTOS
004300     MOVE 0 TO WKS-CTA-BANDERAS-R
004310*--> REGLA 1: TRASLADO DE NOMINA + ETIQUETA SALARY
004320     IF WKS-NOMINA-NORM = "yes"
004330        MOVE "salary" TO WKS-ETQ-BUSCADA
004340        PERFORM 240-BUSCA-ETIQUETA-CUENTA
004350        IF ETQ-SI-ENCONTRADA
004360           ADD 30 TO WKS-CC-PUNTAJE
004370           MOVE 1 TO WKS-CTA-BAN-NOMINA
004380        END-IF
004390     END-IF
004400*--> REGLA 2: PRIORIDAD AHORRO + ETIQUETA SAVINGS
004410     IF WKS-PRIORIDAD-NORM = "savings"
004420        MOVE "savings" TO WKS-ETQ-BUSCADA
004430        PERFORM 240-BUSCA-ETIQUETA-CUENTA
004440        IF ETQ-SI-ENCONTRADA
004450           ADD 34 TO WKS-CC-PUNTAJE
004460           MOVE 1 TO WKS-CTA-BAN-AHORRO
004470        END-IF
004480     END-IF
004490*--> REGLA 3: PRIORIDAD INICIAL (STARTER) + ETIQUETA STARTER
004500     IF WKS-PRIORIDAD-NORM = "starter"
004510        MOVE "starter" TO WKS-ETQ-BUSCADA
004520        PERFORM 240-BUSCA-ETIQUETA-CUENTA
004530        IF ETQ-SI-ENCONTRADA
004540           ADD 24 TO WKS-CC-PUNTAJE
004550           MOVE 1 TO WKS-CTA-BAN-INICIAL
004560        END-IF
004570     END-IF
004580*--> REGLA 4: PRIORIDAD VIAJE + ETIQUETA TRAVEL
004590     IF WKS-PRIORIDAD-NORM = "travel"
004600        MOVE "travel" TO WKS-ETQ-BUSCADA
004610        PERFORM 240-BUSCA-ETIQUETA-CUENTA
004620        IF ETQ-SI-ENCONTRADA
004630           ADD 22 TO WKS-CC-PUNTAJE
004640           MOVE 1 TO WKS-CTA-BAN-VIAJE
004650        END-IF
004660     END-IF
004670*--> REGLA 5: VIAJERO FRECUENTE + ETIQUETA GLOBAL (DIVISA EXTRANJERA)
004680     IF WKS-VIAJE-NORM = "often"
004690        MOVE "global" TO WKS-ETQ-BUSCADA
004700        PERFORM 240-BUSCA-ETIQUETA-CUENTA
004710        IF ETQ-SI-ENCONTRADA
004720           ADD 28 TO WKS-CC-PUNTAJE
004730           MOVE 1 TO WKS-CTA-BAN-GLOBAL
004740        END-IF
004750     END-IF
004760*--> REGLA 6: RANGO DE EDAD JOVEN + ETIQUETA YOUNG
004770     IF BPCU-EDAD <= 34
004780        MOVE "young" TO WKS-ETQ-BUSCADA
004790        PERFORM 240-BUSCA-ETIQUETA-CUENTA
004800        IF ETQ-SI-ENCONTRADA
004810           ADD 18 TO WKS-CC-PUNTAJE
004820           MOVE 1 TO WKS-CTA-BAN-JOVEN
004830        END-IF
004840     END-IF
004850*--> REGLA 7: GASTO DIARIO + ETIQUETA DAILY
004860     IF BPCU-GASTO-MENSUAL >= 100
004870        MOVE "daily" TO WKS-ETQ-BUSCADA
004880        PERFORM 240-BUSCA-ETIQUETA-CUENTA
004890        IF ETQ-SI-ENCONTRADA
004900           ADD 10 TO WKS-CC-PUNTAJE
004910           MOVE 1 TO WKS-CTA-BAN-DIARIO
004920        END-IF
004930     END-IF
004940     IF WKS-CC-PUNTAJE < 0
004950        MOVE 0 TO WKS-CC-PUNTAJE
004960     END-IF
004970*--> ARMA TEXTO DE RAZON - PRIMEROS 3 MOTIVOS DISPARADOS, EN ORDEN
004980     IF WKS-CTA-BAN-NOMINA = 1
004990        PERFORM 225-AGREGA-RAZON-NOMINA
005000     END-IF
005010     IF WKS-CTA-BAN-AHORRO = 1
005020        PERFORM 225-AGREGA-RAZON-AHORRO
005030     END-IF
005040     IF WKS-CTA-BAN-INICIAL = 1
005050        PERFORM 225-AGREGA-RAZON-INICIAL
005060     END-IF
005070     IF WKS-CTA-BAN-VIAJE = 1
005080        PERFORM 225-AGREGA-RAZON-VIAJE
005090     END-IF
005100     IF WKS-CTA-BAN-GLOBAL = 1
005110        PERFORM 225-AGREGA-RAZON-GLOBAL
005120     END-IF
005130     IF WKS-CTA-BAN-JOVEN = 1
005140        PERFORM 225-AGREGA-RAZON-JOVEN
005150     END-IF
005160     IF WKS-CTA-BAN-DIARIO = 1
005170        PERFORM 225-AGREGA-RAZON-DIARIO
005180     END-IF
005190     IF WKS-CC-FRAGMENTOS = 0
005200        STRING "기본 조건 기반 추천" DELIMITED BY SIZE
005210               INTO WKS-CC-RAZON WITH POINTER WKS-CC-PTR
005220     END-IF.
005230 220-PUNTUA-CUENTA-E. EXIT.
005240
005250 225-AGREGA-RAZON-NOMINA SECTION.
005260     IF WKS-CC-FRAGMENTOS < 3
005270        IF WKS-CC-FRAGMENTOS > 0
005280           STRING " · " DELIMITED BY SIZE
005290                  INTO WKS-CC-RAZON WITH POINTER WKS-CC-PTR
005300        END-IF
005310        STRING "급여이체 조건에서 우대 혜택이 큼"
005320               DELIMITED BY SIZE
005330               INTO WKS-CC-RAZON WITH POINTER WKS-CC-PTR
005340        ADD 1 TO WKS-CC-FRAGMENTOS
005350     END-IF.
005360 225-AGREGA-RAZON-NOMINA-E. EXIT.
005370
005380 225-AGREGA-RAZON-AHORRO SECTION.
005390     IF WKS-CC-FRAGMENTOS < 3
005400        IF WKS-CC-FRAGMENTOS > 0
005410           STRING " · " DELIMITED BY SIZE
005420                  INTO WKS-CC-RAZON WITH POINTER WKS-CC-PTR
005430        END-IF
005440        STRING "저축/금리 우선순위와 일치" DELIMITED BY SIZE
005450               INTO WKS-CC-RAZON WITH POINTER WKS-CC-PTR
005460        ADD 1 TO WKS-CC-FRAGMENTOS
005470     END-IF.
005480 225-AGREGA-RAZON-AHORRO-E. EXIT.
005490
005500 225-AGREGA-RAZON-INICIAL SECTION.
005510     IF WKS-CC-FRAGMENTOS < 3
005520        IF WKS-CC-FRAGMENTOS > 0
005530           STRING " · " DELIMITED BY SIZE
005540                  INTO WKS-CC-RAZON WITH POINTER WKS-CC-PTR
005550        END-IF
005560        STRING "초보자에게 부담이 낮은 구조" DELIMITED BY SIZE
005570               INTO WKS-CC-RAZON WITH POINTER WKS-CC-PTR
005580        ADD 1 TO WKS-CC-FRAGMENTOS
005590     END-IF.
005600 225-AGREGA-RAZON-INICIAL-E. EXIT.
005610
005620 225-AGREGA-RAZON-VIAJE SECTION.
005630     IF WKS-CC-FRAGMENTOS < 3
005640        IF WKS-CC-FRAGMENTOS > 0
005650           STRING " · " DELIMITED BY SIZE
005660                  INTO WKS-CC-RAZON WITH POINTER WKS-CC-PTR
005670        END-IF
005680        STRING "해외 사용 성향과 맞는 외화 혜택"
005690               DELIMITED BY SIZE
005700               INTO WKS-CC-RAZON WITH POINTER WKS-CC-PTR
005710        ADD 1 TO WKS-CC-FRAGMENTOS
005720     END-IF.
005730 225-AGREGA-RAZON-VIAJE-E. EXIT.
005740
005750 225-AGREGA-RAZON-GLOBAL SECTION.
005760     IF WKS-CC-FRAGMENTOS < 3
005770        IF WKS-CC-FRAGMENTOS > 0
005780           STRING " · " DELIMITED BY SIZE
005790                  INTO WKS-CC-RAZON WITH POINTER WKS-CC-PTR
005800        END-IF
005810        STRING "해외 결제 빈도가 높아 효율적"
005820               DELIMITED BY SIZE
005830               INTO WKS-CC-RAZON WITH POINTER WKS-CC-PTR
005840        ADD 1 TO WKS-CC-FRAGMENTOS
005850     END-IF.
005860 225-AGREGA-RAZON-GLOBAL-E. EXIT.
005870
005880 225-AGREGA-RAZON-JOVEN SECTION.
005890     IF WKS-CC-FRAGMENTOS < 3
005900        IF WKS-CC-FRAGMENTOS > 0
005910           STRING " · " DELIMITED BY SIZE
005920                  INTO WKS-CC-RAZON WITH POINTER WKS-CC-PTR
005930        END-IF
005940        STRING "연령 우대 구간에 해당" DELIMITED BY SIZE
005950               INTO WKS-CC-RAZON WITH POINTER WKS-CC-PTR
005960        ADD 1 TO WKS-CC-FRAGMENTOS
005970     END-IF.
005980 225-AGREGA-RAZON-JOVEN-E. EXIT.
005990
006000 225-AGREGA-RAZON-DIARIO SECTION.
006010     IF WKS-CC-FRAGMENTOS < 3
006020        IF WKS-CC-FRAGMENTOS > 0
006030           STRING " · " DELIMITED BY SIZE
006040                  INTO WKS-CC-RAZON WITH POINTER WKS-CC-PTR
006050        END-IF
006060        STRING "생활비 지출 패턴과 적합" DELIMITED BY SIZE
006070               INTO WKS-CC-RAZON WITH POINTER WKS-CC-PTR
006080        ADD 1 TO WKS-CC-FRAGMENTOS
006090     END-IF.
006100 225-AGREGA-RAZON-DIARIO-E. EXIT.
006110******************************************************************
006120*      B U S C A   E T I Q U E T A   E N   C U E N T A            *
006130******************************************************************
006140 240-BUSCA-ETIQUETA-CUENTA SECTION.
006150     MOVE 0 TO WKS-ETQ-ENCONTRADA
006160     MOVE WKS-ETQ-BUSCADA TO WKS-ETQ-NORM-BUSCADA
006170     INSPECT WKS-ETQ-NORM-BUSCADA CONVERTING
006180         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
006190         "abcdefghijklmnopqrstuvwxyz"
006200     IF BPAC-TOTAL-ETIQUETAS > 0
006210        PERFORM 241-COMPARA-ETIQUETA-CUENTA
006220                VARYING WKS-ETQ-I FROM 1 BY 1
006230                UNTIL WKS-ETQ-I > BPAC-TOTAL-ETIQUETAS
006240                   OR ETQ-SI-ENCONTRADA
006250     END-IF.
006260 240-BUSCA-ETIQUETA-CUENTA-E. EXIT.
006270
006280 241-COMPARA-ETIQUETA-CUENTA SECTION.
006290     MOVE BPAC-TABLA-ETIQUETAS (WKS-ETQ-I) TO WKS-ETQ-NORM-TABLA
006300     INSPECT WKS-ETQ-NORM-TABLA CONVERTING
006310         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
006320         "abcdefghijklmnopqrstuvwxyz"
006330     IF WKS-ETQ-NORM-TABLA = WKS-ETQ-NORM-BUSCADA
006340        MOVE 1 TO WKS-ETQ-ENCONTRADA
006350     END-IF.
006360 241-COMPARA-ETIQUETA-CUENTA-E. EXIT.
006370******************************************************************
006380*       I N S E R T A   C A N D I D A T O   E N   T O P - 3       *
006390******************************************************************
006400 230-INSERTA-TOP3-CUENTA SECTION.
006410     MOVE 0 TO WKS-T3C-POS
006420     IF NOT T3C-OCUPADO (1)
006430        MOVE 1 TO WKS-T3C-POS
006440     ELSE
006450        IF WKS-CC-PUNTAJE > WKS-T3C-PUNTAJE (1)
006460           MOVE 1 TO WKS-T3C-POS
006470        ELSE
006480           IF NOT T3C-OCUPADO (2)
006490              MOVE 2 TO WKS-T3C-POS
006500           ELSE
006510              IF WKS-CC-PUNTAJE > WKS-T3C-PUNTAJE (2)
006520                 MOVE 2 TO WKS-T3C-POS
006530              ELSE
006540                 IF NOT T3C-OCUPADO (3)
006550                    MOVE 3 TO WKS-T3C-POS
006560                 ELSE
006570                    IF WKS-CC-PUNTAJE > WKS-T3C-PUNTAJE (3)
006580                       MOVE 3 TO WKS-T3C-POS
006590                    END-IF
006600                 END-IF
006610              END-IF
006620           END-IF
006630        END-IF
006640     END-IF
006650     IF WKS-T3C-POS = 1
006660        MOVE WKS-T3C-FILA (2) TO WKS-T3C-FILA (3)
006670        MOVE WKS-T3C-FILA (1) TO WKS-T3C-FILA (2)
006680     END-IF
006690     IF WKS-T3C-POS = 2
006700        MOVE WKS-T3C-FILA (2) TO WKS-T3C-FILA (3)
006710     END-IF
006720     IF WKS-T3C-POS > 0
006730        MOVE 1               TO WKS-T3C-OCUPADO (WKS-T3C-POS)
006740        MOVE WKS-CC-LLAVE     TO WKS-T3C-LLAVE     (WKS-T3C-POS)
006750        MOVE WKS-CC-PROVEEDOR TO WKS-T3C-PROVEEDOR (WKS-T3C-POS)
006760        MOVE WKS-CC-NOMBRE    TO WKS-T3C-NOMBRE    (WKS-T3C-POS)
006770        MOVE WKS-CC-TIPO      TO WKS-T3C-TIPO      (WKS-T3C-POS)
006780        MOVE WKS-CC-RESUMEN   TO WKS-T3C-RESUMEN   (WKS-T3C-POS)
006790        MOVE WKS-CC-URL       TO WKS-T3C-URL       (WKS-T3C-POS)
006800        MOVE WKS-CC-PUNTAJE   TO WKS-T3C-PUNTAJE   (WKS-T3C-POS)
006810        MOVE WKS-CC-RAZON     TO WKS-T3C-RAZON     (WKS-T3C-POS)
006820        MOVE WKS-CC-META      TO WKS-T3C-META      (WKS-T3C-POS)
006830     END-IF.
006840 230-INSERTA-TOP3-CUENTA-E. EXIT.
006850******************************************************************
006860*      A R M A D O   D E   C A N D I D A T O S  -  T A R J E T A  *
006870******************************************************************
006880 300-ARMA-CANDIDATOS-TARJETA SECTION.
006890     PERFORM 310-LEE-TARJETA
006900     PERFORM 305-PROCESA-TARJETA UNTIL FIN-CTATARJ.
006910 300-ARMA-CANDIDATOS-TARJETA-E. EXIT.
006920
006930 305-PROCESA-TARJETA SECTION.
006940     IF BPCD-TARJETA-ACTIVA
006950        MOVE "stat-only" TO WKS-ETQ-BUSCADA
006960        MOVE BPCD-TOTAL-ETIQUETAS TO WKS-ETQ-I
006970        PERFORM 345-BUSCA-ETIQUETA-TARJETA-GEN
006980        IF NOT ETQ-SI-ENCONTRADA
006990           PERFORM 320-PUNTUA-TARJETA
007000           PERFORM 330-INSERTA-TOP3-TARJETA
007010        END-IF
007020     END-IF
007030     PERFORM 310-LEE-TARJETA.
007040 305-PROCESA-TARJETA-E. EXIT.
007050
007060 310-LEE-TARJETA SECTION.
007070     READ CTATARJ
007080        AT END
007090           MOVE 1 TO WKS-FIN-CTATARJ
007100     END-READ.
007110 310-LEE-TARJETA-E. EXIT.
007120******************************************************************
007130*      P U N T U A - T A R J E T A  ( B A S E  =  45 )           *
007140******************************************************************
007150 320-PUNTUA-TARJETA SECTION.
007160     MOVE BPCD-LLAVE-PRODUCTO    TO WKS-CT-LLAVE
007170     MOVE BPCD-NOMBRE-PROVEEDOR  TO WKS-CT-PROVEEDOR
007180     MOVE BPCD-NOMBRE-PRODUCTO   TO WKS-CT-NOMBRE
007190     MOVE BPCD-TEXTO-CUOTA-ANUAL TO WKS-CT-CUOTA-TEXTO
007200     MOVE BPCD-RESUMEN           TO WKS-CT-RESUMEN
007210     MOVE BPCD-URL-OFICIAL       TO WKS-CT-URL
007220     MOVE 45 TO WKS-CT-PUNTAJE
007230     MOVE SPACES TO WKS-CT-RAZON
007240     MOVE 1 TO WKS-CT-PTR
007250     MOVE 0 TO WKS-CT-FRAGMENTOS
007260     MOVE 0 TO WKS-TAR-BANDERAS-R
007270     MOVE 0 TO WKS-TAR-CATEG-HIT
007280*--> REGLA 1: CATEGORIAS DE GASTO EN COMUN CON EL CLIENTE
007290     PERFORM 350-CUENTA-CATEGORIAS-COMUNES
007300     IF WKS-TAR-CATEG-HIT > 0
007310        COMPUTE WKS-CT-PUNTAJE = WKS-CT-PUNTAJE
007320                                + (WKS-TAR-CATEG-HIT * 9)
007330        MOVE 1 TO WKS-TAR-BAN-CATEG
007340     END-IF
007350*--> REGLA 2: PRIORIDAD CASHBACK + ETIQUETA CASHBACK
007360     IF WKS-PRIORIDAD-NORM = "cashback"
007370        MOVE "cashback" TO WKS-ETQ-BUSCADA
007380        PERFORM 340-BUSCA-ETIQUETA-TARJETA
007390        IF ETQ-SI-ENCONTRADA
007400           ADD 24 TO WKS-CT-PUNTAJE
007410           MOVE 1 TO WKS-TAR-BAN-CASHBACK
007420        END-IF
007430     END-IF
007440*--> REGLA 3: PRIORIDAD VIAJE + ETIQUETA TRAVEL
007450     IF WKS-PRIORIDAD-NORM = "travel"
007460        MOVE "travel" TO WKS-ETQ-BUSCADA
007470        PERFORM 340-BUSCA-ETIQUETA-TARJETA
007480        IF ETQ-SI-ENCONTRADA
007490           ADD 22 TO WKS-CT-PUNTAJE
007500           MOVE 1 TO WKS-TAR-BAN-VIAJE
007510        END-IF
007520     END-IF
007530*--> REGLA 4: PRIORIDAD INICIAL + ETIQUETA STARTER
007540     IF WKS-PRIORIDAD-NORM = "starter"
007550        MOVE "starter" TO WKS-ETQ-BUSCADA
007560        PERFORM 340-BUSCA-ETIQUETA-TARJETA
007570        IF ETQ-SI-ENCONTRADA
007580           ADD 24 TO WKS-CT-PUNTAJE
007590           MOVE 1 TO WKS-TAR-BAN-INICIAL
007600        END-IF
007610     END-IF
007620*--> REGLA 5: VIAJERO FRECUENTE + ETIQUETA TRAVEL
007630     IF WKS-VIAJE-NORM = "often"
007640        MOVE "travel" TO WKS-ETQ-BUSCADA
007650        PERFORM 340-BUSCA-ETIQUETA-TARJETA
007660        IF ETQ-SI-ENCONTRADA
007670           ADD 28 TO WKS-CT-PUNTAJE
007680           MOVE 1 TO WKS-TAR-BAN-FRECUENTE
007690        END-IF
007700     END-IF
007710*--> REGLA 6: GASTO DIARIO + ETIQUETA DAILY
007720     IF BPCU-GASTO-MENSUAL >= 80
007730        MOVE "daily" TO WKS-ETQ-BUSCADA
007740        PERFORM 340-BUSCA-ETIQUETA-TARJETA
007750        IF ETQ-SI-ENCONTRADA
007760           ADD 10 TO WKS-CT-PUNTAJE
007770           MOVE 1 TO WKS-TAR-BAN-DIARIO
007780        END-IF
007790     END-IF
007800     IF WKS-CT-PUNTAJE < 0
007810        MOVE 0 TO WKS-CT-PUNTAJE
007820     END-IF
007830*--> ARMA TEXTO DE RAZON - PRIMEROS 3 MOTIVOS, EN ORDEN
007840     IF WKS-TAR-BAN-CATEG = 1
007850        PERFORM 325-AGREGA-RAZON-CATEG
007860     END-IF
007870     IF WKS-TAR-BAN-CASHBACK = 1
007880        PERFORM 325-AGREGA-RAZON-CASHBACK
007890     END-IF
007900     IF WKS-TAR-BAN-VIAJE = 1
007910        PERFORM 325-AGREGA-RAZON-VIAJE
007920     END-IF
007930     IF WKS-TAR-BAN-INICIAL = 1
007940        PERFORM 325-AGREGA-RAZON-INICIAL
007950     END-IF
007960     IF WKS-TAR-BAN-FRECUENTE = 1
007970        PERFORM 325-AGREGA-RAZON-FRECUENTE
007980     END-IF
007990     IF WKS-TAR-BAN-DIARIO = 1
008000        PERFORM 325-AGREGA-RAZON-DIARIO
008010     END-IF
008020     IF WKS-CT-FRAGMENTOS = 0
008030        STRING "기본 조건 기반 추천" DELIMITED BY SIZE
008040               INTO WKS-CT-RAZON WITH POINTER WKS-CT-PTR
008050     END-IF.
008060 320-PUNTUA-TARJETA-E. EXIT.
008070
008080 325-AGREGA-RAZON-CATEG SECTION.
008090     IF WKS-CT-FRAGMENTOS < 3
008100        IF WKS-CT-FRAGMENTOS > 0
008110           STRING " · " DELIMITED BY SIZE
008120                  INTO WKS-CT-RAZON WITH POINTER WKS-CT-PTR
008130        END-IF
008140        MOVE WKS-TAR-CATEG-HIT TO WKS-NUM-EDIT-1
008150        STRING "소비 카테고리 " DELIMITED BY SIZE
008160               WKS-NUM-EDIT-1  DELIMITED BY SIZE
008170               "개 일치"        DELIMITED BY SIZE
008180               INTO WKS-CT-RAZON WITH POINTER WKS-CT-PTR
008190        ADD 1 TO WKS-CT-FRAGMENTOS
008200     END-IF.
008210 325-AGREGA-RAZON-CATEG-E. EXIT.
008220
008230 325-AGREGA-RAZON-CASHBACK SECTION.
008240     IF WKS-CT-FRAGMENTOS < 3
008250        IF WKS-CT-FRAGMENTOS > 0
008260           STRING " · " DELIMITED BY SIZE
008270                  INTO WKS-CT-RAZON WITH POINTER WKS-CT-PTR
008280        END-IF
008290        STRING "캐시백 우선순위와 적합" DELIMITED BY SIZE
008300               INTO WKS-CT-RAZON WITH POINTER WKS-CT-PTR
008310        ADD 1 TO WKS-CT-FRAGMENTOS
008320     END-IF.
008330 325-AGREGA-RAZON-CASHBACK-E. EXIT.
008340
008350 325-AGREGA-RAZON-VIAJE SECTION.
008360     IF WKS-CT-FRAGMENTOS < 3
008370        IF WKS-CT-FRAGMENTOS > 0
008380           STRING " · " DELIMITED BY SIZE
008390                  INTO WKS-CT-RAZON WITH POINTER WKS-CT-PTR
008400        END-IF
008410        STRING "여행/해외결제 우선순위 반영" DELIMITED BY SIZE
008420               INTO WKS-CT-RAZON WITH POINTER WKS-CT-PTR
008430        ADD 1 TO WKS-CT-FRAGMENTOS
008440     END-IF.
008450 325-AGREGA-RAZON-VIAJE-E. EXIT.
008460
008470 325-AGREGA-RAZON-INICIAL SECTION.
008480     IF WKS-CT-FRAGMENTOS < 3
008490        IF WKS-CT-FRAGMENTOS > 0
008500           STRING " · " DELIMITED BY SIZE
008510                  INTO WKS-CT-RAZON WITH POINTER WKS-CT-PTR
008520        END-IF
008530        STRING "연회비 부담 최소화 선호와 일치"
008540               DELIMITED BY SIZE
008550               INTO WKS-CT-RAZON WITH POINTER WKS-CT-PTR
008560        ADD 1 TO WKS-CT-FRAGMENTOS
008570     END-IF.
008580 325-AGREGA-RAZON-INICIAL-E. EXIT.
008590
008600 325-AGREGA-RAZON-FRECUENTE SECTION.
008610     IF WKS-CT-FRAGMENTOS < 3
008620        IF WKS-CT-FRAGMENTOS > 0
008630           STRING " · " DELIMITED BY SIZE
008640                  INTO WKS-CT-RAZON WITH POINTER WKS-CT-PTR
008650        END-IF
008660        STRING "해외 결제 빈도에 유리" DELIMITED BY SIZE
008670               INTO WKS-CT-RAZON WITH POINTER WKS-CT-PTR
008680        ADD 1 TO WKS-CT-FRAGMENTOS
008690     END-IF.
008700 325-AGREGA-RAZON-FRECUENTE-E. EXIT.
008710
008720 325-AGREGA-RAZON-DIARIO SECTION.
008730     IF WKS-CT-FRAGMENTOS < 3
008740        IF WKS-CT-FRAGMENTOS > 0
008750           STRING " · " DELIMITED BY SIZE
008760                  INTO WKS-CT-RAZON WITH POINTER WKS-CT-PTR
008770        END-IF
008780        STRING "전월 실적 달성 가능성이 높음"
008790               DELIMITED BY SIZE
008800               INTO WKS-CT-RAZON WITH POINTER WKS-CT-PTR
008810        ADD 1 TO WKS-CT-FRAGMENTOS
008820     END-IF.
008830 325-AGREGA-RAZON-DIARIO-E. EXIT.
008840******************************************************************
008850*      B U S C A   E T I Q U E T A   E N   T A R J E T A          *
008860******************************************************************
008870 340-BUSCA-ETIQUETA-TARJETA SECTION.
008880     MOVE BPCD-TOTAL-ETIQUETAS TO WKS-ETQ-I
008890     PERFORM 345-BUSCA-ETIQUETA-TARJETA-GEN.
008900 340-BUSCA-ETIQUETA-TARJETA-E. EXIT.
008910
008920 345-BUSCA-ETIQUETA-TARJETA-GEN SECTION.
008930     MOVE 0 TO WKS-ETQ-ENCONTRADA
008940     MOVE WKS-ETQ-BUSCADA TO WKS-ETQ-NORM-BUSCADA
008950     INSPECT WKS-ETQ-NORM-BUSCADA CONVERTING
008960         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
008970         "abcdefghijklmnopqrstuvwxyz"
008980     IF BPCD-TOTAL-ETIQUETAS > 0
008990        PERFORM 346-COMPARA-ETIQUETA-TARJETA
009000                VARYING WKS-ETQ-I FROM 1 BY 1
009010                UNTIL WKS-ETQ-I > BPCD-TOTAL-ETIQUETAS
009020                   OR ETQ-SI-ENCONTRADA
009030     END-IF.
009040 345-BUSCA-ETIQUETA-TARJETA-GEN-E. EXIT.
009050
009060 346-COMPARA-ETIQUETA-TARJETA SECTION.
009070     MOVE BPCD-TABLA-ETIQUETAS (WKS-ETQ-I) TO WKS-ETQ-NORM-TABLA
009080     INSPECT WKS-ETQ-NORM-TABLA CONVERTING
009090         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
009100         "abcdefghijklmnopqrstuvwxyz"
009110     IF WKS-ETQ-NORM-TABLA = WKS-ETQ-NORM-BUSCADA
009120        MOVE 1 TO WKS-ETQ-ENCONTRADA
009130     END-IF.
009140 346-COMPARA-ETIQUETA-TARJETA-E. EXIT.
009150******************************************************************
009160*   C U E N T A   C A T E G O R I A S   E N   C O M U N           *
009170******************************************************************
009180 350-CUENTA-CATEGORIAS-COMUNES SECTION.
009190     MOVE 0 TO WKS-TAR-CATEG-HIT
009200     IF BPCD-TOTAL-CATEGORIAS > 0
009210        PERFORM 351-REVISA-UNA-CATEGORIA
009220                VARYING WKS-CAT-J FROM 1 BY 1
009230                UNTIL WKS-CAT-J > BPCD-TOTAL-CATEGORIAS
009240     END-IF.
009250 350-CUENTA-CATEGORIAS-COMUNES-E. EXIT.
009260
009270 351-REVISA-UNA-CATEGORIA SECTION.
009280     MOVE BPCD-TABLA-CATEGORIAS (WKS-CAT-J) TO WKS-CAT-BUSCADA
009290     PERFORM 352-BUSCA-CATEGORIA-CLIENTE
009300     IF CAT-SI-ENCONTRADA
009310        ADD 1 TO WKS-TAR-CATEG-HIT
009320     END-IF.
009330 351-REVISA-UNA-CATEGORIA-E. EXIT.
009340
009350 352-BUSCA-CATEGORIA-CLIENTE SECTION.
009360     MOVE 0 TO WKS-CAT-ENCONTRADA
009370     MOVE WKS-CAT-BUSCADA TO WKS-CAT-NORM-BUSCADA
009380     INSPECT WKS-CAT-NORM-BUSCADA CONVERTING
009390         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
009400         "abcdefghijklmnopqrstuvwxyz"
009410     IF BPCU-TOTAL-CATEGORIAS > 0
009420        PERFORM 353-COMPARA-CATEGORIA-CLIENTE
009430                VARYING WKS-CAT-I FROM 1 BY 1
009440                UNTIL WKS-CAT-I > BPCU-TOTAL-CATEGORIAS
009450                   OR CAT-SI-ENCONTRADA
009460     END-IF.
009470 352-BUSCA-CATEGORIA-CLIENTE-E. EXIT.
009480
009490 353-COMPARA-CATEGORIA-CLIENTE SECTION.
009500     MOVE BPCU-TABLA-CATEGORIAS (WKS-CAT-I) TO WKS-CAT-NORM-TABLA
009510     INSPECT WKS-CAT-NORM-TABLA CONVERTING
009520         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
009530         "abcdefghijklmnopqrstuvwxyz"
009540     IF WKS-CAT-NORM-TABLA = WKS-CAT-NORM-BUSCADA
009550        MOVE 1 TO WKS-CAT-ENCONTRADA
009560     END-IF.
009570 353-COMPARA-CATEGORIA-CLIENTE-E. EXIT.
009580******************************************************************
009590*   I N S E R T A   T A R J E T A   E N   T O P - 3               *
009600******************************************************************
009610 330-INSERTA-TOP3-TARJETA SECTION.
009620     MOVE 0 TO WKS-T3T-POS
009630     IF NOT T3T-OCUPADO (1)
009640        MOVE 1 TO WKS-T3T-POS
009650     ELSE
009660        IF WKS-CT-PUNTAJE > WKS-T3T-PUNTAJE (1)
009670           MOVE 1 TO WKS-T3T-POS
009680        ELSE
009690           IF NOT T3T-OCUPADO (2)
009700              MOVE 2 TO WKS-T3T-POS
009710           ELSE
009720              IF WKS-CT-PUNTAJE > WKS-T3T-PUNTAJE (2)
009730                 MOVE 2 TO WKS-T3T-POS
009740              ELSE
009750                 IF NOT T3T-OCUPADO (3)
009760                    MOVE 3 TO WKS-T3T-POS
009770                 ELSE
009780                    IF WKS-CT-PUNTAJE > WKS-T3T-PUNTAJE (3)
009790                       MOVE 3 TO WKS-T3T-POS
009800                    END-IF
009810                 END-IF
009820              END-IF
009830           END-IF
009840        END-IF
009850     END-IF
009860     IF WKS-T3T-POS = 1
009870        MOVE WKS-T3T-FILA (2) TO WKS-T3T-FILA (3)
009880        MOVE WKS-T3T-FILA (1) TO WKS-T3T-FILA (2)
009890     END-IF
009900     IF WKS-T3T-POS = 2
009910        MOVE WKS-T3T-FILA (2) TO WKS-T3T-FILA (3)
009920     END-IF
009930     IF WKS-T3T-POS > 0
009940        MOVE 1                  TO WKS-T3T-OCUPADO   (WKS-T3T-POS)
009950        MOVE WKS-CT-LLAVE        TO WKS-T3T-LLAVE      (WKS-T3T-POS)
009960        MOVE WKS-CT-PROVEEDOR    TO WKS-T3T-PROVEEDOR  (WKS-T3T-POS)
009970        MOVE WKS-CT-NOMBRE       TO WKS-T3T-NOMBRE     (WKS-T3T-POS)
009980        MOVE WKS-CT-CUOTA-TEXTO  TO WKS-T3T-CUOTA-TEXTO(WKS-T3T-POS)
009990        MOVE WKS-CT-RESUMEN      TO WKS-T3T-RESUMEN    (WKS-T3T-POS)
010000        MOVE WKS-CT-URL          TO WKS-T3T-URL        (WKS-T3T-POS)
010010        MOVE WKS-CT-PUNTAJE      TO WKS-T3T-PUNTAJE    (WKS-T3T-POS)
010020        MOVE WKS-CT-RAZON        TO WKS-T3T-RAZON      (WKS-T3T-POS)
010030     END-IF.
010040 330-INSERTA-TOP3-TARJETA-E. EXIT.
010050******************************************************************
010060*            U T I L I D A D   N E T A   M E N S U A L            *
010070******************************************************************
010080 400-CALCULA-UTILIDAD-NETA SECTION.
010090     MOVE 0 TO WKS-SUMA-PUNTAJES
010100     PERFORM 410-SUMA-CUENTA VARYING WKS-I FROM 1 BY 1
010110             UNTIL WKS-I > 3
010120     PERFORM 420-SUMA-TARJETA VARYING WKS-I FROM 1 BY 1
010130             UNTIL WKS-I > 3
010140     COMPUTE WKS-UTILIDAD-NETA = WKS-SUMA-PUNTAJES * 120.
010150 400-CALCULA-UTILIDAD-NETA-E. EXIT.
010160
010170 410-SUMA-CUENTA SECTION.
010180     IF WKS-T3C-OCUPADO (WKS-I) = 1
010190        ADD WKS-T3C-PUNTAJE (WKS-I) TO WKS-SUMA-PUNTAJES
010200     END-IF.
010210 410-SUMA-CUENTA-E. EXIT.
010220
010230 420-SUMA-TARJETA SECTION.
010240     IF WKS-T3T-OCUPADO (WKS-I) = 1
010250        ADD WKS-T3T-PUNTAJE (WKS-I) TO WKS-SUMA-PUNTAJES
010260     END-IF.
010270 420-SUMA-TARJETA-E. EXIT.
010280******************************************************************
010290*                E S C R I B E   C O R R I D A                   *
010300******************************************************************
010310 500-ESCRIBE-CORRIDA SECTION.
010320     PERFORM 505-ARMA-RUN-ID
010330     PERFORM 506-ARMA-TIMESTAMP
010340     MOVE WKS-RUN-ID       TO BPRN-ID-CORRIDA
010350     MOVE WKS-PRIORIDAD-NORM TO BPRN-PRIORIDAD
010360     MOVE WKS-UTILIDAD-NETA TO BPRN-UTILIDAD-NETA-MENSUAL
010370     MOVE WKS-TIMESTAMP-26  TO BPRN-FECHA-CREACION
010380     WRITE BPRN-CORRIDA
010390     IF FS-CORRIDA NOT = 0
010400        DISPLAY "ERROR AL GRABAR CORRIDA, STATUS: " FS-CORRIDA
010410     END-IF.
010420 500-ESCRIBE-CORRIDA-E. EXIT.
010430
010440 505-ARMA-RUN-ID SECTION.
010450     MOVE SPACES TO WKS-RUN-ID
010460     STRING "BNPRC101-"       DELIMITED BY SIZE
010470            WKS-FECHA-SISTEMA DELIMITED BY SIZE
010480            "-"               DELIMITED BY SIZE
010490            WKS-HORA-SISTEMA  DELIMITED BY SIZE
010500            "-"               DELIMITED BY SIZE
010510            WKS-CORRELATIVO   DELIMITED BY SIZE
010520            INTO WKS-RUN-ID.
010530 505-ARMA-RUN-ID-E. EXIT.
010540
010550 506-ARMA-TIMESTAMP SECTION.
010560     MOVE SPACES TO WKS-TIMESTAMP-26
010570     STRING WKS-FS-ANIO DELIMITED BY SIZE
010580            "-"         DELIMITED BY SIZE
010590            WKS-FS-MES  DELIMITED BY SIZE
010600            "-"         DELIMITED BY SIZE
010610            WKS-FS-DIA  DELIMITED BY SIZE
010620            "T"         DELIMITED BY SIZE
010630            WKS-HS-HORA DELIMITED BY SIZE
010640            ":"         DELIMITED BY SIZE
010650            WKS-HS-MIN  DELIMITED BY SIZE
010660            ":"         DELIMITED BY SIZE
010670            WKS-HS-SEG  DELIMITED BY SIZE
010680            INTO WKS-TIMESTAMP-26.
010690 506-ARMA-TIMESTAMP-E. EXIT.
010700******************************************************************
010710*               E S C R I B E   R E N G L O N E S                *
010720******************************************************************
010730 600-ESCRIBE-RENGLONES SECTION.
010740     PERFORM 610-ESCRIBE-RENGLON-CUENTA
010750             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 3
010760     PERFORM 620-ESCRIBE-RENGLON-TARJETA
010770             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 3.
010780 600-ESCRIBE-RENGLONES-E. EXIT.
010790
010800 610-ESCRIBE-RENGLON-CUENTA SECTION.
010810     IF WKS-T3C-OCUPADO (WKS-I) = 1
010820        MOVE WKS-RUN-ID                TO BPIT-ID-CORRIDA
010830        MOVE WKS-I                     TO BPIT-RANKING
010840        MOVE "ACCOUNT"                 TO BPIT-TIPO-PRODUCTO
010850        MOVE WKS-T3C-LLAVE (WKS-I)     TO BPIT-ID-PRODUCTO
010860        MOVE WKS-T3C-PROVEEDOR (WKS-I) TO BPIT-NOMBRE-PROVEEDOR
010870        MOVE WKS-T3C-NOMBRE (WKS-I)    TO BPIT-NOMBRE-PRODUCTO
010880        MOVE WKS-T3C-RESUMEN (WKS-I)   TO BPIT-RESUMEN
010890        MOVE WKS-T3C-META (WKS-I)      TO BPIT-META
010900        MOVE WKS-T3C-PUNTAJE (WKS-I)   TO BPIT-PUNTAJE
010910        MOVE WKS-T3C-RAZON (WKS-I)     TO BPIT-TEXTO-RAZON
010920        MOVE WKS-T3C-URL (WKS-I)       TO BPIT-URL-OFICIAL
010930        WRITE BPIT-RENGLON
010940        IF FS-RENGLON NOT = 0
010950           DISPLAY "ERROR AL GRABAR RENGLON CUENTA: " FS-RENGLON
010960        END-IF
010970     END-IF.
010980 610-ESCRIBE-RENGLON-CUENTA-E. EXIT.
010990
011000 620-ESCRIBE-RENGLON-TARJETA SECTION.
011010     IF WKS-T3T-OCUPADO (WKS-I) = 1
011020        MOVE WKS-RUN-ID                    TO BPIT-ID-CORRIDA
011030        MOVE WKS-I                         TO BPIT-RANKING
011040        MOVE "CARD"                        TO BPIT-TIPO-PRODUCTO
011050        MOVE WKS-T3T-LLAVE (WKS-I)         TO BPIT-ID-PRODUCTO
011060        MOVE WKS-T3T-PROVEEDOR (WKS-I)     TO BPIT-NOMBRE-PROVEEDOR
011070        MOVE WKS-T3T-NOMBRE (WKS-I)        TO BPIT-NOMBRE-PRODUCTO
011080        MOVE WKS-T3T-RESUMEN (WKS-I)       TO BPIT-RESUMEN
011090        MOVE WKS-T3T-CUOTA-TEXTO (WKS-I)   TO BPIT-META
011100        MOVE WKS-T3T-PUNTAJE (WKS-I)       TO BPIT-PUNTAJE
011110        MOVE WKS-T3T-RAZON (WKS-I)         TO BPIT-TEXTO-RAZON
011120        MOVE WKS-T3T-URL (WKS-I)           TO BPIT-URL-OFICIAL
011130        WRITE BPIT-RENGLON
011140        IF FS-RENGLON NOT = 0
011150           DISPLAY "ERROR AL GRABAR RENGLON TARJETA: " FS-RENGLON
011160        END-IF
011170     END-IF.
011180 620-ESCRIBE-RENGLON-TARJETA-E. EXIT.
011190******************************************************************
011200*              C O N S T R U Y E   P A Q U E T E S               *
011210******************************************************************
011220 700-CONSTRUYE-PAQUETES SECTION.
011230     MOVE 0 TO WKS-PAQ-TOTAL
011240     MOVE 0 TO WKS-PAQ-USADOS-TOTAL
011250*--> PAQUETE 1: PRIMARIA (CUENTA 1 + TARJETA 1)
011260     IF WKS-PAQ-TOTAL < 3
011270        MOVE 1 TO WKS-PAQ-A
011280        MOVE 1 TO WKS-PAQ-T
011290        PERFORM 720-AGREGA-PAQUETE-SI-NUEVO
011300     END-IF
011310*--> PAQUETE 2: AHORRO + VIDA DIARIA (CUENTA 2 + TARJETA 1)
011320     IF WKS-PAQ-TOTAL < 3
011330        IF WKS-T3C-OCUPADO (2) = 1
011340           MOVE 2 TO WKS-PAQ-A
011350           MOVE 1 TO WKS-PAQ-T
011360           PERFORM 720-AGREGA-PAQUETE-SI-NUEVO
011370        END-IF
011380     END-IF
011390*--> PAQUETE 3: SUBTARJETA DE RESPALDO (CUENTA 1 + TARJETA 2)
011400     IF WKS-PAQ-TOTAL < 3
011410        IF WKS-T3T-OCUPADO (2) = 1
011420           MOVE 1 TO WKS-PAQ-A
011430           MOVE 2 TO WKS-PAQ-T
011440           PERFORM 720-AGREGA-PAQUETE-SI-NUEVO
011450        END-IF
011460     END-IF
011470*--> PAQUETES BALANCEADOS - RECORRIDO ANIDADO HASTA COMPLETAR 3
011480     IF WKS-PAQ-TOTAL < 3
011490        PERFORM 725-PROBAR-PAR-BALANCEADO
011500                VARYING WKS-PAQ-A FROM 1 BY 1 UNTIL WKS-PAQ-A > 3
011510                AFTER WKS-PAQ-T FROM 1 BY 1 UNTIL WKS-PAQ-T > 3
011520     END-IF.
011530 700-CONSTRUYE-PAQUETES-E. EXIT.
011540
011550 725-PROBAR-PAR-BALANCEADO SECTION.
011560     IF WKS-PAQ-TOTAL < 3
011570        IF WKS-T3C-OCUPADO (WKS-PAQ-A) = 1
011580           IF WKS-T3T-OCUPADO (WKS-PAQ-T) = 1
011590              PERFORM 720-AGREGA-PAQUETE-SI-NUEVO
011600           END-IF
011610        END-IF
011620     END-IF.
011630 725-PROBAR-PAR-BALANCEADO-E. EXIT.
011640
011650 720-AGREGA-PAQUETE-SI-NUEVO SECTION.
011660     PERFORM 730-VERIFICA-PAR-USADO
011670     IF NOT PAQ-YA-FUE-USADO
011680        IF WKS-PAQ-TOTAL < 3
011690           ADD 1 TO WKS-PAQ-TOTAL
011700           ADD 1 TO WKS-PAQ-USADOS-TOTAL
011710           MOVE WKS-PAQ-A TO WKS-PAQ-USADO-CTA (WKS-PAQ-USADOS-TOTAL)
011720           MOVE WKS-PAQ-T TO WKS-PAQ-USADO-TAR (WKS-PAQ-USADOS-TOTAL)
011730           MOVE WKS-PAQ-TOTAL TO BPBN-RANKING-PAQUETE
011740                                  (WKS-PAQ-FILA (WKS-PAQ-TOTAL))
011750           PERFORM 740-ARMA-TITULO-PAQUETE
011760           MOVE WKS-T3C-LLAVE (WKS-PAQ-A) TO BPBN-ID-CUENTA
011770                                  (WKS-PAQ-FILA (WKS-PAQ-TOTAL))
011780           PERFORM 722-ARMA-ETIQUETA-CUENTA
011790           MOVE WKS-T3T-LLAVE (WKS-PAQ-T) TO BPBN-ID-TARJETA
011800                                  (WKS-PAQ-FILA (WKS-PAQ-TOTAL))
011810           PERFORM 723-ARMA-ETIQUETA-TARJETA
011820           PERFORM 710-CALCULA-SINERGIA
011830           MOVE WKS-SIN-BENEFICIO TO BPBN-BENEFICIO-EXTRA-MENS
011840                                  (WKS-PAQ-FILA (WKS-PAQ-TOTAL))
011850           MOVE WKS-SIN-RAZON     TO BPBN-TEXTO-RAZON
011860                                  (WKS-PAQ-FILA (WKS-PAQ-TOTAL))
011870        END-IF
011880     END-IF.
011890 720-AGREGA-PAQUETE-SI-NUEVO-E. EXIT.
011900
011910******************************************************************
011920*  20260810 (LCQ/SOL-01199) - PROVEEDOR Y NOMBRE SE RECORTAN DE  *
011930*  SU RELLENO DE ESPACIOS Y SE COPIAN COMPLETOS (ANTES SE USABA  *
011940*  DELIMITED BY SPACE, QUE CORTABA EL NOMBRE EN EL PRIMER ESPACIO*
011950*  INTERNO - UN PROVEEDOR O PRODUCTO CON NOMBRE COMPUESTO QUEDABA*
011960*  TRUNCADO EN LA ETIQUETA DEL PAQUETE).                         *
011970******************************************************************
011980 722-ARMA-ETIQUETA-CUENTA SECTION.
011990     MOVE SPACES TO BPBN-ETIQUETA-CUENTA (WKS-PAQ-FILA (WKS-PAQ-TOTAL))
012000     MOVE 1 TO WKS-PAQ-ETQ-PTR
012010     MOVE WKS-T3C-PROVEEDOR (WKS-PAQ-A) TO WKS-TRIM-CAMPO
012020     PERFORM 750-CALCULA-LONGITUD-RECORTADA
012030     STRING WKS-TRIM-CAMPO (1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
012040            INTO BPBN-ETIQUETA-CUENTA (WKS-PAQ-FILA (WKS-PAQ-TOTAL))
012050            WITH POINTER WKS-PAQ-ETQ-PTR
012060     STRING " · " DELIMITED BY SIZE
012070            INTO BPBN-ETIQUETA-CUENTA (WKS-PAQ-FILA (WKS-PAQ-TOTAL))
012080            WITH POINTER WKS-PAQ-ETQ-PTR
012090     MOVE WKS-T3C-NOMBRE (WKS-PAQ-A) TO WKS-TRIM-CAMPO
012100     PERFORM 750-CALCULA-LONGITUD-RECORTADA
012110     STRING WKS-TRIM-CAMPO (1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
012120            INTO BPBN-ETIQUETA-CUENTA (WKS-PAQ-FILA (WKS-PAQ-TOTAL))
012130            WITH POINTER WKS-PAQ-ETQ-PTR.
012140 722-ARMA-ETIQUETA-CUENTA-E. EXIT.
012150
012160 723-ARMA-ETIQUETA-TARJETA SECTION.
012170     MOVE SPACES TO BPBN-ETIQUETA-TARJETA (WKS-PAQ-FILA (WKS-PAQ-TOTAL))
012180     MOVE 1 TO WKS-PAQ-ETQ-PTR
012190     MOVE WKS-T3T-PROVEEDOR (WKS-PAQ-T) TO WKS-TRIM-CAMPO
012200     PERFORM 750-CALCULA-LONGITUD-RECORTADA
012210     STRING WKS-TRIM-CAMPO (1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
012220            INTO BPBN-ETIQUETA-TARJETA (WKS-PAQ-FILA (WKS-PAQ-TOTAL))
012230            WITH POINTER WKS-PAQ-ETQ-PTR
012240     STRING " · " DELIMITED BY SIZE
012250            INTO BPBN-ETIQUETA-TARJETA (WKS-PAQ-FILA (WKS-PAQ-TOTAL))
012260            WITH POINTER WKS-PAQ-ETQ-PTR
012270     MOVE WKS-T3T-NOMBRE (WKS-PAQ-T) TO WKS-TRIM-CAMPO
012280     PERFORM 750-CALCULA-LONGITUD-RECORTADA
012290     STRING WKS-TRIM-CAMPO (1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
012300            INTO BPBN-ETIQUETA-TARJETA (WKS-PAQ-FILA (WKS-PAQ-TOTAL))
012310            WITH POINTER WKS-PAQ-ETQ-PTR.
012320 723-ARMA-ETIQUETA-TARJETA-E. EXIT.
012330
012340 750-CALCULA-LONGITUD-RECORTADA SECTION.
012350     MOVE 280 TO WKS-TRIM-LONGITUD
012360     PERFORM 751-RETROCEDE-SI-ESPACIO
012370             VARYING WKS-TRIM-LONGITUD FROM 280 BY -1
012380             UNTIL WKS-TRIM-LONGITUD = 0
012390                OR WKS-TRIM-CAMPO (WKS-TRIM-LONGITUD:1) NOT = SPACE
012400     IF WKS-TRIM-LONGITUD = 0
012410        MOVE 1 TO WKS-TRIM-LONGITUD
012420     END-IF.
012430 750-CALCULA-LONGITUD-RECORTADA-E. EXIT.
012440
012450 751-RETROCEDE-SI-ESPACIO SECTION.
012460     CONTINUE.
012470 751-RETROCEDE-SI-ESPACIO-E. EXIT.
012480
012490 730-VERIFICA-PAR-USADO SECTION.
012500     MOVE 0 TO WKS-PAQ-YA-USADO
012510     IF WKS-PAQ-USADOS-TOTAL > 0
012520        PERFORM 731-COMPARA-PAR-USADO
012530                VARYING WKS-PAQ-K FROM 1 BY 1
012540                UNTIL WKS-PAQ-K > WKS-PAQ-USADOS-TOTAL
012550                   OR PAQ-YA-FUE-USADO
012560     END-IF.
012570 730-VERIFICA-PAR-USADO-E. EXIT.
012580
012590 731-COMPARA-PAR-USADO SECTION.
012600     IF WKS-PAQ-USADO-CTA (WKS-PAQ-K) = WKS-PAQ-A
012610        IF WKS-PAQ-USADO-TAR (WKS-PAQ-K) = WKS-PAQ-T
012620           MOVE 1 TO WKS-PAQ-YA-USADO
012630        END-IF
012640     END-IF.
012650 731-COMPARA-PAR-USADO-E. EXIT.
012660
012670 740-ARMA-TITULO-PAQUETE SECTION.
012680     EVALUATE WKS-PAQ-TOTAL
012690        WHEN 1
012700           MOVE "주거래 집중 패키지" TO BPBN-TITULO
012710                                  (WKS-PAQ-FILA (WKS-PAQ-TOTAL))
012720        WHEN 2
012730           MOVE "저축 + 생활 최적화 패키지" TO BPBN-TITULO
012740                                  (WKS-PAQ-FILA (WKS-PAQ-TOTAL))
012750        WHEN 3
012760           MOVE "실적 보완 서브카드 패키지" TO BPBN-TITULO
012770                                  (WKS-PAQ-FILA (WKS-PAQ-TOTAL))
012780        WHEN OTHER
012790           MOVE "균형형 패키지" TO BPBN-TITULO
012800                                  (WKS-PAQ-FILA (WKS-PAQ-TOTAL))
012810     END-EVALUATE.
012820 740-ARMA-TITULO-PAQUETE-E. EXIT.
012830******************************************************************
012840*                  B O N O   D E   S I N E R G I A               *
012850******************************************************************
012860 710-CALCULA-SINERGIA SECTION.
012870     MOVE SPACES TO WKS-SIN-TEXTO-CUENTA
012880     MOVE SPACES TO WKS-SIN-TEXTO-TARJETA
012890     STRING WKS-T3C-RESUMEN (WKS-PAQ-A) DELIMITED BY SIZE
012900            " "                         DELIMITED BY SIZE
012910            WKS-T3C-RAZON   (WKS-PAQ-A) DELIMITED BY SIZE
012920            " "                         DELIMITED BY SIZE
012930            WKS-T3C-META    (WKS-PAQ-A) DELIMITED BY SIZE
012940            INTO WKS-SIN-TEXTO-CUENTA
012950     INSPECT WKS-SIN-TEXTO-CUENTA CONVERTING
012960         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
012970         "abcdefghijklmnopqrstuvwxyz"
012980     STRING WKS-T3T-RESUMEN (WKS-PAQ-T)     DELIMITED BY SIZE
012990            " "                             DELIMITED BY SIZE
013000            WKS-T3T-RAZON   (WKS-PAQ-T)     DELIMITED BY SIZE
013010            " "                             DELIMITED BY SIZE
013020            WKS-T3T-CUOTA-TEXTO (WKS-PAQ-T) DELIMITED BY SIZE
013030            INTO WKS-SIN-TEXTO-TARJETA
013040     INSPECT WKS-SIN-TEXTO-TARJETA CONVERTING
013050         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
013060         "abcdefghijklmnopqrstuvwxyz"
013070     MOVE 0 TO WKS-SIN-BONO
013080     IF WKS-SIN-TEXTO-CUENTA NOT = SPACES
013090        PERFORM 711-BUSCA-SALARIO-CUENTA
013100        PERFORM 712-BUSCA-AHORRO-TASA-CUENTA
013110     END-IF
013120     PERFORM 713-BUSCA-EXIGENCIA-TARJETA
013130     PERFORM 714-BUSCA-CATEGORIA-TARJETA
013140     PERFORM 715-BUSCA-VIAJE-Y-DIVISA
013150     COMPUTE WKS-SIN-BENEFICIO =
013160             ((WKS-T3C-PUNTAJE (WKS-PAQ-A) +
013170               WKS-T3T-PUNTAJE (WKS-PAQ-T)) * 42) + WKS-SIN-BONO
013180     IF WKS-SIN-BENEFICIO < 6000
013190        MOVE 6000 TO WKS-SIN-BENEFICIO
013200     END-IF
013210     PERFORM 716-ARMA-RAZON-SINERGIA.
013220 710-CALCULA-SINERGIA-E. EXIT.
013230
013240 711-BUSCA-SALARIO-CUENTA SECTION.
013250     INSPECT WKS-SIN-TEXTO-CUENTA TALLYING WKS-ETQ-I
013260             FOR ALL "급여"
013270     IF WKS-ETQ-I > 0
013280        ADD 5200 TO WKS-SIN-BONO
013290     END-IF
013300     MOVE 0 TO WKS-ETQ-I.
013310 711-BUSCA-SALARIO-CUENTA-E. EXIT.
013320
013330 712-BUSCA-AHORRO-TASA-CUENTA SECTION.
013340     MOVE 0 TO WKS-ETQ-I
013350     INSPECT WKS-SIN-TEXTO-CUENTA TALLYING WKS-ETQ-I
013360             FOR ALL "저축"
013370     IF WKS-ETQ-I = 0
013380        INSPECT WKS-SIN-TEXTO-CUENTA TALLYING WKS-ETQ-I
013390                FOR ALL "금리"
013400     END-IF
013410     IF WKS-ETQ-I > 0
013420        ADD 3600 TO WKS-SIN-BONO
013430     END-IF
013440     MOVE 0 TO WKS-ETQ-I.
013450 712-BUSCA-AHORRO-TASA-CUENTA-E. EXIT.
013460
013470 713-BUSCA-EXIGENCIA-TARJETA SECTION.
013480     MOVE 0 TO WKS-ETQ-I
013490     INSPECT WKS-SIN-TEXTO-TARJETA TALLYING WKS-ETQ-I
013500             FOR ALL "전월"
013510     IF WKS-ETQ-I = 0
013520        INSPECT WKS-SIN-TEXTO-TARJETA TALLYING WKS-ETQ-I
013530                FOR ALL "실적"
013540     END-IF
013550     IF WKS-ETQ-I > 0
013560        ADD 4200 TO WKS-SIN-BONO
013570     END-IF
013580     MOVE 0 TO WKS-ETQ-I.
013590 713-BUSCA-EXIGENCIA-TARJETA-E. EXIT.
013600
013610 714-BUSCA-CATEGORIA-TARJETA SECTION.
013620     MOVE 0 TO WKS-ETQ-I
013630     INSPECT WKS-SIN-TEXTO-TARJETA TALLYING WKS-ETQ-I
013640             FOR ALL "카테고리"
013650     IF WKS-ETQ-I = 0
013660        INSPECT WKS-SIN-TEXTO-TARJETA TALLYING WKS-ETQ-I
013670                FOR ALL "생활"
013680     END-IF
013690     IF WKS-ETQ-I > 0
013700        ADD 3200 TO WKS-SIN-BONO
013710     END-IF
013720     MOVE 0 TO WKS-ETQ-I.
013730 714-BUSCA-CATEGORIA-TARJETA-E. EXIT.
013740
013750 715-BUSCA-VIAJE-Y-DIVISA SECTION.
013760     MOVE 0 TO WKS-ETQ-I
013770     MOVE 0 TO WKS-CAT-I
013780     INSPECT WKS-SIN-TEXTO-TARJETA TALLYING WKS-ETQ-I
013790             FOR ALL "여행"
013800     INSPECT WKS-SIN-TEXTO-CUENTA  TALLYING WKS-CAT-I
013810             FOR ALL "외화"
013820     IF WKS-ETQ-I > 0 AND WKS-CAT-I > 0
013830        ADD 2800 TO WKS-SIN-BONO
013840     END-IF
013850     MOVE 0 TO WKS-ETQ-I
013860     MOVE 0 TO WKS-CAT-I.
013870 715-BUSCA-VIAJE-Y-DIVISA-E. EXIT.
013880
013890* 20260810 (LCQ/SOL-01199) - LAS RAZONES DE CUENTA Y TARJETA SE
013900* RECORTAN CON 750-CALCULA-LONGITUD-RECORTADA Y SE COPIAN
013910* COMPLETAS (ANTES SE USABA DELIMITED BY SPACE, QUE CORTABA CADA
013920* RAZON EN SU PRIMER ESPACIO INTERNO - MISMA CLASE DE ERROR YA
013930* CORREGIDA EN 722/723-ARMA-ETIQUETA-CUENTA/TARJETA).
013940 716-ARMA-RAZON-SINERGIA SECTION.
013950     MOVE SPACES TO WKS-SIN-RAZON
013960     MOVE 1 TO WKS-SIN-PTR
013970     MOVE WKS-PAQ-A TO WKS-SIN-EDIT-RANK-CTA
013980     MOVE WKS-PAQ-T TO WKS-SIN-EDIT-RANK-TAR
013990     STRING "계좌(" DELIMITED BY SIZE
014000            WKS-SIN-EDIT-RANK-CTA DELIMITED BY SIZE
014010            "순위)와 카드(" DELIMITED BY SIZE
014020            WKS-SIN-EDIT-RANK-TAR DELIMITED BY SIZE
014030            "순위) 조합 최적화" DELIMITED BY SIZE
014040            INTO WKS-SIN-RAZON WITH POINTER WKS-SIN-PTR
014050     IF WKS-SIN-BONO >= 9000
014060        STRING " · "
014070               DELIMITED BY SIZE
014080               "우대조건/실적 동시 달성 가능성이 높음"
014090               DELIMITED BY SIZE
014100               INTO WKS-SIN-RAZON WITH POINTER WKS-SIN-PTR
014110     ELSE
014120        IF WKS-SIN-BONO >= 5000
014130           STRING " · "
014140                  DELIMITED BY SIZE
014150                  "우대조건 달성에 유리한 조합"
014160                  DELIMITED BY SIZE
014170                  INTO WKS-SIN-RAZON WITH POINTER WKS-SIN-PTR
014180        END-IF
014190     END-IF
014200     STRING " · " DELIMITED BY SIZE
014210            "추천 사유 결합: " DELIMITED BY SIZE
014220            INTO WKS-SIN-RAZON WITH POINTER WKS-SIN-PTR
014230     MOVE WKS-T3C-RAZON (WKS-PAQ-A) TO WKS-TRIM-CAMPO
014240     PERFORM 750-CALCULA-LONGITUD-RECORTADA
014250     STRING WKS-TRIM-CAMPO (1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
014260            INTO WKS-SIN-RAZON WITH POINTER WKS-SIN-PTR
014270     STRING " + "        DELIMITED BY SIZE
014280            INTO WKS-SIN-RAZON WITH POINTER WKS-SIN-PTR
014290     MOVE WKS-T3T-RAZON (WKS-PAQ-T) TO WKS-TRIM-CAMPO
014300     PERFORM 750-CALCULA-LONGITUD-RECORTADA
014310     STRING WKS-TRIM-CAMPO (1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
014320            INTO WKS-SIN-RAZON WITH POINTER WKS-SIN-PTR.
014330 716-ARMA-RAZON-SINERGIA-E. EXIT.
014340******************************************************************
014350*               M U E S T R A   R E S U L T A D O S              *
014360******************************************************************
014370 800-MUESTRA-RESULTADOS SECTION.
014380     DISPLAY "******************************************"
014390     DISPLAY "CORRIDA BNPRC101 : " WKS-RUN-ID
014400     MOVE WKS-UTILIDAD-NETA TO WKS-MASCARA
014410     DISPLAY "UTILIDAD NETA MENSUAL ESTIMADA: " WKS-MASCARA
014420     MOVE WKS-PAQ-TOTAL TO WKS-NUM-EDIT-1
014430     DISPLAY "PAQUETES ARMADOS: " WKS-NUM-EDIT-1
014440     DISPLAY "******************************************".
014450 800-MUESTRA-RESULTADOS-E. EXIT.
014460******************************************************************
014470*                      A B O R T O S                             *
014480******************************************************************
014490 900-ABORTA-SIN-CUENTAS SECTION.
014500     DISPLAY ">>> CATALOGO DE CUENTAS ACTIVAS VACIO - SE ABORTA <<<"
014510             UPON CONSOLE
014520     MOVE 95 TO RETURN-CODE.
014530 900-ABORTA-SIN-CUENTAS-E. EXIT.
014540
014550 910-ABORTA-SIN-TARJETAS SECTION.
014560     DISPLAY ">>> CATALOGO DE TARJETAS ACTIVAS VACIO - SE ABORTA <<<"
014570             UPON CONSOLE
014580     MOVE 96 TO RETURN-CODE.
014590 910-ABORTA-SIN-TARJETAS-E. EXIT.
014600******************************************************************
014610*                         F I N A L                              *
014620******************************************************************
014630 999-FINAL SECTION.
014640     CLOSE CTACTAS CTATARJ PERFIL CORRIDA RENGLON.
014650 999-FINAL-E. EXIT.
014660
014670
014680
014690
