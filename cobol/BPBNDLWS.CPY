000100******************************************************************
000110*    COPY        : BPBNDLWS                                     *
000120*    APLICACION  : BENEPICK - MOTOR DE RECOMENDACION            *
000130*    DESCRIPCION : PAQUETE CUENTA+TARJETA ARMADO EN MEMORIA.    *
000140*                : NO SE GRABA EN NINGUN ARCHIVO - BNPRC101 LO  *
000150*                : RECONSTRUYE CADA VEZ QUE SE SIMULA O SE      *
000160*                : CONSULTA UNA CORRIDA, A PARTIR DE LOS        *
000170*                : RENGLONES YA GRABADOS EN BPIT-RENGLON.       *
000180*    AUTOR       : EEDR                         FECHA:30/01/2024*
000190******************************************************************
000200 01  BPBN-PAQUETE.
000210     05  BPBN-RANKING-PAQUETE        PIC 9(01).
000220     05  BPBN-TITULO                 PIC X(60).
000230     05  BPBN-ID-CUENTA              PIC X(80).
000240     05  BPBN-ETIQUETA-CUENTA        PIC X(210).
000250     05  BPBN-ID-TARJETA             PIC X(80).
000260     05  BPBN-ETIQUETA-TARJETA       PIC X(210).
000270     05  BPBN-BENEFICIO-EXTRA-MENS   PIC 9(09).
000280     05  BPBN-TEXTO-RAZON            PIC X(280).
000290     05  FILLER                      PIC X(06).
000300
000310
000320
