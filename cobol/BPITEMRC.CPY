000100******************************************************************
000110*    COPY        : BPITEMRC                                     *
000120*    APLICACION  : BENEPICK - MOTOR DE RECOMENDACION            *
000130*    DESCRIPCION : RENGLON DE UN PRODUCTO RECOMENDADO (CUENTA O *
000140*                : TARJETA) DENTRO DE UNA CORRIDA. BNPRC101     *
000150*                : ESCRIBE DE 3 A 6 RENGLONES POR CORRIDA (LAS  *
000160*                : CUENTAS PRIMERO, EN ORDEN DE RANKING, LUEGO  *
000170*                : LAS TARJETAS). BNPRC201 Y BNPRC301 LOS LEEN. *
000180*    AUTOR       : EEDR                         FECHA:30/01/2024*
000190******************************************************************
000200 01  BPIT-RENGLON.
000210     05  BPIT-ID-CORRIDA             PIC X(36).
000220     05  BPIT-RANKING                PIC 9(01).
000230     05  BPIT-TIPO-PRODUCTO          PIC X(20).
000240         88  BPIT-ES-CUENTA                    VALUE 'ACCOUNT'.
000250         88  BPIT-ES-TARJETA                   VALUE 'CARD'.
000260     05  BPIT-ID-PRODUCTO            PIC X(80).
000270     05  BPIT-NOMBRE-PROVEEDOR       PIC X(80).
000280     05  BPIT-NOMBRE-PRODUCTO        PIC X(120).
000290     05  BPIT-RESUMEN                PIC X(2000).
000300     05  BPIT-META                   PIC X(120).
000310     05  BPIT-PUNTAJE                PIC 9(05).
000320     05  BPIT-TEXTO-RAZON            PIC X(280).
000330     05  BPIT-URL-OFICIAL            PIC X(500).
000340     05  FILLER                      PIC X(08).
000350
000360
000370
