000100******************************************************************
000110*    COPY        : BPACCTC                                      *
000120*    APLICACION  : BENEPICK - MOTOR DE RECOMENDACION            *
000130*    DESCRIPCION : LAYOUT DEL CATALOGO DE CUENTAS BANCARIAS     *
000140*                : (DEPOSITO/AHORRO) QUE ALIMENTA EL MOTOR DE   *
000150*                : PUNTUACION DE BNPRC101. UN RENGLON POR       *
000160*                : PRODUCTO DE CUENTA OFRECIDO POR UN BANCO.    *
000170*    AUTOR       : EEDR                         FECHA:30/01/2024*
000180******************************************************************
000190 01  BPAC-CUENTA-CATALOGO.
000200     05  BPAC-LLAVE-PRODUCTO         PIC X(80).
000210     05  BPAC-NOMBRE-PROVEEDOR       PIC X(80).
000220     05  BPAC-NOMBRE-PRODUCTO        PIC X(120).
000230     05  BPAC-TIPO-CUENTA            PIC X(40).
000240     05  BPAC-RESUMEN                PIC X(2000).
000250     05  BPAC-URL-OFICIAL            PIC X(500).
000260     05  BPAC-ACTIVO                 PIC 9(01).
000270         88  BPAC-CUENTA-ACTIVA                VALUE 1.
000280     05  BPAC-TOTAL-ETIQUETAS        PIC 9(02).
000290     05  BPAC-TABLA-ETIQUETAS        PIC X(30) OCCURS 20 TIMES.
000300     05  FILLER                      PIC X(10).
000310
000320
000330
